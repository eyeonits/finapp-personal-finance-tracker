000010*****************************************************                     
000020*                                                   *                     
000030*  Record Definition For Payment Record File       *                      
000040*     Uses Pmr-Record-Id as key, Pmr-Payment-Id    *                      
000050*     is the parent Recurring-Payment              *                      
000060*****************************************************                     
000070* File size 160 bytes padded to 180 by filler.                            
000080*                                                                         
000090* 06/01/26 vbc - Created.                                                 
000100*                                                                         
000110 01  FT-Payment-Record.                                                   
000120     03  Pmr-Record-Id         PIC X(36).                                 
000130     03  Pmr-Payment-Id        PIC X(36).                                 
000140     03  Pmr-Due-Date          PIC X(10).                                 
000150     03  Pmr-Due-Date-R    REDEFINES Pmr-Due-Date.                        
000160         05  Pmr-Due-Ccyy          PIC X(4).                              
000170         05  FILLER                PIC X.                                 
000180         05  Pmr-Due-Mm            PIC X(2).                              
000190         05  FILLER                PIC X.                                 
000200         05  Pmr-Due-Dd            PIC X(2).                              
000210     03  Pmr-Paid-Date         PIC X(10).                                 
000220     03  Pmr-Amount-Due        PIC S9(8)V99  COMP-3.                      
000230     03  Pmr-Amount-Paid       PIC S9(8)V99  COMP-3.                      
000240     03  Pmr-Status            PIC X(10).                                 
000250         88  Pmr-Status-Pending    VALUE "pending   ".                    
000260         88  Pmr-Status-Paid       VALUE "paid      ".                    
000270         88  Pmr-Status-Overdue    VALUE "overdue   ".                    
000280         88  Pmr-Status-Skipped    VALUE "skipped   ".                    
000290     03  FILLER                PIC X(20).                                 
000300*                                                                         
