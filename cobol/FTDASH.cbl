000010*****************************************************************         
000020*                                                               *         
000030*              Personal Finance Dashboard Reporter             *          
000040*         Selects, aggregates and prints the spending,         *          
000050*        recurring-bill and card/bank correlation picture       *         
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*========================                                                 
000110*                                                                         
000120     program-id.         ftdash.                                          
000130*                                                                         
000140    author.             R J Farrow.                                       
000150                        For Applewood Computers Finance Division.         
000160*                                                                         
000170    installation.       Applewood Computers - Batch Services.             
000180*                                                                         
000190    date-written.       04/11/1993.                                       
000200*                                                                         
000210    date-compiled.                                                        
000220*                                                                         
000230    security.           Copyright (C) 1993-2026 & later, Applewood        
000240                        Computers Finance Division.  Distributed          
000250                        under the GNU General Public License.             
000260                        See the file COPYING for details.                 
000270*                                                                         
000280    remarks.            DASH-METRICS, TXN-QUERY, CATEGORY-AGG,            
000290                        CORRELATE and the recurring-bill portfolio        
000300                        summary.  Reads the CC and Bank masters plus      
000310                        the Recurring-Payment and Payment-Record          
000320                        files built by the other three programs in        
000330                        this suite and prints the one Dashboard           
000340                        Report a caller actually looks at.                
000350*                                                                         
000360    version.            See Prog-Name in ws.                              
000370*                                                                         
000380    called modules.     ftutil.                                           
000390*                                                                         
000400    error messages used.                                                  
000410  none - operator totals only, see the end-of-run display line.           
000420*                                                                         
000430* Changes:                                                                
000440* 04/11/93 rjf -        Created.                                          
000450* 22/06/95 ktv -    .02 Category filter widened from 10 to 30 chars -     
000460                        the new travel-and-entertainment codes ran        
000470                        past the old field.                               
000480* 30/11/98 rjf - Y2K.03 Century-window review - dates always carry        
000490*                       a 4-digit year through this program, no           
000500*                       change required.                                  
000510* 11/02/02 mar -    .04 Correlation window widened to +/- 3 days -        
000520                        2 days was missing a lot of weekend posting       
000530                        lag on the bank side.                             
000540* 16/04/24 rjf          Copyright notice update superseding all           
000550*                       previous notices.                                 
000560* 04/01/26 rjf - 2.00   Reworked onto FTUTIL for date/amount work and     
000570*                       re-cut as a Report Writer job - the old           
000580*                       columnar DISPLAY listing is retired.              
000590* 20/01/26 ktv -    .01 Recurring portfolio summary folded in here        
000600                        per FIN-118 - FTRECUR only builds the             
000610                        schedule now, it does not total it.               
000620* 23/07/26 mar - CR-402 Audit pass: correlation candidates now carry      
000630                        the Apple sign-flip/effective-date remap and      
000640                        the CC side is filtered on amount > 0; a          
000650                        match must also land inside the caller's own      
000660                        (unbuffered) date range before it prints.         
000670                        Total-Spent stays negative through                
000680                        zz130/aa030 to match its own report edit.         
000690                        Monthly-cost factors in zz160 corrected to        
000700                        the amount*factor/12 formula FIN-118 called       
000710                        for.                                              
000720*                                                                         
000730*                                                                         
000740**********************************************************************    
000750*                                                                         
000760* Copyright Notice.                                                       
000770* ****************                                                        
000780*                                                                         
000790* These files and programs are part of the Applewood Computers Finance    
000800* Batch Suite and are copyright (c) Applewood Computers, 1993-2026 and    
000810* later.                                                                  
000820*                                                                         
000830* This program is free software; you can redistribute it and/or modify    
000840* it under the terms of the GNU General Public License as published by    
000850* the Free Software Foundation; version 3 and later.                      
000860*                                                                         
000870* Distributed in the hope that it will be useful, but WITHOUT ANY         
000880* WARRANTY; without even the implied warranty of MERCHANTABILITY or       
000890* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public           
000900* License for more details.                                               
000910*                                                                         
000920**********************************************************************    
000930*                                                                         
000940 environment             division.                                        
000950*========================                                                 
000960*                                                                         
000970 configuration section.                                                   
000980 special-names.                                                           
000990     C01 is TOP-OF-FORM.                                                  
001000*                                                                         
001010 input-output            section.                                         
001020 file-control.                                                            
001030     select   Cc-Master-File      assign to "CCMSTR"                      
001040              organization        is sequential                           
001050              file status         is WS-Cc-Status.                        
001060     select   Bank-Master-File    assign to "BKMSTR"                      
001070              organization        is sequential                           
001080              file status         is WS-Bk-Status.                        
001090     select   Recurring-File      assign to "RECPAY"                      
001100              organization        is sequential                           
001110              file status         is WS-Recur-Status.                     
001120     select   Payment-Record-File assign to "PAYREC"                      
001130              organization        is sequential                           
001140              file status         is WS-Pmr-Status.                       
001150     select   Dashboard-Report-File assign to "DASHRPT"                   
001160              organization        is sequential                           
001170              file status         is WS-Rpt-Status.                       
001180*                                                                         
001190 data                    division.                                        
001200 file section.                                                            
001210*                                                                         
001220 FD  Cc-Master-File.                                                      
001230 copy "WSFTCCT.cob".                                                      
001240*                                                                         
001250 FD  Bank-Master-File.                                                    
001260 copy "WSFTBKT.cob".                                                      
001270*                                                                         
001280 FD  Recurring-File.                                                      
001290 copy "WSFTRCP.cob".                                                      
001300*                                                                         
001310 FD  Payment-Record-File.                                                 
001320 copy "WSFTPMR.cob".                                                      
001330*                                                                         
001340 FD  Dashboard-Report-File                                                
001350     report              is Dashboard-Report.                             
001360 01  FT-Report-Line          pic x(132).                                  
001370*                                                                         
001380 working-storage section.                                                 
001390*----------------------                                                   
001400 77  Prog-Name           pic x(15) value "FTDASH  (2.00)".                
001410*                                                                         
001420 copy "FTUTLNK.cob".                                                      
001430 copy "WSFTSEL.cob".                                                      
001440 copy "WSFTCOR.cob".                                                      
001450*                                                                         
001460 01  WS-File-Status.                                                      
001470     03  WS-Cc-Status           pic xx.                                   
001480     03  WS-Bk-Status           pic xx.                                   
001490     03  WS-Recur-Status        pic xx.                                   
001500     03  WS-Pmr-Status          pic xx.                                   
001510     03  WS-Rpt-Status          pic xx.                                   
001520 01  WS-File-Status-R    redefines WS-File-Status.                        
001530     03  WS-All-Status          pic x(10).                                
001540*                                                                         
001550 01  WS-Eof-Flags.                                                        
001560     03  WS-Eof-Cc              pic x      value "N".                     
001570         88  Eof-Cc                 value "Y".                            
001580     03  WS-Eof-Bk              pic x      value "N".                     
001590         88  Eof-Bk                 value "Y".                            
001600     03  WS-Eof-Recur           pic x      value "N".                     
001610         88  Eof-Recur              value "Y".                            
001620     03  WS-Eof-Pmr             pic x      value "N".                     
001630         88  Eof-Pmr                value "Y".                            
001640*                                                                         
001650 01  WS-Run-Parms.                                                        
001660     03  WS-Parm-Start-Date     pic x(10).                                
001670     03  WS-Parm-End-Date       pic x(10).                                
001680     03  WS-Parm-Desc-Filter    pic x(30).                                
001690     03  WS-Parm-Category-Filter pic x(20).                               
001700     03  WS-Parm-Amount-Min     pic s9(8)v99.                             
001710     03  WS-Parm-Amount-Min-Used pic x.                                   
001720     03  WS-Parm-Amount-Max     pic s9(8)v99.                             
001730     03  WS-Parm-Amount-Max-Used pic x.                                   
001740     03  WS-Parm-Row-Limit      pic 9(5).                                 
001750*                                                                         
001760 01  WS-Upper-Work.                                                       
001770     03  WS-Up-Text-1           pic x(60).                                
001780     03  WS-Up-Text-2           pic x(60).                                
001790 01  WS-Cont-Found              pic x      value "N".                     
001800     88  Cont-Found                 value "Y".                            
001810*                                                                         
001820 01  WS-Cont-Haystack           pic x(60)  value spaces.                  
001830 01  WS-Cont-Needle             pic x(60)  value spaces.                  
001840 01  WS-Cont-Needle-Len         pic 9(2)   comp   value zero.             
001850 01  WS-Cont-Limit              pic 9(3)   comp   value zero.             
001860 01  WS-Cont-Pos                pic 9(3)   comp   value zero.             
001870*                                                                         
001880 01  WS-Cat-Picked-Table.                                                 
001890     03  WS-Cat-Picked          pic x  occurs 300 times.                  
001900 01  WS-Top-N                   pic 9(2)   comp   value zero.             
001910 01  WS-Top-Dest                pic x      value spaces.                  
001920     88  Top-Dest-Spend             value "S".                            
001930     88  Top-Dest-Income            value "I".                            
001940     88  Top-Dest-Cc-Alltime         value "C".                           
001950*                                                                         
001960 01  WS-Top-Spend-Cat.                                                    
001970     03  WS-Tsc-Count           pic 9(2)   comp   value zero.             
001980     03  WS-Tsc-Entry     occurs 7 times indexed by WS-Tsc-Idx.           
001990         05  WS-Tsc-Label           pic x(30).                            
002000         05  WS-Tsc-Amount          pic s9(8)v99 comp-3.                  
002010 01  WS-Top-Income-Cat.                                                   
002020     03  WS-Tic-Count           pic 9(2)   comp   value zero.             
002030     03  WS-Tic-Entry     occurs 7 times indexed by WS-Tic-Idx.           
002040         05  WS-Tic-Label           pic x(30).                            
002050         05  WS-Tic-Amount          pic s9(8)v99 comp-3.                  
002060 01  WS-Top-Cc-Cat.                                                       
002070     03  WS-Tcc-Count           pic 9(2)   comp   value zero.             
002080     03  WS-Tcc-Entry     occurs 10 times indexed by WS-Tcc-Idx.          
002090         05  WS-Tcc-Label           pic x(30).                            
002100         05  WS-Tcc-Amount          pic s9(8)v99 comp-3.                  
002110*                                                                         
002120 01  WS-Bank-Income              pic s9(8)v99 comp-3 value zero.          
002130 01  WS-Bank-Expense             pic s9(8)v99 comp-3 value zero.          
002140*                                                                         
002150 01  WS-Num-Tx                   pic 9(5)   comp-3 value zero.            
002160 01  WS-Total-Spent              pic s9(8)v99 comp-3 value zero.          
002170 01  WS-Total-Received           pic s9(8)v99 comp-3 value zero.          
002180 01  WS-Net-Amount               pic s9(8)v99 comp-3 value zero.          
002190 01  WS-Avg-Daily-Spend          pic s9(8)v99 comp-3 value zero.          
002200 01  WS-Days-In-Range            pic 9(5)   comp-3 value zero.            
002210*                                                                         
002220 01  WS-Cor-Cc-Count             pic 9(4)   comp   value zero.            
002230 01  WS-Cor-Cc-Table.                                                     
002240     03  WS-Cor-Cc-Entry  occurs 2000 times indexed by WS-Ccc-Idx.        
002250         05  WS-Cor-Cc-Date         pic x(10).                            
002260         05  WS-Cor-Cc-Desc         pic x(60).                            
002270         05  WS-Cor-Cc-Amount       pic s9(8)v99 comp-3.                  
002280 01  WS-Cor-Bk-Count             pic 9(4)   comp   value zero.            
002290 01  WS-Cor-Bk-Table.                                                     
002300     03  WS-Cor-Bk-Entry  occurs 2000 times indexed by WS-Cbk-Idx.        
002310         05  WS-Cor-Bk-Date         pic x(10).                            
002320         05  WS-Cor-Bk-Desc         pic x(60).                            
002330         05  WS-Cor-Bk-Type         pic x(10).                            
002340         05  WS-Cor-Bk-Amount       pic s9(8)v99 comp-3.                  
002350         05  WS-Cor-Bk-Used         pic x        value "N".               
002360             88  Cor-Bk-Used            value "Y".                        
002370 01  WS-Cor-Buf-Start            pic x(10).                               
002380 01  WS-Cor-Buf-End              pic x(10).                               
002390 01  WS-Cor-Best-Idx             pic 9(4)   comp   value zero.            
002400 01  WS-Cor-Best-Diff            pic 9(3)   comp-3 value zero.            
002410 01  WS-Cor-Trial-Diff           pic s9(3)  comp-3 value zero.            
002420 01  WS-Cor-Trial-Sum            pic s9(8)v99 comp-3 value zero.          
002430 01  WS-Cor-Range-Flag           pic x        value "N".                  
002440     88  WS-Cor-In-Range             value "Y".                           
002450*                                                                         
002460 01  WS-Active-Count             pic 9(5)   comp-3 value zero.            
002470 01  WS-Est-Monthly-Total        pic s9(8)v99 comp-3 value zero.          
002480 01  WS-Upcoming-Count           pic 9(5)   comp-3 value zero.            
002490 01  WS-Upcoming-Total           pic s9(8)v99 comp-3 value zero.          
002500 01  WS-Overdue-Count            pic 9(5)   comp-3 value zero.            
002510 01  WS-Overdue-Total            pic s9(8)v99 comp-3 value zero.          
002520 01  WS-Today-Raw                pic 9(8).                                
002530 01  WS-Today-Raw-R      redefines WS-Today-Raw.                          
002540     03  WS-Today-Ccyy           pic 9(4).                                
002550     03  WS-Today-Mm             pic 9(2).                                
002560     03  WS-Today-Dd             pic 9(2).                                
002570 01  WS-Today-Iso                pic x(10).                               
002580 01  WS-Today-Iso-R      redefines WS-Today-Iso.                          
002590     03  WS-Ti-Ccyy              pic x(4).                                
002600     03  FILLER                  pic x.                                   
002610     03  WS-Ti-Mm                pic x(2).                                
002620     03  FILLER                  pic x.                                   
002630     03  WS-Ti-Dd                pic x(2).                                
002640 01  WS-Plus30-Iso               pic x(10).                               
002650*                                                                         
002660 01  WS-Rpt-Label                pic x(30)  value spaces.                 
002670 01  WS-Rpt-Heading              pic x(40)  value spaces.                 
002680 01  WS-Rpt-Date                 pic x(10)  value spaces.                 
002690 01  WS-Rpt-Date-2               pic x(10)  value spaces.                 
002700 01  WS-Rpt-Desc                 pic x(60)  value spaces.                 
002710 01  WS-Rpt-Desc-2               pic x(60)  value spaces.                 
002720 01  WS-Rpt-Type                 pic x(10)  value spaces.                 
002730 01  WS-Rpt-Amount               pic s9(8)v99 comp-3 value zero.          
002740 01  WS-Rpt-Amount-2             pic s9(8)v99 comp-3 value zero.          
002750 01  WS-Rpt-Diff                 pic 9(3)   comp-3 value zero.            
002760 01  WS-Rpt-Count                pic 9(5)   comp-3 value zero.            
002770 01  WS-Page-Lines               pic 9(3)   comp   value 60.              
002780*                                                                         
002790 01  WS-Rows-Selected            pic 9(7)   comp-3 value zero.            
002800 01  WS-Rows-Correlated          pic 9(7)   comp-3 value zero.            
002810*                                                                         
002820 01  WS-Sort-Swapped              pic x      value "N".                   
002830 01  WS-Sort-Idx                  pic 9(4)   comp   value zero.           
002840 01  WS-Sort-Hold-Dly.                                                    
002850     03  WS-Shd-Date               pic x(10).                             
002860     03  WS-Shd-Amount             pic s9(8)v99 comp-3.                   
002870 01  WS-Sort-Hold-Cor.                                                    
002880     03  WS-Shc-Amount             pic s9(8)v99 comp-3.                   
002890     03  WS-Shc-Cc-Date            pic x(10).                             
002900     03  WS-Shc-Cc-Desc            pic x(60).                             
002910     03  WS-Shc-Bank-Date          pic x(10).                             
002920     03  WS-Shc-Bank-Desc          pic x(60).                             
002930     03  WS-Shc-Bank-Type          pic x(10).                             
002940     03  WS-Shc-Date-Diff          pic 9(2)     comp-3.                   
002950*                                                                         
002960 report section.                                                          
002970*                                                                         
002980 RD  Dashboard-Report                                                     
002990     control      final                                                   
003000     page limit   WS-Page-Lines                                           
003010     heading      1                                                       
003020     first detail 4                                                       
003030     last detail  WS-Page-Lines.                                          
003040*                                                                         
003050 01  Rpt-Page-Head    type page heading.                                  
003060     03  line 1.                                                          
003070         05  col   1     pic x(15)   source Prog-Name.                    
003080         05  col  30     pic x(40)   value                                
003090             "Applewood Computers Finance - Dashboard".                   
003100         05  col  75     pic x(6)    value "Page ".                       
003110         05  col  81     pic zz9     source Page-Counter.                 
003120     03  line 2.                                                          
003130         05  col   1     pic x(11)   value "Window: ".                    
003140         05  col  12     pic x(10)   source Sel-Start-Date.               
003150         05  col  23     pic x(4)    value " to ".                        
003160         05  col  27     pic x(10)   source Sel-End-Date.                 
003170*                                                                         
003180 01  Rpt-Summary-Detail  type detail.                                     
003190     03  line + 2.                                                        
003200         05  col   1     pic x(30)   value                                
003210             "Number of transactions .....".                              
003220         05  col  32     pic zzzz9   source WS-Num-Tx.                    
003230     03  line + 1.                                                        
003240         05  col   1     pic x(30)   value                                
003250             "Total spent ................".                              
003260         05  col  32     pic z,zzz,zz9.99- source WS-Total-Spent.         
003270     03  line + 1.                                                        
003280         05  col   1     pic x(30)   value                                
003290             "Total received .............".                              
003300         05  col  32     pic z,zzz,zz9.99- source WS-Total-Received.      
003310     03  line + 1.                                                        
003320         05  col   1     pic x(30)   value                                
003330             "Net ........................".                              
003340         05  col  32     pic z,zzz,zz9.99- source WS-Net-Amount.          
003350     03  line + 1.                                                        
003360         05  col   1     pic x(30)   value                                
003370             "Average daily spend ........".                              
003380         05  col  32     pic z,zzz,zz9.99- source WS-Avg-Daily-Spend.     
003390*                                                                         
003400 01  Rpt-Section-Head    type detail.                                     
003410     03  line + 2.                                                        
003420         05  col   1     pic x(40)   source WS-Rpt-Heading.               
003430*                                                                         
003440 01  Rpt-Two-Col-Detail  type detail.                                     
003450     03  line + 1.                                                        
003460         05  col   3     pic x(30)   source WS-Rpt-Label.                 
003470         05  col  35     pic z,zzz,zz9.99- source WS-Rpt-Amount.          
003480*                                                                         
003490 01  Rpt-Correlate-Head  type detail.                                     
003500     03  line + 2.                                                        
003510         05  col   1     pic x(60)   value                                
003520             "Amount     CC Date  CC Description        Bank Date Diff".  
003530*                                                                         
003540 01  Rpt-Correlate-Detail type detail.                                    
003550     03  line + 1.                                                        
003560         05  col   1     pic z,zzz,zz9.99- source WS-Rpt-Amount.          
003570         05  col  13     pic x(10)   source WS-Rpt-Date.                  
003580         05  col  24     pic x(30)   source WS-Rpt-Desc.                  
003590         05  col  55     pic x(10)   source WS-Rpt-Date-2.                
003600         05  col  66     pic zz9     source WS-Rpt-Diff.                  
003610*                                                                         
003620 01  Rpt-Recurring-Detail type detail.                                    
003630     03  line + 2.                                                        
003640         05  col   1     pic x(40)   value                                
003650             "Recurring bill portfolio summary".                          
003660     03  line + 1.                                                        
003670         05  col   3     pic x(30)   value "Active payments ............".
003680         05  col  35     pic zzzz9   source WS-Active-Count.              
003690     03  line + 1.                                                        
003700         05  col   3     pic x(30)   value "Estimated monthly total ....".
003710         05  col  35     pic z,zzz,zz9.99- source WS-Est-Monthly-Total.   
003720     03  line + 1.                                                        
003730         05  col   3     pic x(30)   value "Upcoming (next 30 days) ....".
003740         05  col  35     pic zzzz9   source WS-Upcoming-Count.            
003750         05  col  45     pic z,zzz,zz9.99- source WS-Upcoming-Total.      
003760     03  line + 1.                                                        
003770         05  col   3     pic x(30)   value "Overdue ....................".
003780         05  col  35     pic zzzz9   source WS-Overdue-Count.             
003790         05  col  45     pic z,zzz,zz9.99- source WS-Overdue-Total.       
003800*                                                                         
003810 01  Rpt-Final-Foot  type control footing final.                          
003820     03  line + 2.                                                        
003830         05  col   1     pic x(34)   value "Total rows selected .......:".
003840         05  col  35     pic zzzzzz9 source WS-Rows-Selected.             
003850     03  line + 1.                                                        
003860         05  col   1     pic x(34)   value "Total correlated pairs ....:".
003870         05  col  35     pic zzzzzz9 source WS-Rows-Correlated.           
003880*                                                                         
003890 procedure  division.                                                     
003900*====================                                                     
003910*                                                                         
003920 aa000-Main                  section.                                     
003930***********************************                                       
003940*                                                                         
003950     perform  aa005-Accept-Parms.                                         
003960     perform  aa008-Get-Today.                                            
003970     open     input Cc-Master-File.                                       
003980     open     input Bank-Master-File.                                     
003990     open     output Dashboard-Report-File.                               
004000     initiate Dashboard-Report.                                           
004010*                                                                         
004020     perform  aa010-Select-Cc-Set.                                        
004030     perform  aa020-Select-Bank-Set.                                      
004040     perform  aa030-Compute-Dash-Metrics.                                 
004050     perform  aa040-Category-Aggregates.                                  
004060     perform  aa050-Correlate-Payments.                                   
004070     perform  aa060-Recurring-Summary.                                    
004080     perform  aa070-Print-Report.                                         
004090*                                                                         
004100     terminate Dashboard-Report.                                          
004110     perform  zz880-Close-Files.                                          
004120     display  "FTDASH SELECTED=" WS-Rows-Selected                         
004130              " CORRELATED=" WS-Rows-Correlated.                          
004140     goback.                                                              
004150*                                                                         
004160 aa000-Exit.  exit section.                                               
004170*                                                                         
004180 aa005-Accept-Parms          section.                                     
004190***********************************                                       
004200*                                                                         
004210     move     spaces to WS-Run-Parms.                                     
004220     accept   WS-Run-Parms.                                               
004230     move     WS-Parm-Start-Date     to Sel-Start-Date.                   
004240     move     WS-Parm-End-Date       to Sel-End-Date.                     
004250     move     WS-Parm-Desc-Filter    to Sel-Desc-Filter.                  
004260     move     WS-Parm-Category-Filter to Sel-Category-Filter.             
004270     move     WS-Parm-Amount-Min     to Sel-Amount-Min.                   
004280     move     WS-Parm-Amount-Min-Used to Sel-Amount-Min-Used.             
004290     move     WS-Parm-Amount-Max     to Sel-Amount-Max.                   
004300     move     WS-Parm-Amount-Max-Used to Sel-Amount-Max-Used.             
004310     if       WS-Parm-Row-Limit = zero                                    
004320              move 2000 to Sel-Row-Limit                                  
004330     else                                                                 
004340              move WS-Parm-Row-Limit to Sel-Row-Limit                     
004350     end-if.                                                              
004360*                                                                         
004370 aa005-Exit.                                                              
004380     exit     section.                                                    
004390*                                                                         
004400 aa008-Get-Today             section.                                     
004410***********************************                                       
004420*                                                                         
004430     accept   WS-Today-Raw from date YYYYMMDD.                            
004440     move     WS-Today-Ccyy to WS-Ti-Ccyy.                                
004450     move     "-" to WS-Today-Iso (5:1).                                  
004460     move     WS-Today-Mm to WS-Ti-Mm.                                    
004470     move     "-" to WS-Today-Iso (8:1).                                  
004480     move     WS-Today-Dd to WS-Ti-Dd.                                    
004490*                                                                         
004500     move     WS-Today-Iso to Ftu-Text-1.                                 
004510     move     30           to Ftu-Numeric-1.                              
004520     move     "ADDD"       to Ftu-Function.                               
004530     call     "FTUTIL" using FT-Util-Params.                              
004540     move     Ftu-Result-Text (1:10) to WS-Plus30-Iso.                    
004550*                                                                         
004560 aa008-Exit.                                                              
004570     exit     section.                                                    
004580*                                                                         
004590 aa010-Select-Cc-Set         section.                                     
004600***********************************                                       
004610*                                                                         
004620* Sequential scan of the CC master.  A row qualifies when its             
004630* transaction date falls in the window and it passes the optional         
004640* description / category / amount filters.  Apple-card rows have          
004650* their sign flipped on the way into the result table - see the           
004660* Business Rule note on CC-INGEST layout normalisation.                   
004670*                                                                         
004680     set      Sel-Is-Cc-Set to true.                                      
004690     move     zero to Sel-Result-Count.                                   
004700     move     "N" to WS-Eof-Cc.                                           
004710     perform  zz100-Select-One-Cc-Row until Eof-Cc                        
004720              or Sel-Result-Count >= Sel-Row-Limit.                       
004730*                                                                         
004740 aa010-Exit.                                                              
004750     exit     section.                                                    
004760*                                                                         
004770 zz100-Select-One-Cc-Row      section.                                    
004780**************************************                                    
004790*                                                                         
004800     read     Cc-Master-File next record                                  
004810              at end set Eof-Cc to true                                   
004820     end-read.                                                            
004830     if       Eof-Cc                                                      
004840              go to zz100-Exit                                            
004850     end-if.                                                              
004860*                                                                         
004870     if       Cct-Trans-Date < Sel-Start-Date or                          
004880              Cct-Trans-Date > Sel-End-Date                               
004890              go to zz100-Exit                                            
004900     end-if.                                                              
004910*                                                                         
004920     move     Cct-Amount to WS-Rpt-Amount-2.                              
004930     move     Cct-Account-Id to WS-Cont-Haystack (1:20).                  
004940     move     spaces to WS-Cont-Haystack (21:40).                         
004950     move     "APPLE" to WS-Cont-Needle.                                  
004960     perform  zz120-Text-Contains.                                        
004970     if       Cont-Found                                                  
004980              compute WS-Rpt-Amount-2 = 0 - Cct-Amount                    
004990     end-if.                                                              
005000*                                                                         
005010     if       Sel-Amount-Min-Used = "Y" and                               
005020              WS-Rpt-Amount-2 < Sel-Amount-Min                            
005030              go to zz100-Exit                                            
005040     end-if.                                                              
005050     if       Sel-Amount-Max-Used = "Y" and                               
005060              WS-Rpt-Amount-2 > Sel-Amount-Max                            
005070              go to zz100-Exit                                            
005080     end-if.                                                              
005090*                                                                         
005100     if       Sel-Desc-Filter not = spaces                                
005110              move Cct-Description to WS-Cont-Haystack                    
005120              move Sel-Desc-Filter  to WS-Cont-Needle                     
005130              perform zz120-Text-Contains                                 
005140              if not Cont-Found                                           
005150                       go to zz100-Exit                                   
005160              end-if                                                      
005170     end-if.                                                              
005180     if       Sel-Category-Filter not = spaces                            
005190              move Cct-Category    to WS-Cont-Haystack                    
005200              move Sel-Category-Filter to WS-Cont-Needle                  
005210              perform zz120-Text-Contains                                 
005220              if not Cont-Found                                           
005230                       go to zz100-Exit                                   
005240              end-if                                                      
005250     end-if.                                                              
005260*                                                                         
005270     add      1 to Sel-Result-Count.                                      
005280     move     Cct-Trans-Date  to Sel-R-Trans-Date  (Sel-Result-Count).    
005290     move     Cct-Post-Date   to Sel-R-Post-Date   (Sel-Result-Count).    
005300     move     Cct-Description to Sel-R-Description (Sel-Result-Count).    
005310     move     Cct-Category    to Sel-R-Category    (Sel-Result-Count).    
005320     move     Cct-Txn-Type    to Sel-R-Txn-Type    (Sel-Result-Count).    
005330     move     WS-Rpt-Amount-2 to Sel-R-Amount      (Sel-Result-Count).    
005340     move     Cct-Memo        to Sel-R-Memo        (Sel-Result-Count).    
005350     move     Cct-Account-Id  to Sel-R-Account-Id  (Sel-Result-Count).    
005360     add      1 to WS-Rows-Selected.                                      
005370*                                                                         
005380 zz100-Exit.                                                              
005390     exit     section.                                                    
005400*                                                                         
005410 aa020-Select-Bank-Set        section.                                    
005420**************************************                                    
005430*                                                                         
005440* Bank rows are remapped on the way in - Transaction-Date becomes         
005450* the effective date when one was posted, else the posted date;           
005460* Post-Date stays the posted date; Category carries the bank's own        
005470* Transaction-Type since bank rows have no category of their own.         
005480* Category filter does not apply to the bank side (CC only).              
005490*                                                                         
005500     set      Sel-Is-Bank-Set to true.                                    
005510     move     "N" to WS-Eof-Bk.                                           
005520     perform  zz110-Select-One-Bk-Row until Eof-Bk                        
005530              or Sel-Result-Count >= Sel-Row-Limit.                       
005540*                                                                         
005550 aa020-Exit.                                                              
005560     exit     section.                                                    
005570*                                                                         
005580 zz110-Select-One-Bk-Row      section.                                    
005590**************************************                                    
005600*                                                                         
005610     read     Bank-Master-File next record                                
005620              at end set Eof-Bk to true                                   
005630     end-read.                                                            
005640     if       Eof-Bk                                                      
005650              go to zz110-Exit                                            
005660     end-if.                                                              
005670*                                                                         
005680     if       Bkt-Posted-Date < Sel-Start-Date or                         
005690              Bkt-Posted-Date > Sel-End-Date                              
005700              go to zz110-Exit                                            
005710     end-if.                                                              
005720*                                                                         
005730     if       Sel-Amount-Min-Used = "Y" and                               
005740              Bkt-Amount < Sel-Amount-Min                                 
005750              go to zz110-Exit                                            
005760     end-if.                                                              
005770     if       Sel-Amount-Max-Used = "Y" and                               
005780              Bkt-Amount > Sel-Amount-Max                                 
005790              go to zz110-Exit                                            
005800     end-if.                                                              
005810*                                                                         
005820     if       Sel-Desc-Filter not = spaces                                
005830              move Bkt-Description to WS-Cont-Haystack                    
005840              move Sel-Desc-Filter  to WS-Cont-Needle                     
005850              perform zz120-Text-Contains                                 
005860              if not Cont-Found                                           
005870                       go to zz110-Exit                                   
005880              end-if                                                      
005890     end-if.                                                              
005900*                                                                         
005910     add      1 to Sel-Result-Count.                                      
005920     if       Bkt-Effective-Date not = spaces                             
005930              move Bkt-Effective-Date to                                  
005940                       Sel-R-Trans-Date (Sel-Result-Count)                
005950     else                                                                 
005960              move Bkt-Posted-Date to                                     
005970                       Sel-R-Trans-Date (Sel-Result-Count)                
005980     end-if.                                                              
005990     move     Bkt-Posted-Date  to Sel-R-Post-Date   (Sel-Result-Count).   
006000     move     Bkt-Description  to Sel-R-Description (Sel-Result-Count).   
006010     move     Bkt-Transaction-Type to Sel-R-Category (Sel-Result-Count).  
006020     move     Bkt-Transaction-Type to Sel-R-Txn-Type (Sel-Result-Count).  
006030     move     Bkt-Amount       to Sel-R-Amount      (Sel-Result-Count).   
006040     move     Bkt-Memo         to Sel-R-Memo        (Sel-Result-Count).   
006050     move     Bkt-Account-Id   to Sel-R-Account-Id  (Sel-Result-Count).   
006060     add      1 to WS-Rows-Selected.                                      
006070*                                                                         
006080 zz110-Exit.                                                              
006090     exit     section.                                                    
006100*                                                                         
006110 zz120-Text-Contains          section.                                    
006120**************************************                                    
006130*                                                                         
006140* Case-insensitive, position-independent substring search - is            
006150* WS-Cont-Needle found anywhere inside WS-Cont-Haystack?  Same            
006160* linear-scan technique as the header sniff in FTCCIMP/FTBKIMP,           
006170* widened here to a needle of any length rather than a literal.           
006180*                                                                         
006190     move     "N" to WS-Cont-Found.                                       
006200     move     WS-Cont-Haystack to Ftu-Text-1.                             
006210     move     "UPPR" to Ftu-Function.                                     
006220     call     "FTUTIL" using FT-Util-Params.                              
006230     move     Ftu-Result-Text (1:60) to WS-Cont-Haystack.                 
006240     move     WS-Cont-Needle   to Ftu-Text-1.                             
006250     call     "FTUTIL" using FT-Util-Params.                              
006260     move     Ftu-Result-Text (1:60) to WS-Cont-Needle.                   
006270*                                                                         
006280     move     61 to WS-Cont-Needle-Len.                                   
006290     perform  zz122-Step-Back-One                                         
006300              varying WS-Cont-Needle-Len from 60 by -1                    
006310              until    WS-Cont-Needle-Len = 0 or                          
006320                       WS-Cont-Needle (WS-Cont-Needle-Len:1) not = space. 
006330     if       WS-Cont-Needle-Len = 0                                      
006340              go to zz120-Exit                                            
006350     end-if.                                                              
006360     compute  WS-Cont-Limit = 61 - WS-Cont-Needle-Len.                    
006370*                                                                         
006380     perform  zz121-Scan-One-Pos                                          
006390              varying WS-Cont-Pos from 1 by 1                             
006400              until WS-Cont-Pos > WS-Cont-Limit or Cont-Found.            
006410*                                                                         
006420 zz120-Exit.                                                              
006430     exit     section.                                                    
006440*                                                                         
006450 zz121-Scan-One-Pos           section.                                    
006460**************************************                                    
006470*                                                                         
006480     if       WS-Cont-Haystack (WS-Cont-Pos:WS-Cont-Needle-Len) =         
006490              WS-Cont-Needle (1:WS-Cont-Needle-Len)                       
006500              move "Y" to WS-Cont-Found                                   
006510     end-if.                                                              
006520 zz121-Exit.                                                              
006530     exit     section.                                                    
006540*                                                                         
006550 zz122-Step-Back-One          section.                                    
006560**************************************                                    
006570     continue.                                                            
006580 zz122-Exit.                                                              
006590     exit     section.                                                    
006600*                                                                         
006610 aa030-Compute-Dash-Metrics   section.                                    
006620***********************************                                       
006630*                                                                         
006640     move     zero to WS-Num-Tx WS-Total-Spent WS-Total-Received.         
006650     move     zero to Dly-Count.                                          
006660     move     zero to Cat-Count.                                          
006670*                                                                         
006680     if       Sel-Result-Count > zero                                     
006690              perform zz130-Accumulate-Totals                             
006700                       varying Sel-Idx from 1 by 1                        
006710                       until Sel-Idx > Sel-Result-Count                   
006720     end-if.                                                              
006730*                                                                         
006740* 23/07/26 mar - Total-Spent now carries the negative sign the            
006750*                Z,ZZZ,ZZ9.99- edit at Rpt-Summary-Detail expects         
006760*                (this field is defined house-side as a running           
006770*                sum of the negative-amount rows), so Net is the          
006780*                two totals added, not subtracted.  Audit finding         
006790*                CR-402.                                                  
006800     compute  WS-Net-Amount = WS-Total-Received + WS-Total-Spent.         
006810*                                                                         
006820     move     7 to WS-Top-N.                                              
006830     set      Top-Dest-Spend to true.                                     
006840     perform  zz700-Extract-Top-N.                                        
006850*                                                                         
006860     move     zero to Cat-Count.                                          
006870     if       Sel-Result-Count > zero                                     
006880              perform zz131-Accumulate-Income-Categories                  
006890                       varying Sel-Idx from 1 by 1                        
006900                       until Sel-Idx > Sel-Result-Count                   
006910     end-if.                                                              
006920     move     7 to WS-Top-N.                                              
006930     set      Top-Dest-Income to true.                                    
006940     perform  zz700-Extract-Top-N.                                        
006950*                                                                         
006960     perform  zz137-Sort-Daily-Table.                                     
006970*                                                                         
006980     move     Sel-Start-Date to Ftu-Text-1.                               
006990     move     Sel-End-Date   to Ftu-Text-2.                               
007000     move     "DDIF" to Ftu-Function.                                     
007010     call     "FTUTIL" using FT-Util-Params.                              
007020     compute  WS-Days-In-Range = Ftu-Result-Numeric + 1.                  
007030     if       WS-Days-In-Range < 1                                        
007040              move 1 to WS-Days-In-Range                                  
007050     end-if.                                                              
007060     compute  WS-Avg-Daily-Spend = (zero - WS-Total-Spent) /              
007070                       WS-Days-In-Range.                                  
007080     perform  zz132-Round-Money.                                          
007090*                                                                         
007100 aa030-Exit.                                                              
007110     exit     section.                                                    
007120*                                                                         
007130 zz130-Accumulate-Totals      section.                                    
007140***********************************                                       
007150*                                                                         
007160* 23/07/26 mar - Total-Spent stays negative now (it was being             
007170*                flipped positive here, which the Net formula and         
007180*                the report's floating-minus edit both disagreed          
007190*                with).  Audit finding CR-402.                            
007200*                                                                         
007210     add      1 to WS-Num-Tx.                                             
007220     if       Sel-R-Amount (Sel-Idx) < zero                               
007230              add     Sel-R-Amount (Sel-Idx) to WS-Total-Spent            
007240              move    Sel-R-Category (Sel-Idx) to WS-Rpt-Label            
007250              compute WS-Rpt-Amount = zero - Sel-R-Amount (Sel-Idx)       
007260              perform zz133-Accumulate-Category                           
007270              move    Sel-R-Trans-Date (Sel-Idx) to WS-Rpt-Date           
007280              perform zz135-Accumulate-Daily                              
007290     else                                                                 
007300              add     Sel-R-Amount (Sel-Idx) to WS-Total-Received         
007310     end-if.                                                              
007320*                                                                         
007330 zz130-Exit.                                                              
007340     exit     section.                                                    
007350*                                                                         
007360 zz131-Accumulate-Income-Categories section.                              
007370*****************************************                                 
007380*                                                                         
007390     if       Sel-R-Amount (Sel-Idx) > zero                               
007400              move    Sel-R-Category (Sel-Idx) to WS-Rpt-Label            
007410              move    Sel-R-Amount   (Sel-Idx) to WS-Rpt-Amount           
007420              perform zz133-Accumulate-Category                           
007430     end-if.                                                              
007440 zz131-Exit.                                                              
007450     exit     section.                                                    
007460*                                                                         
007470 zz132-Round-Money            section.                                    
007480***********************************                                       
007490*                                                                         
007500     move     WS-Avg-Daily-Spend to Ftu-Numeric-1.                        
007510     move     "RND2" to Ftu-Function.                                     
007520     call     "FTUTIL" using FT-Util-Params.                              
007530     move     Ftu-Result-Numeric to WS-Avg-Daily-Spend.                   
007540 zz132-Exit.                                                              
007550     exit     section.                                                    
007560*                                                                         
007570 zz133-Accumulate-Category    section.                                    
007580***********************************                                       
007590*                                                                         
007600* Find-or-add WS-Rpt-Label in the category table, adding WS-Rpt-          
007610* Amount to its running total - table-search idiom, same shape as         
007620* the master-id dedup tables in FTCCIMP/FTBKIMP.                          
007630*                                                                         
007640     move     "N" to WS-Cont-Found.                                       
007650     if       Cat-Count = zero                                            
007660              go to zz133-Add                                             
007670     end-if.                                                              
007680     perform  zz134-Scan-One-Category                                     
007690              varying Cat-Idx from 1 by 1                                 
007700              until Cat-Idx > Cat-Count or Cont-Found.                    
007710     if       Cont-Found                                                  
007720              go to zz133-Exit                                            
007730     end-if.                                                              
007740*                                                                         
007750 zz133-Add.                                                               
007760     add      1 to Cat-Count.                                             
007770     move     WS-Rpt-Label  to Cat-Label (Cat-Count).                     
007780     move     WS-Rpt-Amount to Cat-Total (Cat-Count).                     
007790*                                                                         
007800 zz133-Exit.                                                              
007810     exit     section.                                                    
007820*                                                                         
007830 zz134-Scan-One-Category      section.                                    
007840***********************************                                       
007850*                                                                         
007860     if       Cat-Label (Cat-Idx) = WS-Rpt-Label                          
007870              add  WS-Rpt-Amount to Cat-Total (Cat-Idx)                   
007880              move "Y" to WS-Cont-Found                                   
007890     end-if.                                                              
007900 zz134-Exit.                                                              
007910     exit     section.                                                    
007920*                                                                         
007930 zz135-Accumulate-Daily       section.                                    
007940***********************************                                       
007950*                                                                         
007960     move     "N" to WS-Cont-Found.                                       
007970     if       Dly-Count = zero                                            
007980              go to zz135-Add                                             
007990     end-if.                                                              
008000     perform  zz136-Scan-One-Daily                                        
008010              varying Dly-Idx from 1 by 1                                 
008020              until Dly-Idx > Dly-Count or Cont-Found.                    
008030     if       Cont-Found                                                  
008040              go to zz135-Exit                                            
008050     end-if.                                                              
008060*                                                                         
008070 zz135-Add.                                                               
008080     add      1 to Dly-Count.                                             
008090     move     WS-Rpt-Date   to Dly-Date   (Dly-Count).                    
008100     move     WS-Rpt-Amount to Dly-Amount (Dly-Count).                    
008110*                                                                         
008120 zz135-Exit.                                                              
008130     exit     section.                                                    
008140*                                                                         
008150 zz136-Scan-One-Daily         section.                                    
008160***********************************                                       
008170*                                                                         
008180     if       Dly-Date (Dly-Idx) = WS-Rpt-Date                            
008190              add  WS-Rpt-Amount to Dly-Amount (Dly-Idx)                  
008200              move "Y" to WS-Cont-Found                                   
008210     end-if.                                                              
008220 zz136-Exit.                                                              
008230     exit     section.                                                    
008240*                                                                         
008250 zz137-Sort-Daily-Table       section.                                    
008260***********************************                                       
008270*                                                                         
008280     move     "Y" to WS-Sort-Swapped.                                     
008290     perform  zz138-Daily-Bubble-Pass until WS-Sort-Swapped = "N".        
008300 zz137-Exit.                                                              
008310     exit     section.                                                    
008320*                                                                         
008330 zz138-Daily-Bubble-Pass      section.                                    
008340***********************************                                       
008350*                                                                         
008360     move     "N" to WS-Sort-Swapped.                                     
008370     if       Dly-Count < 2                                               
008380              go to zz138-Exit                                            
008390     end-if.                                                              
008400     perform  zz139-Daily-Compare-Swap                                    
008410              varying WS-Sort-Idx from 1 by 1                             
008420              until WS-Sort-Idx > Dly-Count - 1.                          
008430 zz138-Exit.                                                              
008440     exit     section.                                                    
008450*                                                                         
008460 zz139-Daily-Compare-Swap     section.                                    
008470***********************************                                       
008480*                                                                         
008490     if       Dly-Date (WS-Sort-Idx) > Dly-Date (WS-Sort-Idx + 1)         
008500              move Dly-Entry (WS-Sort-Idx)     to WS-Sort-Hold-Dly        
008510              move Dly-Entry (WS-Sort-Idx + 1) to                         
008520                   Dly-Entry (WS-Sort-Idx)                                
008530              move WS-Sort-Hold-Dly            to                         
008540                   Dly-Entry (WS-Sort-Idx + 1)                            
008550              move "Y" to WS-Sort-Swapped                                 
008560     end-if.                                                              
008570 zz139-Exit.                                                              
008580     exit     section.                                                    
008590*                                                                         
008600 aa040-Category-Aggregates    section.                                    
008610***********************************                                       
008620*                                                                         
008630* CATEGORY-AGG ignores the caller's own date/description filters -        
008640* it always looks at the whole CC and Bank masters, not the               
008650* TXN-QUERY selection built above, to build the all-time top ten          
008660* and the bank income/expense totals shown on every dashboard run.        
008670*                                                                         
008680     move     zero to Cat-Count.                                          
008690     move     zero to WS-Bank-Income WS-Bank-Expense.                     
008700     close    Cc-Master-File.                                             
008710     open     input Cc-Master-File.                                       
008720     move     "N" to WS-Eof-Cc.                                           
008730     perform  zz140-Accumulate-One-Cc-Alltime until Eof-Cc.               
008740     close    Cc-Master-File.                                             
008750*                                                                         
008760     move     10 to WS-Top-N.                                             
008770     set      Top-Dest-Cc-Alltime to true.                                
008780     perform  zz700-Extract-Top-N.                                        
008790*                                                                         
008800     close    Bank-Master-File.                                           
008810     open     input Bank-Master-File.                                     
008820     move     "N" to WS-Eof-Bk.                                           
008830     perform  zz141-Accumulate-One-Bank-Total until Eof-Bk.               
008840     close    Bank-Master-File.                                           
008850*                                                                         
008860 aa040-Exit.                                                              
008870     exit     section.                                                    
008880*                                                                         
008890 zz140-Accumulate-One-Cc-Alltime section.                                 
008900*****************************************                                 
008910*                                                                         
008920     read     Cc-Master-File next record                                  
008930              at end set Eof-Cc to true                                   
008940     end-read.                                                            
008950     if       Eof-Cc                                                      
008960              go to zz140-Exit                                            
008970     end-if.                                                              
008980     if       Cct-Amount < zero                                           
008990              move    Cct-Category to WS-Rpt-Label                        
009000              compute WS-Rpt-Amount = zero - Cct-Amount                   
009010              perform zz133-Accumulate-Category                           
009020     end-if.                                                              
009030 zz140-Exit.                                                              
009040     exit     section.                                                    
009050*                                                                         
009060 zz141-Accumulate-One-Bank-Total section.                                 
009070*****************************************                                 
009080*                                                                         
009090     read     Bank-Master-File next record                                
009100              at end set Eof-Bk to true                                   
009110     end-read.                                                            
009120     if       Eof-Bk                                                      
009130              go to zz141-Exit                                            
009140     end-if.                                                              
009150     if       Bkt-Amount > zero                                           
009160              add  Bkt-Amount to WS-Bank-Income                           
009170     else                                                                 
009180              compute WS-Bank-Expense = WS-Bank-Expense - Bkt-Amount      
009190     end-if.                                                              
009200 zz141-Exit.                                                              
009210     exit     section.                                                    
009220*                                                                         
009230 aa050-Correlate-Payments     section.                                    
009240***********************************                                       
009250*                                                                         
009260* CC \"payment\" rows (money moving off the card) are matched             
009270* against Bank withdrawal rows (money moving out of the checking          
009280* account) of the same absolute amount, within three days either          
009290* way - the pair most likely to be the same real-world payment.           
009300* Both sides are rescanned over a window buffered three days past         
009310* the caller's own TXN-QUERY range so a payment posted just               
009320* outside it can still be matched (ticket FIN-118 raised this from        
009330* the original two-day buffer).                                           
009340*                                                                         
009350     move     Sel-Start-Date to Ftu-Text-1.                               
009360     move     -3             to Ftu-Numeric-1.                            
009370     move     "ADDD"         to Ftu-Function.                             
009380     call     "FTUTIL" using FT-Util-Params.                              
009390     move     Ftu-Result-Text (1:10) to WS-Cor-Buf-Start.                 
009400*                                                                         
009410     move     Sel-End-Date   to Ftu-Text-1.                               
009420     move     3              to Ftu-Numeric-1.                            
009430     move     "ADDD"         to Ftu-Function.                             
009440     call     "FTUTIL" using FT-Util-Params.                              
009450     move     Ftu-Result-Text (1:10) to WS-Cor-Buf-End.                   
009460*                                                                         
009470     move     zero to WS-Cor-Cc-Count WS-Cor-Bk-Count Cor-Count.          
009480*                                                                         
009490     close    Cc-Master-File.                                             
009500     open     input Cc-Master-File.                                       
009510     move     "N" to WS-Eof-Cc.                                           
009520     perform  zz150-Load-One-Cc-Candidate until Eof-Cc.                   
009530     close    Cc-Master-File.                                             
009540*                                                                         
009550     close    Bank-Master-File.                                           
009560     open     input Bank-Master-File.                                     
009570     move     "N" to WS-Eof-Bk.                                           
009580     perform  zz151-Load-One-Bank-Candidate until Eof-Bk.                 
009590     close    Bank-Master-File.                                           
009600*                                                                         
009610     if       WS-Cor-Cc-Count > zero                                      
009620              perform zz152-Match-One-Cc                                  
009630                       varying WS-Ccc-Idx from 1 by 1                     
009640                       until WS-Ccc-Idx > WS-Cor-Cc-Count                 
009650     end-if.                                                              
009660*                                                                         
009670     perform  zz155-Sort-Correlate-Table.                                 
009680*                                                                         
009690 aa050-Exit.                                                              
009700     exit     section.                                                    
009710*                                                                         
009720 zz150-Load-One-Cc-Candidate  section.                                    
009730***********************************                                       
009740*                                                                         
009750* 23/07/26 mar - Candidate amount now runs through the same Apple         
009760*                sign-flip TXN-QUERY applies (zz100) and the filter       
009770*                is the house rule "CC amount > 0" rather than the        
009780*                raw Type-Payment indicator, which two card issuers       
009790*                do not set consistently.  Audit finding CR-402.          
009800*                                                                         
009810     read     Cc-Master-File next record                                  
009820              at end set Eof-Cc to true                                   
009830     end-read.                                                            
009840     if       Eof-Cc                                                      
009850              go to zz150-Exit                                            
009860     end-if.                                                              
009870     if       Cct-Trans-Date < WS-Cor-Buf-Start or                        
009880              Cct-Trans-Date > WS-Cor-Buf-End                             
009890              go to zz150-Exit                                            
009900     end-if.                                                              
009910*                                                                         
009920     move     Cct-Amount to WS-Rpt-Amount-2.                              
009930     move     Cct-Account-Id to WS-Cont-Haystack (1:20).                  
009940     move     spaces to WS-Cont-Haystack (21:40).                         
009950     move     "APPLE" to WS-Cont-Needle.                                  
009960     perform  zz120-Text-Contains.                                        
009970     if       Cont-Found                                                  
009980              compute WS-Rpt-Amount-2 = 0 - Cct-Amount                    
009990     end-if.                                                              
010000*                                                                         
010010     if       WS-Rpt-Amount-2 not > zero                                  
010020              go to zz150-Exit                                            
010030     end-if.                                                              
010040     if       WS-Cor-Cc-Count >= 2000                                     
010050              go to zz150-Exit                                            
010060     end-if.                                                              
010070     add      1 to WS-Cor-Cc-Count.                                       
010080     move     Cct-Trans-Date  to WS-Cor-Cc-Date (WS-Cor-Cc-Count).        
010090     move     Cct-Description to WS-Cor-Cc-Desc (WS-Cor-Cc-Count).        
010100     move     WS-Rpt-Amount-2 to WS-Cor-Cc-Amount (WS-Cor-Cc-Count).      
010110 zz150-Exit.                                                              
010120     exit     section.                                                    
010130*                                                                         
010140 zz151-Load-One-Bank-Candidate section.                                   
010150****************************************                                  
010160*                                                                         
010170* 23/07/26 mar - Stored date is now the effective-date-preferred          
010180*                remap TXN-QUERY uses (zz110), so the day-diff test       
010190*                in zz153 lines up with the date the caller sees.         
010200*                Audit finding CR-402.                                    
010210*                                                                         
010220     read     Bank-Master-File next record                                
010230              at end set Eof-Bk to true                                   
010240     end-read.                                                            
010250     if       Eof-Bk                                                      
010260              go to zz151-Exit                                            
010270     end-if.                                                              
010280     if       Bkt-Amount >= zero                                          
010290              go to zz151-Exit                                            
010300     end-if.                                                              
010310     if       Bkt-Posted-Date < WS-Cor-Buf-Start or                       
010320              Bkt-Posted-Date > WS-Cor-Buf-End                            
010330              go to zz151-Exit                                            
010340     end-if.                                                              
010350     if       WS-Cor-Bk-Count >= 2000                                     
010360              go to zz151-Exit                                            
010370     end-if.                                                              
010380     add      1 to WS-Cor-Bk-Count.                                       
010390     if       Bkt-Effective-Date not = spaces                             
010400              move Bkt-Effective-Date to                                  
010410                       WS-Cor-Bk-Date (WS-Cor-Bk-Count)                   
010420     else                                                                 
010430              move Bkt-Posted-Date to                                     
010440                       WS-Cor-Bk-Date (WS-Cor-Bk-Count)                   
010450     end-if.                                                              
010460     move     Bkt-Description  to WS-Cor-Bk-Desc (WS-Cor-Bk-Count).       
010470     move     Bkt-Transaction-Type to                                     
010480                       WS-Cor-Bk-Type (WS-Cor-Bk-Count).                  
010490     move     Bkt-Amount       to WS-Cor-Bk-Amount (WS-Cor-Bk-Count).     
010500     move     "N" to WS-Cor-Bk-Used (WS-Cor-Bk-Count).                    
010510 zz151-Exit.                                                              
010520     exit     section.                                                    
010530*                                                                         
010540 zz152-Match-One-Cc           section.                                    
010550***********************************                                       
010560*                                                                         
010570* 23/07/26 mar - A same-amount, in-tolerance pair no longer emits         
010580*                on the strength of the buffer alone; the Window          
010590*                Rule requires the CC date or the bank date to fall       
010600*                inside the caller's own unbuffered range.  Audit         
010610*                finding CR-402.                                          
010620*                                                                         
010630     move     zero to WS-Cor-Best-Idx.                                    
010640     move     999  to WS-Cor-Best-Diff.                                   
010650     if       WS-Cor-Bk-Count > zero                                      
010660              perform zz153-Try-One-Bank                                  
010670                       varying WS-Cbk-Idx from 1 by 1                     
010680                       until WS-Cbk-Idx > WS-Cor-Bk-Count                 
010690     end-if.                                                              
010700     if       WS-Cor-Best-Idx > zero                                      
010710              move "N" to WS-Cor-Range-Flag                               
010720              if   WS-Cor-Cc-Date (WS-Ccc-Idx) >= Sel-Start-Date and      
010730                   WS-Cor-Cc-Date (WS-Ccc-Idx) <= Sel-End-Date            
010740                       move "Y" to WS-Cor-Range-Flag                      
010750              end-if                                                      
010760              if   WS-Cor-Bk-Date (WS-Cor-Best-Idx) >= Sel-Start-Date     
010770                   and                                                    
010780                   WS-Cor-Bk-Date (WS-Cor-Best-Idx) <= Sel-End-Date       
010790                       move "Y" to WS-Cor-Range-Flag                      
010800              end-if                                                      
010810              if   WS-Cor-In-Range                                        
010820                       perform zz154-Emit-Correlation                     
010830              end-if                                                      
010840     end-if.                                                              
010850 zz152-Exit.                                                              
010860     exit     section.                                                    
010870*                                                                         
010880 zz153-Try-One-Bank           section.                                    
010890***********************************                                       
010900*                                                                         
010910     if       Cor-Bk-Used (WS-Cbk-Idx)                                    
010920              go to zz153-Exit                                            
010930     end-if.                                                              
010940     compute  WS-Cor-Trial-Sum = WS-Cor-Cc-Amount (WS-Ccc-Idx) +          
010950                       WS-Cor-Bk-Amount (WS-Cbk-Idx).                     
010960     if       WS-Cor-Trial-Sum not = zero                                 
010970              go to zz153-Exit                                            
010980     end-if.                                                              
010990*                                                                         
011000     move     WS-Cor-Cc-Date (WS-Ccc-Idx) to Ftu-Text-1.                  
011010     move     WS-Cor-Bk-Date (WS-Cbk-Idx) to Ftu-Text-2.                  
011020     move     "DDIF" to Ftu-Function.                                     
011030     call     "FTUTIL" using FT-Util-Params.                              
011040     if       Ftu-Result-Numeric < zero                                   
011050              compute WS-Cor-Trial-Diff = zero - Ftu-Result-Numeric       
011060     else                                                                 
011070              move    Ftu-Result-Numeric to WS-Cor-Trial-Diff             
011080     end-if.                                                              
011090     if       WS-Cor-Trial-Diff > 3                                       
011100              go to zz153-Exit                                            
011110     end-if.                                                              
011120     if       WS-Cor-Trial-Diff < WS-Cor-Best-Diff                        
011130              move WS-Cor-Trial-Diff to WS-Cor-Best-Diff                  
011140              set  WS-Cor-Best-Idx   to WS-Cbk-Idx                        
011150     end-if.                                                              
011160 zz153-Exit.                                                              
011170     exit     section.                                                    
011180*                                                                         
011190 zz154-Emit-Correlation       section.                                    
011200***********************************                                       
011210*                                                                         
011220     add      1 to Cor-Count.                                             
011230     move     WS-Cor-Cc-Amount (WS-Ccc-Idx) to                            
011240                       Cor-T-Amount (Cor-Count).                          
011250     move     WS-Cor-Cc-Date   (WS-Ccc-Idx) to                            
011260                       Cor-T-Cc-Date (Cor-Count).                         
011270     move     WS-Cor-Cc-Desc   (WS-Ccc-Idx) to                            
011280                       Cor-T-Cc-Desc (Cor-Count).                         
011290     move     WS-Cor-Bk-Date   (WS-Cor-Best-Idx) to                       
011300                       Cor-T-Bank-Date (Cor-Count).                       
011310     move     WS-Cor-Bk-Desc   (WS-Cor-Best-Idx) to                       
011320                       Cor-T-Bank-Desc (Cor-Count).                       
011330     move     WS-Cor-Bk-Type   (WS-Cor-Best-Idx) to                       
011340                       Cor-T-Bank-Type (Cor-Count).                       
011350     move     WS-Cor-Best-Diff to Cor-T-Date-Diff (Cor-Count).            
011360     move     "Y" to WS-Cor-Bk-Used (WS-Cor-Best-Idx).                    
011370     add      1 to WS-Rows-Correlated.                                    
011380 zz154-Exit.                                                              
011390     exit     section.                                                    
011400*                                                                         
011410 zz155-Sort-Correlate-Table   section.                                    
011420***********************************                                       
011430*                                                                         
011440     move     "Y" to WS-Sort-Swapped.                                     
011450     perform  zz156-Correlate-Bubble-Pass until WS-Sort-Swapped = "N".    
011460 zz155-Exit.                                                              
011470     exit     section.                                                    
011480*                                                                         
011490 zz156-Correlate-Bubble-Pass  section.                                    
011500***********************************                                       
011510*                                                                         
011520     move     "N" to WS-Sort-Swapped.                                     
011530     if       Cor-Count < 2                                               
011540              go to zz156-Exit                                            
011550     end-if.                                                              
011560     perform  zz157-Correlate-Compare-Swap                                
011570              varying WS-Sort-Idx from 1 by 1                             
011580              until WS-Sort-Idx > Cor-Count - 1.                          
011590 zz156-Exit.                                                              
011600     exit     section.                                                    
011610*                                                                         
011620 zz157-Correlate-Compare-Swap section.                                    
011630***********************************                                       
011640*                                                                         
011650     if       Cor-T-Cc-Date (WS-Sort-Idx) <                               
011660              Cor-T-Cc-Date (WS-Sort-Idx + 1)                             
011670              move Cor-Entry (WS-Sort-Idx)     to WS-Sort-Hold-Cor        
011680              move Cor-Entry (WS-Sort-Idx + 1) to                         
011690                   Cor-Entry (WS-Sort-Idx)                                
011700              move WS-Sort-Hold-Cor            to                         
011710                   Cor-Entry (WS-Sort-Idx + 1)                            
011720              move "Y" to WS-Sort-Swapped                                 
011730     end-if.                                                              
011740 zz157-Exit.                                                              
011750     exit     section.                                                    
011760*                                                                         
011770 aa060-Recurring-Summary      section.                                    
011780***********************************                                       
011790*                                                                         
011800     move     zero to WS-Active-Count WS-Est-Monthly-Total.               
011810     move     zero to WS-Upcoming-Count WS-Upcoming-Total.                
011820     move     zero to WS-Overdue-Count WS-Overdue-Total.                  
011830*                                                                         
011840     open     input Recurring-File.                                       
011850     move     "N" to WS-Eof-Recur.                                        
011860     perform  zz160-Accumulate-One-Payment until Eof-Recur.               
011870     close    Recurring-File.                                             
011880*                                                                         
011890     open     input Payment-Record-File.                                  
011900     move     "N" to WS-Eof-Pmr.                                          
011910     perform  zz161-Accumulate-One-Pmr until Eof-Pmr.                     
011920     close    Payment-Record-File.                                        
011930*                                                                         
011940 aa060-Exit.                                                              
011950     exit     section.                                                    
011960*                                                                         
011970 zz160-Accumulate-One-Payment section.                                    
011980***********************************                                       
011990*                                                                         
012000* Estimated-monthly-total rule the phone-app dashboard used, taken        
012010* over verbatim - amount times a per-frequency factor, over 12:           
012020* yearly x12, quarterly x4, monthly x1, weekly x4.33.  02/26 GJT.         
012030*                                                                         
012040     read     Recurring-File next record                                  
012050              at end set Eof-Recur to true                                
012060     end-read.                                                            
012070     if       Eof-Recur                                                   
012080              go to zz160-Exit                                            
012090     end-if.                                                              
012100     if       Rcp-Inactive                                                
012110              go to zz160-Exit                                            
012120     end-if.                                                              
012130     add      1 to WS-Active-Count.                                       
012140*                                                                         
012150     if       Rcp-Freq-Yearly                                             
012160              compute Ftu-Numeric-1 rounded = Rcp-Amount * 12 / 12        
012170     end-if.                                                              
012180     if       Rcp-Freq-Quarterly                                          
012190              compute Ftu-Numeric-1 rounded = Rcp-Amount * 4 / 12         
012200     end-if.                                                              
012210     if       Rcp-Freq-Monthly                                            
012220              compute Ftu-Numeric-1 rounded = Rcp-Amount * 1 / 12         
012230     end-if.                                                              
012240     if       Rcp-Freq-Weekly                                             
012250              compute Ftu-Numeric-1 rounded = Rcp-Amount * 4.33 / 12      
012260     end-if.                                                              
012270     move     "RND2" to Ftu-Function.                                     
012280     call     "FTUTIL" using FT-Util-Params.                              
012290     add      Ftu-Result-Numeric to WS-Est-Monthly-Total.                 
012300 zz160-Exit.                                                              
012310     exit     section.                                                    
012320*                                                                         
012330 zz161-Accumulate-One-Pmr     section.                                    
012340***********************************                                       
012350*                                                                         
012360     read     Payment-Record-File next record                             
012370              at end set Eof-Pmr to true                                  
012380     end-read.                                                            
012390     if       Eof-Pmr                                                     
012400              go to zz161-Exit                                            
012410     end-if.                                                              
012420     if       not Pmr-Status-Pending                                      
012430              go to zz161-Exit                                            
012440     end-if.                                                              
012450*                                                                         
012460     if       Pmr-Due-Date < WS-Today-Iso                                 
012470              add 1 to WS-Overdue-Count                                   
012480              add Pmr-Amount-Due to WS-Overdue-Total                      
012490              go to zz161-Exit                                            
012500     end-if.                                                              
012510     if       Pmr-Due-Date <= WS-Plus30-Iso                               
012520              add 1 to WS-Upcoming-Count                                  
012530              add Pmr-Amount-Due to WS-Upcoming-Total                     
012540     end-if.                                                              
012550 zz161-Exit.                                                              
012560     exit     section.                                                    
012570*                                                                         
012580 aa070-Print-Report           section.                                    
012590***********************************                                       
012600*                                                                         
012610     generate Rpt-Summary-Detail.                                         
012620*                                                                         
012630     move     "Daily spend" to WS-Rpt-Heading.                            
012640     generate Rpt-Section-Head.                                           
012650     if       Dly-Count > zero                                            
012660              perform zz170-Print-One-Daily                               
012670                       varying Dly-Idx from 1 by 1                        
012680                       until Dly-Idx > Dly-Count                          
012690     end-if.                                                              
012700*                                                                         
012710     move     "Top spending categories" to WS-Rpt-Heading.                
012720     generate Rpt-Section-Head.                                           
012730     if       WS-Tsc-Count > zero                                         
012740              perform zz171-Print-One-Spend-Cat                           
012750                       varying WS-Tsc-Idx from 1 by 1                     
012760                       until WS-Tsc-Idx > WS-Tsc-Count                    
012770     end-if.                                                              
012780*                                                                         
012790     move     "Top income categories" to WS-Rpt-Heading.                  
012800     generate Rpt-Section-Head.                                           
012810     if       WS-Tic-Count > zero                                         
012820              perform zz172-Print-One-Income-Cat                          
012830                       varying WS-Tic-Idx from 1 by 1                     
012840                       until WS-Tic-Idx > WS-Tic-Count                    
012850     end-if.                                                              
012860*                                                                         
012870     move     "All-time top CC spend categories" to WS-Rpt-Heading.       
012880     generate Rpt-Section-Head.                                           
012890     if       WS-Tcc-Count > zero                                         
012900              perform zz173-Print-One-Cc-Cat                              
012910                       varying WS-Tcc-Idx from 1 by 1                     
012920                       until WS-Tcc-Idx > WS-Tcc-Count                    
012930     end-if.                                                              
012940*                                                                         
012950     move     "Bank income / expense" to WS-Rpt-Heading.                  
012960     generate Rpt-Section-Head.                                           
012970     move     "Income"  to WS-Rpt-Label.                                  
012980     move     WS-Bank-Income to WS-Rpt-Amount.                            
012990     generate Rpt-Two-Col-Detail.                                         
013000     move     "Expense" to WS-Rpt-Label.                                  
013010     move     WS-Bank-Expense to WS-Rpt-Amount.                           
013020     generate Rpt-Two-Col-Detail.                                         
013030*                                                                         
013040     generate Rpt-Correlate-Head.                                         
013050     if       Cor-Count > zero                                            
013060              perform zz174-Print-One-Correlation                         
013070                       varying Cor-Idx from 1 by 1                        
013080                       until Cor-Idx > Cor-Count                          
013090     end-if.                                                              
013100*                                                                         
013110     generate Rpt-Recurring-Detail.                                       
013120*                                                                         
013130 aa070-Exit.                                                              
013140     exit     section.                                                    
013150*                                                                         
013160 zz170-Print-One-Daily        section.                                    
013170***********************************                                       
013180*                                                                         
013190     move     Dly-Date (Dly-Idx)   to WS-Rpt-Label.                       
013200     move     Dly-Amount (Dly-Idx) to WS-Rpt-Amount.                      
013210     generate Rpt-Two-Col-Detail.                                         
013220 zz170-Exit.                                                              
013230     exit     section.                                                    
013240*                                                                         
013250 zz171-Print-One-Spend-Cat    section.                                    
013260***********************************                                       
013270*                                                                         
013280     move     WS-Tsc-Label  (WS-Tsc-Idx) to WS-Rpt-Label.                 
013290     move     WS-Tsc-Amount (WS-Tsc-Idx) to WS-Rpt-Amount.                
013300     generate Rpt-Two-Col-Detail.                                         
013310 zz171-Exit.                                                              
013320     exit     section.                                                    
013330*                                                                         
013340 zz172-Print-One-Income-Cat   section.                                    
013350***********************************                                       
013360*                                                                         
013370     move     WS-Tic-Label  (WS-Tic-Idx) to WS-Rpt-Label.                 
013380     move     WS-Tic-Amount (WS-Tic-Idx) to WS-Rpt-Amount.                
013390     generate Rpt-Two-Col-Detail.                                         
013400 zz172-Exit.                                                              
013410     exit     section.                                                    
013420*                                                                         
013430 zz173-Print-One-Cc-Cat       section.                                    
013440***********************************                                       
013450*                                                                         
013460     move     WS-Tcc-Label  (WS-Tcc-Idx) to WS-Rpt-Label.                 
013470     move     WS-Tcc-Amount (WS-Tcc-Idx) to WS-Rpt-Amount.                
013480     generate Rpt-Two-Col-Detail.                                         
013490 zz173-Exit.                                                              
013500     exit     section.                                                    
013510*                                                                         
013520 zz174-Print-One-Correlation  section.                                    
013530***********************************                                       
013540*                                                                         
013550* One row of the correlate table is staged into the FT-Correlated-        
013560* Payment work record (WSFTCOR.cob) before it goes on the report -        
013570* keeps the print line's shape independent of the search table's.         
013580*                                                                         
013590     move     Cor-T-Amount    (Cor-Idx) to Cor-Amount.                    
013600     move     Cor-T-Cc-Date   (Cor-Idx) to Cor-Cc-Date.                   
013610     move     Cor-T-Cc-Desc   (Cor-Idx) to Cor-Cc-Desc.                   
013620     move     Cor-T-Bank-Date (Cor-Idx) to Cor-Bank-Date.                 
013630     move     Cor-T-Bank-Desc (Cor-Idx) to Cor-Bank-Desc.                 
013640     move     Cor-T-Bank-Type (Cor-Idx) to Cor-Bank-Type.                 
013650     move     Cor-T-Date-Diff (Cor-Idx) to Cor-Date-Diff.                 
013660*                                                                         
013670     move     Cor-Amount    to WS-Rpt-Amount.                             
013680     move     Cor-Cc-Date   to WS-Rpt-Date.                               
013690     move     Cor-Cc-Desc   to WS-Rpt-Desc.                               
013700     move     Cor-Bank-Date to WS-Rpt-Date-2.                             
013710     move     Cor-Date-Diff to WS-Rpt-Diff.                               
013720     generate Rpt-Correlate-Detail.                                       
013730 zz174-Exit.                                                              
013740     exit     section.                                                    
013750*                                                                         
013760 zz700-Extract-Top-N          section.                                    
013770***********************************                                       
013780*                                                                         
013790* Generic top-N-by-amount extractor, shared by the top-spend, top-        
013800* income and all-time CC category lists - WS-Top-N and WS-Top-Dest        
013810* are set by the caller before the perform.                               
013820*                                                                         
013830     move     spaces to WS-Cat-Picked-Table.                              
013840     if       Top-Dest-Spend                                              
013850              move zero to WS-Tsc-Count                                   
013860     end-if.                                                              
013870     if       Top-Dest-Income                                             
013880              move zero to WS-Tic-Count                                   
013890     end-if.                                                              
013900     if       Top-Dest-Cc-Alltime                                         
013910              move zero to WS-Tcc-Count                                   
013920     end-if.                                                              
013930*                                                                         
013940     move     zero to WS-Cont-Pos.                                        
013950     perform  zz710-Find-And-Store-One                                    
013960              varying WS-Cont-Pos from 1 by 1                             
013970              until WS-Cont-Pos > WS-Top-N.                               
013980*                                                                         
013990 zz700-Exit.                                                              
014000     exit     section.                                                    
014010*                                                                         
014020 zz710-Find-And-Store-One     section.                                    
014030***********************************                                       
014040*                                                                         
014050     move     zero to WS-Cor-Best-Idx.                                    
014060     move     -99999999.99 to WS-Rpt-Amount.                              
014070     if       Cat-Count > zero                                            
014080              perform zz711-Check-One-Category                            
014090                       varying Cat-Idx from 1 by 1                        
014100                       until Cat-Idx > Cat-Count                          
014110     end-if.                                                              
014120     if       WS-Cor-Best-Idx = zero                                      
014130              go to zz710-Exit                                            
014140     end-if.                                                              
014150     move     "Y" to WS-Cat-Picked (WS-Cor-Best-Idx).                     
014160     if       Top-Dest-Spend                                              
014170              add  1 to WS-Tsc-Count                                      
014180              move Cat-Label (WS-Cor-Best-Idx) to                         
014190                       WS-Tsc-Label (WS-Tsc-Count)                        
014200              move Cat-Total (WS-Cor-Best-Idx) to                         
014210                       WS-Tsc-Amount (WS-Tsc-Count)                       
014220     end-if.                                                              
014230     if       Top-Dest-Income                                             
014240              add  1 to WS-Tic-Count                                      
014250              move Cat-Label (WS-Cor-Best-Idx) to                         
014260                       WS-Tic-Label (WS-Tic-Count)                        
014270              move Cat-Total (WS-Cor-Best-Idx) to                         
014280                       WS-Tic-Amount (WS-Tic-Count)                       
014290     end-if.                                                              
014300     if       Top-Dest-Cc-Alltime                                         
014310              add  1 to WS-Tcc-Count                                      
014320              move Cat-Label (WS-Cor-Best-Idx) to                         
014330                       WS-Tcc-Label (WS-Tcc-Count)                        
014340              move Cat-Total (WS-Cor-Best-Idx) to                         
014350                       WS-Tcc-Amount (WS-Tcc-Count)                       
014360     end-if.                                                              
014370 zz710-Exit.                                                              
014380     exit     section.                                                    
014390*                                                                         
014400 zz711-Check-One-Category     section.                                    
014410***********************************                                       
014420*                                                                         
014430     if       WS-Cat-Picked (Cat-Idx) = "Y"                               
014440              go to zz711-Exit                                            
014450     end-if.                                                              
014460     if       Cat-Total (Cat-Idx) > WS-Rpt-Amount                         
014470              move Cat-Total (Cat-Idx) to WS-Rpt-Amount                   
014480              set  WS-Cor-Best-Idx to Cat-Idx                             
014490     end-if.                                                              
014500 zz711-Exit.                                                              
014510     exit     section.                                                    
014520*                                                                         
014530 zz880-Close-Files            section.                                    
014540***********************************                                       
014550     close    Cc-Master-File.                                             
014560     close    Bank-Master-File.                                           
014570     close    Dashboard-Report-File.                                      
014580 zz880-Exit.                                                              
014590     exit     section.                                                    
014600*                                                                         
