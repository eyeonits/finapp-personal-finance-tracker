000010*****************************************************************         
000020*                                                               *         
000030*                  FT Batch          Utility Module              *        
000040*         Date / amount / id functions shared by every          *         
000050*             finance-batch program in this suite                *        
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*========================                                                 
000110*                                                                         
000120*                                                                         
000130      program-id.         ftutil.                                         
000140*                                                                         
000150    author.             R J Fenwick.                                      
000160                        For Applewood Computers Finance Division.         
000170*                                                                         
000180    installation.       Applewood Computers - Batch Services.             
000190*                                                                         
000200    date-written.       14/06/1988.                                       
000210*                                                                         
000220    date-compiled.                                                        
000230*                                                                         
000240    security.           Copyright (C) 1988-2026 & later, Applewood        
000250                        Computers Finance Division.  Distributed          
000260                        under the GNU General Public License.             
000270                        See the file COPYING for details.                 
000280*                                                                         
000290    remarks.            Common date-parse, amount-cleanse, hash-id        
000300                        and calendar-math routines called by FTCCIMP,     
000310                        FTBKIMP, FTDASH and FTRECUR so that every         
000320                        program agrees on what a valid date and a         
000330                        valid amount look like.                           
000340*                                                                         
000350    version.            See Prog-Name in ws.                              
000360*                                                                         
000370    called modules.     None.  This program IS a called module.           
000380*                                                                         
000390    error messages used.                                                  
000400  none - sets Ftu-Valid-Flag for the caller to test instead.              
000410*                                                                         
000420* Changes:                                                                
000430* 14/06/88 rjf -        Created.  Split out of the original ftload        
000440*                       batch after the third time a date bug was         
000450*                       fixed in one copy and not the other.              
000460* 02/09/89 rjf -    .02 Added aa020-Clean-Amount for the debit-card       
000470*                       feed (dollar signs were choking the loader).      
000480* 22/03/91 ktv -    .03 Added aa030-Make-Trans-Id, dedup id function.     
000490* 19/07/94 ktv -    .04 Calendar-aware aa070-Add-Months for the           
000500*                       recurring-bill scheduler.                         
000510* 30/11/98 mar - Y2K.05 Century-window review of all date fields -        
000520*                       none found using 2-digit years, none changed.     
000530* 11/02/03 mar -    .06 Corrected leap-year test, 1900/2000 century       
000540*                       rule was backwards in aa080-Weekday-Of.           
000550* 17/08/09 ktv -    .07 Ftu-Fn-Days-Diff added for the CORRELATE          
000560*                       date-window test.                                 
000570* 16/04/24 rjf          Copyright notice update superseding all           
000580*                       previous notices.                                 
000590* 04/01/26 rjf - 2.00   Reworked for the CC/Bank transaction batch        
000600*                       suite - retired the old ledger-only callers.      
000610* 20/01/26 mar -    .01 Added aa100-Round-2Dp for the dashboard.          
000620*                                                                         
000630*                                                                         
000640************************************************************************* 
000650*                                                                         
000660* Copyright Notice.                                                       
000670* ****************                                                        
000680*                                                                         
000690* These files and programs are part of the Applewood Computers Finance    
000700* Batch Suite and are copyright (c) Applewood Computers, 1988-2026 and    
000710* later.                                                                  
000720*                                                                         
000730* This program is free software; you can redistribute it and/or modify    
000740* it under the terms of the GNU General Public License as published by    
000750* the Free Software Foundation; version 3 and later.                      
000760*                                                                         
000770* Distributed in the hope that it will be useful, but WITHOUT ANY         
000780* WARRANTY; without even the implied warranty of MERCHANTABILITY or       
000790* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public           
000800* License for more details.                                               
000810*                                                                         
000820************************************************************************* 
000830*                                                                         
000840 environment             division.                                        
000850*========================                                                 
000860*                                                                         
000870 configuration section.                                                   
000880 special-names.                                                           
000890     C01 is TOP-OF-FORM.                                                  
000900*                                                                         
000910 input-output            section.                                         
000920 file-control.                                                            
000930*                                                                         
000940 data                    division.                                        
000950 file section.                                                            
000960*                                                                         
000970 working-storage section.                                                 
000980*----------------------                                                   
000990 77  Prog-Name           pic x(15) value "FTUTIL (2.00)".                 
001000*                                                                         
001010 copy "WSFTDT.cob".                                                       
001020*                                                                         
001030 procedure  division using FT-Util-Params.                                
001040*========================================                                 
001050*                                                                         
001060 aa000-Main                  section.                                     
001070***********************************                                       
001080*                                                                         
001090     move     "N" to Ftu-Valid-Flag.                                      
001100     if       Ftu-Fn-Parse-Date                                           
001110              perform  aa010-Parse-Date                                   
001120              go to    aa000-Dispatched                                   
001130     end-if.                                                              
001140     if       Ftu-Fn-Clean-Amt                                            
001150              perform  aa020-Clean-Amount                                 
001160              go to    aa000-Dispatched                                   
001170     end-if.                                                              
001180     if       Ftu-Fn-Make-Id                                              
001190              perform  aa030-Make-Trans-Id                                
001200              go to    aa000-Dispatched                                   
001210     end-if.                                                              
001220     if       Ftu-Fn-Trim                                                 
001230              perform  aa040-Trim-Field                                   
001240              go to    aa000-Dispatched                                   
001250     end-if.                                                              
001260     if       Ftu-Fn-Upper                                                
001270              perform  aa050-Upper-Field                                  
001280              go to    aa000-Dispatched                                   
001290     end-if.                                                              
001300     if       Ftu-Fn-Add-Days                                             
001310              perform  aa060-Add-Days                                     
001320              go to    aa000-Dispatched                                   
001330     end-if.                                                              
001340     if       Ftu-Fn-Add-Months                                           
001350              perform  aa070-Add-Months                                   
001360              go to    aa000-Dispatched                                   
001370     end-if.                                                              
001380     if       Ftu-Fn-Weekday                                              
001390              perform  aa080-Weekday-Of                                   
001400              go to    aa000-Dispatched                                   
001410     end-if.                                                              
001420     if       Ftu-Fn-Days-Diff                                            
001430              perform  aa090-Days-Diff                                    
001440              go to    aa000-Dispatched                                   
001450     end-if.                                                              
001460     if       Ftu-Fn-Round-2Dp                                            
001470              perform  aa100-Round-2Dp                                    
001480     end-if.                                                              
001490*                                                                         
001500 aa000-Dispatched.                                                        
001510     goback.                                                              
001520*                                                                         
001530 aa000-Exit.  exit section.                                               
001540*                                                                         
001550 aa010-Parse-Date            section.                                     
001560***********************************                                       
001570*                                                                         
001580* Accepts any of ISO (ccyy-mm-dd), US slash (mm/dd/ccyy), US dash         
001590* (mm-dd-ccyy) or Intl slash (ccyy/mm/dd) in Ftu-Text-1, leaves the       
001600* canonical ccyy-mm-dd form in Ftu-Result-Text.  Year always comes        
001610* out on whichever side has the token bigger than 31 - days and           
001620* months never exceed 31 so this sorts the four forms without             
001630* caring which punctuation mark was used.                                 
001640*                                                                         
001650     move     zero to Ft-Tok-1 Ft-Tok-2 Ft-Tok-3 Ft-Tok-Count.            
001660     move     "N"  to Ft-Date-Valid.                                      
001670     move     spaces to Ftu-Result-Text.                                  
001680*                                                                         
001690     unstring Ftu-Text-1 delimited by "-" or "/"                          
001700              into Ft-Tok-1 Ft-Tok-2 Ft-Tok-3                             
001710              tallying in Ft-Tok-Count.                                   
001720*                                                                         
001730     if       Ft-Tok-Count not = 3                                        
001740              move "N" to Ftu-Valid-Flag                                  
001750              go to aa010-Exit.                                           
001760*                                                                         
001770     if       Ft-Tok-1 > 31                                               
001780              move Ft-Tok-1 to Ft-Conv-Year                               
001790              move Ft-Tok-2 to Ft-Conv-Month                              
001800              move Ft-Tok-3 to Ft-Conv-Day                                
001810     else                                                                 
001820              move Ft-Tok-3 to Ft-Conv-Year                               
001830              move Ft-Tok-1 to Ft-Conv-Month                              
001840              move Ft-Tok-2 to Ft-Conv-Day                                
001850     end-if.                                                              
001860*                                                                         
001870     perform  zz100-Check-Ymd-Range.                                      
001880     if       not Ft-Date-Is-Valid                                        
001890              move "N" to Ftu-Valid-Flag                                  
001900              go to aa010-Exit.                                           
001910*                                                                         
001920     move     Ft-Conv-Year  to Ft-Canon-Year.                             
001930     move     "-"           to Ft-Canon-Date (5:1).                       
001940     move     Ft-Conv-Month to Ft-Canon-Month.                            
001950     move     "-"           to Ft-Canon-Date (8:1).                       
001960     move     Ft-Conv-Day   to Ft-Canon-Day.                              
001970     move     Ft-Canon-Date to Ftu-Result-Text.                           
001980     move     "Y"           to Ftu-Valid-Flag.                            
001990*                                                                         
002000 aa010-Exit.                                                              
002010     exit     section.                                                    
002020*                                                                         
002030 zz100-Check-Ymd-Range        section.                                    
002040*************************************                                     
002050*                                                                         
002060     move     "N" to Ft-Date-Valid.                                       
002070     if       Ft-Conv-Year  < 1900  or  Ft-Conv-Year  > 2099              
002080              go to zz100-Exit.                                           
002090     if       Ft-Conv-Month < 1     or  Ft-Conv-Month > 12                
002100              go to zz100-Exit.                                           
002110     if       Ft-Conv-Day   < 1                                           
002120              go to zz100-Exit.                                           
002130*                                                                         
002140     perform  zz110-Test-Leap-Year.                                       
002150     move     Ft-Days-In-Month (Ft-Conv-Month) to Ft-Conv-Discard.        
002160     if       Ft-Conv-Month = 2 and Ft-Is-Leap-Year                       
002170              add 1 to Ft-Conv-Discard.                                   
002180     if       Ft-Conv-Day > Ft-Conv-Discard                               
002190              go to zz100-Exit.                                           
002200*                                                                         
002210     move     "Y" to Ft-Date-Valid.                                       
002220*                                                                         
002230 zz100-Exit.                                                              
002240     exit     section.                                                    
002250*                                                                         
002260 zz110-Test-Leap-Year          section.                                   
002270**************************************                                    
002280*                                                                         
002290* 11/02/03 mar - .06 century rule corrected - divisible by 100 is         
002300*                    NOT a leap year unless also divisible by 400.        
002310*                                                                         
002320     move     "N" to Ft-Leap-Flag.                                        
002330     divide   Ft-Conv-Year by 4   giving Ft-Conv-A remainder Ft-Conv-B.   
002340     if       Ft-Conv-B not = zero                                        
002350              go to zz110-Exit.                                           
002360     divide   Ft-Conv-Year by 100 giving Ft-Conv-A remainder Ft-Conv-B.   
002370     if       Ft-Conv-B not = zero                                        
002380              move "Y" to Ft-Leap-Flag                                    
002390              go to zz110-Exit.                                           
002400     divide   Ft-Conv-Year by 400 giving Ft-Conv-A remainder Ft-Conv-B.   
002410     if       Ft-Conv-B = zero                                            
002420              move "Y" to Ft-Leap-Flag.                                   
002430*                                                                         
002440 zz110-Exit.                                                              
002450     exit     section.                                                    
002460*                                                                         
002470 aa020-Clean-Amount           section.                                    
002480*************************************                                     
002490*                                                                         
002500* Strips leading $, thousands commas and stray spaces from a raw          
002510* CSV amount field, leaves the numeric value in Ftu-Result-Numeric.       
002520* Parens around the value (some exports show "(12.50)" for a              
002530* negative) are treated as a minus sign per Business Rule.                
002540*                                                                         
002550     move     Ftu-Text-1 (1:20) to Ft-Amt-Raw.                            
002560     move     spaces            to Ft-Amt-Clean.                          
002570     move     zero              to Ft-Amt-Out-Sub Ft-Amt-Sub.             
002580     move     "N"               to Ftu-Valid-Flag.                        
002590*                                                                         
002600     perform   zz120-Clean-One-Char                                       
002610               varying Ft-Amt-Sub from 1 by 1                             
002620               until Ft-Amt-Sub > 20.                                     
002630*                                                                         
002640     if       Ft-Amt-Out-Sub = zero                                       
002650              go to aa020-Exit.                                           
002660*                                                                         
002670     move     Ft-Amt-Clean to Ft-Amt-Numeric.                             
002680     move     Ft-Amt-Numeric to Ftu-Result-Numeric.                       
002690     move     "Y" to Ftu-Valid-Flag.                                      
002700*                                                                         
002710 aa020-Exit.                                                              
002720     exit     section.                                                    
002730*                                                                         
002740 zz120-Clean-One-Char           section.                                  
002750****************************************                                  
002760*                                                                         
002770     move     Ft-Amt-Raw (Ft-Amt-Sub:1) to Ft-Amt-Char.                   
002780     if       Ft-Amt-Char is numeric                                      
002790           or Ft-Amt-Char = "." or Ft-Amt-Char = "-"                      
002800              add 1 to Ft-Amt-Out-Sub                                     
002810              move Ft-Amt-Char to Ft-Amt-Clean (Ft-Amt-Out-Sub:1)         
002820     end-if.                                                              
002830     if       Ft-Amt-Char = "("                                           
002840              add 1 to Ft-Amt-Out-Sub                                     
002850              move "-" to Ft-Amt-Clean (Ft-Amt-Out-Sub:1)                 
002860     end-if.                                                              
002870*                                                                         
002880 zz120-Exit.                                                              
002890     exit     section.                                                    
002900*                                                                         
002910 aa030-Make-Trans-Id          section.                                    
002920*************************************                                     
002930*                                                                         
002940* Builds the deterministic Cct-Trans-Id / Bkt-Trans-Id from the key       
002950* string the caller assembled in Ftu-Text-1 (date1|date2|UPPER-desc|      
002960* amount|account-id).  Five running checksums walked over the same        
002970* key make the five groups of a pseudo-uuid - the exact digest is         
002980* ours to pick, only determinism matters to the caller.                   
002990*                                                                         
003000     move     zero to Ft-Hash-1 Ft-Hash-2 Ft-Hash-3 Ft-Hash-4 Ft-Hash-5.  
003010     move     zero to Ft-Hash-Key-Len.                                    
003020*                                                                         
003030     perform  zz130-Scan-For-Length                                       
003040              varying Ft-Hash-Key-Sub from 200 by -1                      
003050              until Ft-Hash-Key-Sub < 1                                   
003060                 or Ftu-Text-1 (Ft-Hash-Key-Sub:1) not = space.           
003070*                                                                         
003080     perform  zz140-Hash-One-Char                                         
003090              varying Ft-Hash-Key-Sub from 1 by 1                         
003100              until Ft-Hash-Key-Sub > Ft-Hash-Key-Len.                    
003110*                                                                         
003120     move     spaces to Ftu-Result-Text.                                  
003130     string   Ft-Hash-1 delimited by size                                 
003140              "-"       delimited by size                                 
003150              Ft-Hash-2 delimited by size                                 
003160              "-"       delimited by size                                 
003170              Ft-Hash-3 delimited by size                                 
003180              "-"       delimited by size                                 
003190              Ft-Hash-4 delimited by size                                 
003200              "-"       delimited by size                                 
003210              Ft-Hash-5 delimited by size                                 
003220              into Ftu-Result-Text.                                       
003230     move     "Y" to Ftu-Valid-Flag.                                      
003240*                                                                         
003250 aa030-Exit.                                                              
003260     exit     section.                                                    
003270*                                                                         
003280 zz130-Scan-For-Length          section.                                  
003290****************************************                                  
003300*                                                                         
003310     move     Ft-Hash-Key-Sub to Ft-Hash-Key-Len.                         
003320*                                                                         
003330 zz130-Exit.                                                              
003340     exit     section.                                                    
003350*                                                                         
003360 zz140-Hash-One-Char           section.                                   
003370**************************************                                    
003380*                                                                         
003390     move     Ftu-Text-1 (Ft-Hash-Key-Sub:1) to Ft-Hash-Cur-Char.         
003400     perform  zz150-Lookup-Char-Value.                                    
003410*                                                                         
003420     compute  Ft-Hash-Temp = (Ft-Hash-1 * 131) + Ft-Hash-Char-Value.      
003430     divide   Ft-Hash-Temp by 99999999                                    
003440              giving Ft-Conv-Discard remainder Ft-Hash-1.                 
003450     compute  Ft-Hash-Temp = (Ft-Hash-2 * 17)  + Ft-Hash-Char-Value.      
003460     divide   Ft-Hash-Temp by 9999                                        
003470              giving Ft-Conv-Discard remainder Ft-Hash-2.                 
003480     compute  Ft-Hash-Temp = (Ft-Hash-3 * 37)  + Ft-Hash-Char-Value.      
003490     divide   Ft-Hash-Temp by 9999                                        
003500              giving Ft-Conv-Discard remainder Ft-Hash-3.                 
003510     compute  Ft-Hash-Temp = (Ft-Hash-4 * 53)  + Ft-Hash-Char-Value.      
003520     divide   Ft-Hash-Temp by 9999                                        
003530              giving Ft-Conv-Discard remainder Ft-Hash-4.                 
003540     compute  Ft-Hash-Temp = (Ft-Hash-5 * 271) + Ft-Hash-Char-Value.      
003550     divide   Ft-Hash-Temp by 999999999999                                
003560              giving Ft-Conv-Discard remainder Ft-Hash-5.                 
003570*                                                                         
003580 zz140-Exit.                                                              
003590     exit     section.                                                    
003600*                                                                         
003610 zz150-Lookup-Char-Value        section.                                  
003620***************************************                                   
003630*                                                                         
003640     move     zero to Ft-Hash-Char-Value.                                 
003650     perform  zz151-Scan-Alpha-1                                          
003660              varying Ft-Hash-Char-Idx from 1 by 1                        
003670              until Ft-Hash-Char-Idx > 70                                 
003680                 or Ft-Hash-Char-Value not = zero.                        
003690     if       Ft-Hash-Char-Value not = zero                               
003700              go to zz150-Exit.                                           
003710     perform  zz152-Scan-Alpha-2                                          
003720              varying Ft-Hash-Char-Idx from 1 by 1                        
003730              until Ft-Hash-Char-Idx > 20                                 
003740                 or Ft-Hash-Char-Value not = zero.                        
003750*                                                                         
003760 zz150-Exit.                                                              
003770     exit     section.                                                    
003780*                                                                         
003790 zz151-Scan-Alpha-1             section.                                  
003800***************************************                                   
003810     if       Ft-Hash-Alphabet (Ft-Hash-Char-Idx:1) = Ft-Hash-Cur-Char    
003820              move Ft-Hash-Char-Idx to Ft-Hash-Char-Value.                
003830 zz151-Exit.                                                              
003840     exit     section.                                                    
003850*                                                                         
003860 zz152-Scan-Alpha-2             section.                                  
003870***************************************                                   
003880     if       Ft-Hash-Alpha2 (Ft-Hash-Char-Idx:1) = Ft-Hash-Cur-Char      
003890              compute Ft-Hash-Char-Value = Ft-Hash-Char-Idx + 70.         
003900 zz152-Exit.                                                              
003910     exit     section.                                                    
003920*                                                                         
003930 aa040-Trim-Field              section.                                   
003940**************************************                                    
003950*                                                                         
003960* Left-justifies Ftu-Text-1 into Ftu-Result-Text, dropping leading        
003970* spaces picked up when a CSV column has "field, next" spacing.           
003980*                                                                         
003990     move     Ftu-Text-1 to Ft-Gen-Field.                                 
004000     move     zero to Ft-Gen-Lead-Spaces.                                 
004010     inspect  Ft-Gen-Field tallying Ft-Gen-Lead-Spaces                    
004020              for leading space.                                          
004030     move     spaces to Ftu-Result-Text.                                  
004040     if       Ft-Gen-Lead-Spaces < 200                                    
004050              move Ft-Gen-Field (Ft-Gen-Lead-Spaces + 1:) to              
004060                       Ftu-Result-Text.                                   
004070*                                                                         
004080 aa040-Exit.                                                              
004090     exit     section.                                                    
004100*                                                                         
004110 aa050-Upper-Field             section.                                   
004120**************************************                                    
004130*                                                                         
004140* Uppercases Ftu-Text-1 into Ftu-Result-Text for the deterministic        
004150* id key and for case-insensitive description / category matching.        
004160*                                                                         
004170     move     Ftu-Text-1 to Ftu-Result-Text.                              
004180     inspect  Ftu-Result-Text converting                                  
004190              "abcdefghijklmnopqrstuvwxyz" to                             
004200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
004210*                                                                         
004220 aa050-Exit.                                                              
004230     exit     section.                                                    
004240*                                                                         
004250 aa060-Add-Days                section.                                   
004260**************************************                                    
004270*                                                                         
004280* Ftu-Text-1 = ccyy-mm-dd in, Ftu-Numeric-1 = signed day offset,          
004290* Ftu-Result-Text = ccyy-mm-dd out.  Goes via julian day number so        
004300* month/year rollover is automatic.                                       
004310*                                                                         
004320     move     Ftu-Text-1 (1:4)  to Ft-Conv-Year.                          
004330     move     Ftu-Text-1 (6:2)  to Ft-Conv-Month.                         
004340     move     Ftu-Text-1 (9:2)  to Ft-Conv-Day.                           
004350     perform  zz160-Ymd-To-Julian.                                        
004360     compute  Ft-Conv-Julian = Ft-Conv-Julian + Ftu-Numeric-1.            
004370     perform  zz170-Julian-To-Ymd.                                        
004380     move     Ft-Conv-Year  to Ft-Canon-Year.                             
004390     move     "-"           to Ft-Canon-Date (5:1).                       
004400     move     Ft-Conv-Month to Ft-Canon-Month.                            
004410     move     "-"           to Ft-Canon-Date (8:1).                       
004420     move     Ft-Conv-Day   to Ft-Canon-Day.                              
004430     move     Ft-Canon-Date to Ftu-Result-Text.                           
004440     move     "Y" to Ftu-Valid-Flag.                                      
004450*                                                                         
004460 aa060-Exit.                                                              
004470     exit     section.                                                    
004480*                                                                         
004490 aa070-Add-Months              section.                                   
004500**************************************                                    
004510*                                                                         
004520* Calendar-aware month add for the recurring-bill scheduler -             
004530* Ftu-Numeric-1 whole months are added, day-of-month is capped to         
004540* the last day of the landing month (31/01 + 1 month = 28 or 29/02,       
004550* never 03/03).                                                           
004560*                                                                         
004570     move     Ftu-Text-1 (1:4)  to Ft-Conv-Year.                          
004580     move     Ftu-Text-1 (6:2)  to Ft-Conv-Month.                         
004590     move     Ftu-Text-1 (9:2)  to Ft-Conv-Day.                           
004600*                                                                         
004610     compute  Ft-Conv-A = Ft-Conv-Month - 1 + Ftu-Numeric-1.              
004620     divide   Ft-Conv-A by 12 giving Ft-Conv-B remainder Ft-Conv-C.       
004630     compute  Ft-Conv-Year  = Ft-Conv-Year + Ft-Conv-B.                   
004640     compute  Ft-Conv-Month = Ft-Conv-C + 1.                              
004650*                                                                         
004660     perform  zz110-Test-Leap-Year.                                       
004670     move     Ft-Days-In-Month (Ft-Conv-Month) to Ft-Conv-Discard.        
004680     if       Ft-Conv-Month = 2 and Ft-Is-Leap-Year                       
004690              add 1 to Ft-Conv-Discard.                                   
004700     if       Ft-Conv-Day > Ft-Conv-Discard                               
004710              move Ft-Conv-Discard to Ft-Conv-Day.                        
004720*                                                                         
004730     move     Ft-Conv-Year  to Ft-Canon-Year.                             
004740     move     "-"           to Ft-Canon-Date (5:1).                       
004750     move     Ft-Conv-Month to Ft-Canon-Month.                            
004760     move     "-"           to Ft-Canon-Date (8:1).                       
004770     move     Ft-Conv-Day   to Ft-Canon-Day.                              
004780     move     Ft-Canon-Date to Ftu-Result-Text.                           
004790     move     "Y" to Ftu-Valid-Flag.                                      
004800*                                                                         
004810 aa070-Exit.                                                              
004820     exit     section.                                                    
004830*                                                                         
004840 aa080-Weekday-Of               section.                                  
004850***************************************                                   
004860*                                                                         
004870* Ftu-Text-1 = ccyy-mm-dd, Ftu-Result-Numeric = 1(Monday) thru            
004880* 7(Sunday) - used by the weekly-frequency due-date generator.            
004890*                                                                         
004900     move     Ftu-Text-1 (1:4)  to Ft-Conv-Year.                          
004910     move     Ftu-Text-1 (6:2)  to Ft-Conv-Month.                         
004920     move     Ftu-Text-1 (9:2)  to Ft-Conv-Day.                           
004930     perform  zz160-Ymd-To-Julian.                                        
004940     divide   Ft-Conv-Julian by 7 giving Ft-Conv-A                        
004950              remainder Ft-Weekday-No.                                    
004960     if       Ft-Weekday-No = zero                                        
004970              move 7 to Ft-Weekday-No                                     
004980     else                                                                 
004990              add 1 to Ft-Weekday-No.                                     
005000     end-if.                                                              
005010     compute  Ftu-Result-Numeric = Ft-Weekday-No.                         
005020     move     "Y" to Ftu-Valid-Flag.                                      
005030*                                                                         
005040 aa080-Exit.                                                              
005050     exit     section.                                                    
005060*                                                                         
005070 aa090-Days-Diff                section.                                  
005080***************************************                                   
005090*                                                                         
005100* Ftu-Text-1 / Ftu-Text-2 = ccyy-mm-dd dates, Ftu-Result-Numeric =        
005110* Text-1 minus Text-2 in whole days (may be negative) - used by           
005120* CORRELATE's plus-or-minus 3 day window test.                            
005130*                                                                         
005140     move     Ftu-Text-1 (1:4)  to Ft-Conv-Year.                          
005150     move     Ftu-Text-1 (6:2)  to Ft-Conv-Month.                         
005160     move     Ftu-Text-1 (9:2)  to Ft-Conv-Day.                           
005170     perform  zz160-Ymd-To-Julian.                                        
005180     move     Ft-Conv-Julian to Ft-Julian-Work.                           
005190*                                                                         
005200     move     Ftu-Text-2 (1:4)  to Ft-Conv-Year.                          
005210     move     Ftu-Text-2 (6:2)  to Ft-Conv-Month.                         
005220     move     Ftu-Text-2 (9:2)  to Ft-Conv-Day.                           
005230     perform  zz160-Ymd-To-Julian.                                        
005240     move     Ft-Conv-Julian to Ft-Julian-Other.                          
005250*                                                                         
005260     compute  Ft-Days-Between = Ft-Julian-Work - Ft-Julian-Other.         
005270     compute  Ftu-Result-Numeric = Ft-Days-Between.                       
005280     move     "Y" to Ftu-Valid-Flag.                                      
005290*                                                                         
005300 aa090-Exit.                                                              
005310     exit     section.                                                    
005320*                                                                         
005330 zz160-Ymd-To-Julian            section.                                  
005340***************************************                                   
005350*                                                                         
005360* Standard Gregorian julian-day-number formula (all divisions here        
005370* are integer, floor, division - deliberate, not a bug).                  
005380*                                                                         
005390     compute  Ft-Conv-A = (14 - Ft-Conv-Month) / 12.                      
005400     compute  Ft-Conv-Y2 = Ft-Conv-Year + 4800 - Ft-Conv-A.               
005410     compute  Ft-Conv-M2 = Ft-Conv-Month + (12 * Ft-Conv-A) - 3.          
005420     compute  Ft-Conv-Julian =                                            
005430              Ft-Conv-Day                                                 
005440            + ((153 * Ft-Conv-M2) + 2) / 5                                
005450            + (365 * Ft-Conv-Y2)                                          
005460            + (Ft-Conv-Y2 / 4)                                            
005470            - (Ft-Conv-Y2 / 100)                                          
005480            + (Ft-Conv-Y2 / 400)                                          
005490            - 32045.                                                      
005500*                                                                         
005510 zz160-Exit.                                                              
005520     exit     section.                                                    
005530*                                                                         
005540 zz170-Julian-To-Ymd            section.                                  
005550***************************************                                   
005560*                                                                         
005570* Inverse of zz160 (Richards' algorithm) - all divisions integer.         
005580*                                                                         
005590     compute  Ft-Conv-A = Ft-Conv-Julian + 32044.                         
005600     compute  Ft-Conv-B = ((4 * Ft-Conv-A) + 3) / 146097.                 
005610     compute  Ft-Conv-C = Ft-Conv-A - ((146097 * Ft-Conv-B) / 4).         
005620     compute  Ft-Conv-D = ((4 * Ft-Conv-C) + 3) / 1461.                   
005630     compute  Ft-Conv-E = Ft-Conv-C - ((1461 * Ft-Conv-D) / 4).           
005640     compute  Ft-Conv-M2 = ((5 * Ft-Conv-E) + 2) / 153.                   
005650     compute  Ft-Conv-Day = Ft-Conv-E - (((153 * Ft-Conv-M2) + 2) / 5)    
005660                           + 1.                                           
005670     compute  Ft-Conv-Month = Ft-Conv-M2 + 3 - (12 * (Ft-Conv-M2 / 10)).  
005680     compute  Ft-Conv-Year = (100 * Ft-Conv-B) + Ft-Conv-D - 4800         
005690                            + (Ft-Conv-M2 / 10).                          
005700*                                                                         
005710 zz170-Exit.                                                              
005720     exit     section.                                                    
005730*                                                                         
005740 aa100-Round-2Dp                section.                                  
005750***************************************                                   
005760*                                                                         
005770* Rounds Ftu-Numeric-1 to 2 decimal places into Ftu-Result-Numeric        
005780* for the dashboard's summary-block edited money fields.                  
005790*                                                                         
005800     compute  Ftu-Result-Numeric rounded = Ftu-Numeric-1 + 0.             
005810     move     "Y" to Ftu-Valid-Flag.                                      
005820*                                                                         
005830 aa100-Exit.                                                              
005840     exit     section.                                                    
005850*                                                                         
