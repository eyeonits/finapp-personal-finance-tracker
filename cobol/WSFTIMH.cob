000010*****************************************************                     
000020*                                                   *                     
000030*  Record Definition For Import History File       *                      
000040*     Uses Imh-Import-Id as key, append only       *                      
000050*****************************************************                     
000060* File size 197 bytes padded to 210 by filler.                            
000070*                                                                         
000080* 05/01/26 vbc - Created.                                                 
000090*                                                                         
000100 01  FT-Import-History-Record.                                            
000110     03  Imh-Import-Id         PIC X(36).                                 
000120     03  Imh-Import-Type       PIC X(12).                                 
000130         88  Imh-Type-Cc           VALUE "credit_card ".                  
000140         88  Imh-Type-Bank         VALUE "bank        ".                  
000150     03  Imh-Account-Id        PIC X(20).                                 
000160     03  Imh-Filename          PIC X(40).                                 
000170     03  Imh-Rows-Total        PIC 9(7)      COMP-3.                      
000180     03  Imh-Rows-Inserted     PIC 9(7)      COMP-3.                      
000190     03  Imh-Rows-Skipped      PIC 9(7)      COMP-3.                      
000200     03  Imh-Status            PIC X(10).                                 
000210         88  Imh-Status-Success    VALUE "success   ".                    
000220         88  Imh-Status-Partial    VALUE "partial   ".                    
000230         88  Imh-Status-Failed     VALUE "failed    ".                    
000240     03  Imh-Error-Message     PIC X(80).                                 
000250     03  FILLER                PIC X(13).                                 
000260*                                                                         
