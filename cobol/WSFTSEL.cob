000010*****************************************************                     
000020*                                                   *                     
000030*  Working Storage For Txn-Query Selection And     *                      
000040*     Dashboard Aggregation Tables - FTDASH only   *                      
000050*****************************************************                     
000060*                                                                         
000070* 08/01/26 vbc - Created.                                                 
000080* 15/01/26 vbc - Widened Sel-Result-Row to carry Account-Id               
000090*                for the Apple sign-normalisation test.                   
000100* 24/01/26 ktv - Added FILLER pads to every 01 group, per the             
000110*                shop's copybook-review checklist.                        
000120*                                                                         
000130 01  FT-Select-Criteria.                                                  
000140     03  Sel-Start-Date        PIC X(10).                                 
000150     03  Sel-End-Date          PIC X(10).                                 
000160     03  Sel-Desc-Filter       PIC X(60)     VALUE SPACES.                
000170     03  Sel-Category-Filter   PIC X(30)     VALUE SPACES.                
000180     03  Sel-Amount-Min        PIC S9(8)V99  COMP-3.                      
000190     03  Sel-Amount-Min-Used   PIC X         VALUE "N".                   
000200     03  Sel-Amount-Max        PIC S9(8)V99  COMP-3.                      
000210     03  Sel-Amount-Max-Used   PIC X         VALUE "N".                   
000220     03  Sel-Row-Limit         PIC 9(5)      COMP  VALUE 2000.            
000230     03  Sel-Cc-Set            PIC X         VALUE "Y".                   
000240         88  Sel-Is-Cc-Set         VALUE "Y".                             
000250         88  Sel-Is-Bank-Set       VALUE "N".                             
000260     03  FILLER                PIC X(9).                                  
000270*                                                                         
000280 01  FT-Select-Result-Table.                                              
000290     03  Sel-Result-Count      PIC 9(5)      COMP  VALUE ZERO.            
000300     03  Sel-Result-Row  OCCURS 2000 TIMES INDEXED BY Sel-Idx.            
000310         05  Sel-R-Trans-Date      PIC X(10).                             
000320         05  Sel-R-Post-Date       PIC X(10).                             
000330         05  Sel-R-Description     PIC X(60).                             
000340         05  Sel-R-Category        PIC X(30).                             
000350         05  Sel-R-Txn-Type        PIC X(10).                             
000360         05  Sel-R-Amount          PIC S9(8)V99 COMP-3.                   
000370         05  Sel-R-Memo            PIC X(60).                             
000380         05  Sel-R-Account-Id      PIC X(20).                             
000390         05  FILLER                PIC X(10).                             
000400*                                                                         
000410 01  FT-Daily-Spend-Table.                                                
000420     03  Dly-Count             PIC 9(4)      COMP  VALUE ZERO.            
000430     03  Dly-Entry       OCCURS 400 TIMES INDEXED BY Dly-Idx.             
000440         05  Dly-Date              PIC X(10).                             
000450         05  Dly-Amount            PIC S9(8)V99 COMP-3.                   
000460         05  FILLER                PIC X(5).                              
000470*                                                                         
000480 01  FT-Category-Table.                                                   
000490     03  Cat-Count             PIC 9(3)      COMP  VALUE ZERO.            
000500     03  Cat-Entry       OCCURS 300 TIMES INDEXED BY Cat-Idx.             
000510         05  Cat-Label             PIC X(30).                             
000520         05  Cat-Total             PIC S9(8)V99 COMP-3.                   
000530         05  FILLER                PIC X(5).                              
000540*                                                                         
000550 01  FT-Correlate-Table.                                                  
000560     03  Cor-Count             PIC 9(4)      COMP  VALUE ZERO.            
000570     03  Cor-Entry       OCCURS 500 TIMES INDEXED BY Cor-Idx.             
000580         05  Cor-T-Amount          PIC S9(8)V99 COMP-3.                   
000590         05  Cor-T-Cc-Date         PIC X(10).                             
000600         05  Cor-T-Cc-Desc         PIC X(60).                             
000610         05  Cor-T-Bank-Date       PIC X(10).                             
000620         05  Cor-T-Bank-Desc       PIC X(60).                             
000630         05  Cor-T-Bank-Type       PIC X(10).                             
000640         05  Cor-T-Date-Diff       PIC 9(2)     COMP-3.                   
000650         05  FILLER                PIC X(5).                              
000660*                                                                         
