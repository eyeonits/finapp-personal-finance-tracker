000010*****************************************************                     
000020*                                                   *                     
000030*  Record Definition For Recurring Payment Master  *                      
000040*     Uses Rcp-Payment-Id as key                   *                      
000050*****************************************************                     
000060* File size 172 bytes padded to 200 by filler.                            
000070*                                                                         
000080* 06/01/26 vbc - Created.                                                 
000090*                                                                         
000100 01  FT-Recurring-Payment-Record.                                         
000110     03  Rcp-Payment-Id        PIC X(36).                                 
000120     03  Rcp-Name              PIC X(40).                                 
000130     03  Rcp-Amount            PIC S9(8)V99  COMP-3.                      
000140     03  Rcp-Frequency         PIC X(10).                                 
000150         88  Rcp-Freq-Weekly       VALUE "weekly    ".                    
000160         88  Rcp-Freq-Monthly      VALUE "monthly   ".                    
000170         88  Rcp-Freq-Quarterly    VALUE "quarterly ".                    
000180         88  Rcp-Freq-Yearly       VALUE "yearly    ".                    
000190     03  Rcp-Due-Day           PIC 9(2)      COMP-3.                      
000200     03  Rcp-Category          PIC X(30).                                 
000210     03  Rcp-Payee             PIC X(40).                                 
000220     03  Rcp-Account-Id        PIC X(20).                                 
000230     03  Rcp-Is-Active         PIC X(1).                                  
000240         88  Rcp-Active            VALUE "Y".                             
000250         88  Rcp-Inactive          VALUE "N".                             
000260     03  Rcp-Start-Date        PIC X(10).                                 
000270     03  Rcp-Start-Date-R  REDEFINES Rcp-Start-Date.                      
000280         05  Rcp-Start-Ccyy        PIC X(4).                              
000290         05  FILLER                PIC X.                                 
000300         05  Rcp-Start-Mm          PIC X(2).                              
000310         05  FILLER                PIC X.                                 
000320         05  Rcp-Start-Dd          PIC X(2).                              
000330     03  Rcp-End-Date          PIC X(10).                                 
000340     03  Rcp-Reminder-Days     PIC 9(3)      COMP-3.                      
000350     03  Rcp-Auto-Pay          PIC X(1).                                  
000360         88  Rcp-Auto-Pay-Yes      VALUE "Y".                             
000370     03  FILLER                PIC X(6).                                  
000380*                                                                         
