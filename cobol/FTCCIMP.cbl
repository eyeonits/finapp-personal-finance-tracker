000010*****************************************************************         
000020*                                                               *         
000030*                Credit Card Statement    Loader                *         
000040*        Reads a vendor CC export, builds the CC master,        *         
000050*                 and logs the import summary                   *         
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*========================                                                 
000110*                                                                         
000120      program-id.         ftccimp.                                        
000130*                                                                         
000140    author.             K T Voss.                                         
000150                        For Applewood Computers Finance Division.         
000160*                                                                         
000170    installation.       Applewood Computers - Batch Services.             
000180*                                                                         
000190    date-written.       02/09/1989.                                       
000200*                                                                         
000210    date-compiled.                                                        
000220*                                                                         
000230    security.           Copyright (C) 1989-2026 & later, Applewood        
000240                        Computers Finance Division.  Distributed          
000250                        under the GNU General Public License.             
000260                        See the file COPYING for details.                 
000270*                                                                         
000280    remarks.            CC-INGEST.  Reads one credit-card statement       
000290                        export (Standard, Apple Card, Amex-style          
000300                        Simple, or Capital-One Debit/Credit layout,       
000310                        sniffed from the header row), normalizes          
000320                        every row to the CC-TRANSACTION master            
000330                        layout, drops duplicates, and appends the         
000340                        survivors.  Writes one IMPORT-HISTORY record      
000350                        per run.                                          
000360*                                                                         
000370    version.            See Prog-Name in ws.                              
000380*                                                                         
000390    called modules.     ftutil.                                           
000400*                                                                         
000410    error messages used.                                                  
000420  none - see the Status / Error-Message fields on Import-History.         
000430*                                                                         
000440* Changes:                                                                
000450* 02/09/89 ktv -        Created.  First cut only understood the           
000460*                       Standard layout.                                  
000470* 14/03/90 ktv -    .02 Added Apple Card layout and the merchant/         
000480*                       purchased-by memo join.                           
000490* 08/11/90 ktv -    .03 Added Amex Simple Date/Amount layout.             
000500* 19/02/92 ktv -    .04 Added Capital One Debit/Credit layout,            
000510*                       completing the four-layout detection order.       
000520* 11/07/94 mar -    .05 Table-search dedup against the loaded master      
000530*                       replaced the old sorted-merge rebuild - the       
000540*                       nightly run was taking too long once the          
000550*                       card history passed a few years.                  
000560* 30/11/98 mar - Y2K.06 Century-window review - dates always carry        
000570*                       a 4-digit year through this program, no           
000580*                       change required.                                  
000590* 25/05/05 ktv -    .07 Skip counts now separate in-batch duplicates      
000600*                       from already-in-master duplicates in the          
000610*                       running totals shown on the operator log.         
000620* 16/04/24 rjf          Copyright notice update superseding all           
000630*                       previous notices.                                 
000640* 04/01/26 rjf - 2.00   Reworked onto FTUTIL for date/amount/id           
000650*                       handling - four copies of the same date           
000660*                       bug across the batch suite was three too          
000670*                       many.                                             
000680* 20/01/26 mar -    .01 Account-id and source filename now come off       
000690*                       the parameter card instead of a hardcoded         
000700*                       literal (ticket FIN-118).                         
000710* 23/07/26 mar - CR-402.02 Dedup key STRING was breaking at the           
000720*                       description's first embedded space - full         
000730*                       upper-cased description now goes in whole.        
000740*                                                                         
000750*                                                                         
000760************************************************************************* 
000770*                                                                         
000780* Copyright Notice.                                                       
000790* ****************                                                        
000800*                                                                         
000810* These files and programs are part of the Applewood Computers Finance    
000820* Batch Suite and are copyright (c) Applewood Computers, 1989-2026 and    
000830* later.                                                                  
000840*                                                                         
000850* This program is free software; you can redistribute it and/or modify    
000860* it under the terms of the GNU General Public License as published by    
000870* the Free Software Foundation; version 3 and later.                      
000880*                                                                         
000890* Distributed in the hope that it will be useful, but WITHOUT ANY         
000900* WARRANTY; without even the implied warranty of MERCHANTABILITY or       
000910* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public           
000920* License for more details.                                               
000930*                                                                         
000940************************************************************************* 
000950*                                                                         
000960 environment             division.                                        
000970*========================                                                 
000980*                                                                         
000990 configuration section.                                                   
001000 special-names.                                                           
001010     C01 is TOP-OF-FORM.                                                  
001020*                                                                         
001030 input-output            section.                                         
001040 file-control.                                                            
001050     select   CC-Input-File     assign to "CCIN"                          
001060              organization      is line sequential                        
001070              file status       is WS-Ccin-Status.                        
001080     select   CC-Master-File    assign to "CCMSTR"                        
001090              organization      is sequential                             
001100              file status       is WS-Ccmstr-Status.                      
001110     select   Import-History-File assign to "IMPHIST"                     
001120              organization      is sequential                             
001130              file status       is WS-Imphist-Status.                     
001140*                                                                         
001150 data                    division.                                        
001160 file section.                                                            
001170*                                                                         
001180 FD  CC-Input-File.                                                       
001190 01  CC-Input-Record            pic x(300).                               
001200*                                                                         
001210 FD  CC-Master-File.                                                      
001220 copy "WSFTCCT.cob".                                                      
001230*                                                                         
001240 FD  Import-History-File.                                                 
001250 copy "WSFTIMH.cob".                                                      
001260*                                                                         
001270 working-storage section.                                                 
001280*----------------------                                                   
001290 77  Prog-Name           pic x(15) value "FTCCIMP (2.00)".                
001300*                                                                         
001310 copy "FTUTLNK.cob".                                                      
001320*                                                                         
001330 01  WS-File-Status.                                                      
001340     03  WS-Ccin-Status         pic xx.                                   
001350     03  WS-Ccmstr-Status       pic xx.                                   
001360     03  WS-Imphist-Status      pic xx.                                   
001370 01  WS-File-Status-R    redefines WS-File-Status.                        
001380     03  WS-All-Status          pic x(6).                                 
001390*                                                                         
001400 01  WS-Run-Parms.                                                        
001410     03  WS-Parm-Account-Id     pic x(20).                                
001420     03  WS-Parm-Filename       pic x(40).                                
001430*                                                                         
001440 01  WS-Csv-Line                pic x(300).                               
001450 01  WS-Csv-Line-Dump    redefines WS-Csv-Line.                           
001460     03  WS-Csv-Dump-Grp        pic x(60)  occurs 5 times.                
001470*                                                                         
001480 01  WS-Header-Upper             pic x(300).                              
001490*                                                                         
001500 01  WS-Csv-Field-Table.                                                  
001510     03  WS-Csv-Field            pic x(60)  occurs 8 times                
001520                                  indexed by WS-Fld-Idx.                  
001530 01  WS-Csv-Field-Count          pic 9(2)   comp value zero.              
001540*                                                                         
001550 01  WS-Eof-Flags.                                                        
001560     03  WS-Eof-Ccin             pic x      value "N".                    
001570         88  Eof-Ccin                value "Y".                           
001580     03  WS-Eof-Ccmstr           pic x      value "N".                    
001590         88  Eof-Ccmstr              value "Y".                           
001600*                                                                         
001610 01  WS-Layout-Code               pic x      value space.                 
001620     88  Layout-Apple                value "A".                           
001630     88  Layout-Simple                value "S".                          
001640     88  Layout-Debit-Credit           value "D".                         
001650     88  Layout-Standard               value "T".                         
001660     88  Layout-Unknown                value space.                       
001670*                                                                         
001680 01  WS-Search-Needle             pic x(20)  value spaces.                
001690 01  WS-Search-Needle-Len         pic 9(2)   comp   value zero.           
001700 01  WS-Search-Pos                pic 9(3)   comp   value zero.           
001710 01  WS-Search-Found              pic x      value "N".                   
001720     88  Search-Found                 value "Y".                          
001730*                                                                         
001740 01  WS-Row-Counters.                                                     
001750     03  WS-Rows-Total           pic 9(7)   comp-3  value zero.           
001760     03  WS-Rows-Inserted        pic 9(7)   comp-3  value zero.           
001770     03  WS-Rows-Skipped         pic 9(7)   comp-3  value zero.           
001780 01  WS-Row-Counters-Alt  redefines WS-Row-Counters.                      
001790     03  FILLER                  pic x(12).                               
001800*                                                                         
001810 01  WS-Fatal-Flag                pic x      value "N".                   
001820     88  Ws-Fatal-Error               value "Y".                          
001830 01  WS-Fatal-Text                pic x(80)  value spaces.                
001840*                                                                         
001850 01  WS-Master-Id-Count           pic 9(5)   comp   value zero.           
001860 01  WS-Master-Id-Table.                                                  
001870     03  WS-Master-Id            pic x(36)  occurs 20000 times            
001880                                  indexed by WS-Mid-Idx.                  
001890 01  WS-Mid-Found                 pic x      value "N".                   
001900     88  Mid-Found                    value "Y".                          
001910*                                                                         
001920 01  WS-Row-Invalid-Flag          pic x      value "N".                   
001930     88  WS-Row-Invalid               value "Y".                          
001940*                                                                         
001950 01  WS-Amount-Done                pic x     value "N".                   
001960     88  Amount-Already-Done          value "Y".                          
001970 01  WS-Sign-Rule                  pic x     value "N".                   
001980*                                  F = flip, N = no flip / already signed.
001990*                                                                         
002000 01  WS-Intermediate.                                                     
002010     03  WS-Int-Trans-Date         pic x(10).                             
002020     03  WS-Int-Post-Date          pic x(10).                             
002030     03  WS-Int-Description        pic x(60).                             
002040     03  WS-Int-Category           pic x(30).                             
002050     03  WS-Int-Type               pic x(10).                             
002060     03  WS-Int-Amount             pic s9(8)v99 comp-3.                   
002070     03  WS-Int-Memo               pic x(60).                             
002080*                                                                         
002090 01  WS-Raw-Trans-Date            pic x(20)  value spaces.                
002100 01  WS-Raw-Post-Date             pic x(20)  value spaces.                
002110 01  WS-Raw-Amount                pic x(20)  value spaces.                
002120*                                                                         
002130 01  WS-Desc-Upper                pic x(60)  value spaces.                
002140 01  WS-Amount-Edit                pic -9(8).99.                          
002150 01  WS-New-Trans-Id               pic x(36)  value spaces.               
002160*                                                                         
002170 procedure  division.                                                     
002180*====================                                                     
002190*                                                                         
002200 aa000-Main                  section.                                     
002210***********************************                                       
002220*                                                                         
002230     perform  aa005-Accept-Parms.                                         
002240     perform  aa010-Load-Master-Ids.                                      
002250     perform  aa020-Open-Input.                                           
002260     if       Ws-Fatal-Error                                              
002270              perform  zz900-Write-Import-History                         
002280              goback                                                      
002290     end-if.                                                              
002300*                                                                         
002310     perform  aa030-Read-Header.                                          
002320     perform  aa040-Detect-Layout.                                        
002330     if       Layout-Unknown                                              
002340              move  "Y" to WS-Fatal-Flag                                  
002350              move  "unrecognized cc layout" to WS-Fatal-Text             
002360              perform  zz880-Close-Files                                  
002370              perform  zz900-Write-Import-History                         
002380              goback                                                      
002390     end-if.                                                              
002400*                                                                         
002410     perform  aa050-Process-One-Row until Eof-Ccin.                       
002420     perform  zz880-Close-Files.                                          
002430     perform  zz900-Write-Import-History.                                 
002440     goback.                                                              
002450*                                                                         
002460 aa000-Exit.  exit section.                                               
002470*                                                                         
002480 aa005-Accept-Parms          section.                                     
002490***********************************                                       
002500*                                                                         
002510* Parameter card: account-id (20) then filename (40) - supplied by        
002520* the JCL SYSIN step for this run.                                        
002530*                                                                         
002540     accept   WS-Run-Parms.                                               
002550*                                                                         
002560 aa005-Exit.                                                              
002570     exit     section.                                                    
002580*                                                                         
002590 aa010-Load-Master-Ids       section.                                     
002600***********************************                                       
002610*                                                                         
002620* First pass over the existing CC master builds the in-memory id          
002630* table used for BOTH master-dedup and in-batch-dedup - a row that        
002640* survives gets appended to the same table so later rows in this          
002650* same file see it too.                                                   
002660*                                                                         
002670     move     zero to WS-Master-Id-Count.                                 
002680     open     input CC-Master-File.                                       
002690     if       WS-Ccmstr-Status = "35"                                     
002700              move  "N" to WS-Eof-Ccmstr                                  
002710              close CC-Master-File                                        
002720              go to aa010-Exit                                            
002730     end-if.                                                              
002740     if       WS-Ccmstr-Status not = "00"                                 
002750              go to aa010-Exit                                            
002760     end-if.                                                              
002770*                                                                         
002780     perform  aa011-Load-One-Id until Eof-Ccmstr.                         
002790     close    CC-Master-File.                                             
002800*                                                                         
002810 aa010-Exit.                                                              
002820     exit     section.                                                    
002830*                                                                         
002840 aa011-Load-One-Id           section.                                     
002850***********************************                                       
002860*                                                                         
002870     read     CC-Master-File next record                                  
002880              at end set Eof-Ccmstr to true                               
002890              not at end                                                  
002900                   add 1 to WS-Master-Id-Count                            
002910                   move Cct-Trans-Id to                                   
002920                        WS-Master-Id (WS-Master-Id-Count)                 
002930     end-read.                                                            
002940*                                                                         
002950 aa011-Exit.                                                              
002960     exit     section.                                                    
002970*                                                                         
002980 aa020-Open-Input            section.                                     
002990***********************************                                       
003000*                                                                         
003010     open     input CC-Input-File.                                        
003020     if       WS-Ccin-Status not = "00"                                   
003030              move  "Y" to WS-Fatal-Flag                                  
003040              move  "cannot open cc input file" to WS-Fatal-Text          
003050              go to aa020-Exit                                            
003060     end-if.                                                              
003070*                                                                         
003080     open     extend CC-Master-File.                                      
003090     if       WS-Ccmstr-Status = "00" or WS-Ccmstr-Status = "05"          
003100              go to aa020-Exit                                            
003110     end-if.                                                              
003120     move     "Y" to WS-Fatal-Flag.                                       
003130     move     "cannot open cc master file" to WS-Fatal-Text.              
003140*                                                                         
003150 aa020-Exit.                                                              
003160     exit     section.                                                    
003170*                                                                         
003180 aa030-Read-Header           section.                                     
003190***********************************                                       
003200*                                                                         
003210     move     spaces to WS-Csv-Line.                                      
003220     read     CC-Input-File into WS-Csv-Line                              
003230              at end set Eof-Ccin to true                                 
003240     end-read.                                                            
003250     if       Eof-Ccin                                                    
003260              go to aa030-Exit                                            
003270     end-if.                                                              
003280     move     WS-Csv-Line to Ftu-Text-1.                                  
003290     move     "UPPR"      to Ftu-Function.                                
003300     call     "FTUTIL" using FT-Util-Params.                              
003310     move     Ftu-Result-Text (1:300) to WS-Header-Upper.                 
003320*                                                                         
003330 aa030-Exit.                                                              
003340     exit     section.                                                    
003350*                                                                         
003360 aa040-Detect-Layout          section.                                    
003370***********************************                                       
003380*                                                                         
003390* Precedence: Apple, then Simple, then Debit/Credit, then Standard.       
003400* Each candidate is now run past every column its own layout names        
003410* on the intake procedure, not just the columns that happened to be       
003420* distinguishing - a Standard file missing Memo, say, used to slip        
003430* through as Standard when it should fail unrecognized.  Audit            
003440* finding CR-407.                                                         
003450*                                                                         
003460     move     space to WS-Layout-Code.                                    
003470*                                                                         
003480     move     "TRANSACTION DATE" to WS-Search-Needle.                     
003490     move     16                 to WS-Search-Needle-Len.                 
003500     perform  zz850-Header-Has.                                           
003510     if       Search-Found                                                
003520              move "CLEARING DATE" to WS-Search-Needle                    
003530              move 13               to WS-Search-Needle-Len               
003540              perform zz850-Header-Has                                    
003550              if      Search-Found                                        
003560                      move "AMOUNT (USD)" to WS-Search-Needle             
003570                      move 12              to WS-Search-Needle-Len        
003580                      perform zz850-Header-Has                            
003590                      if      Search-Found                                
003600                              set Layout-Apple to true                    
003610                              go to aa040-Exit                            
003620                      end-if                                              
003630              end-if                                                      
003640     end-if.                                                              
003650*                                                                         
003660     move     "TRANSACTION DATE" to WS-Search-Needle.                     
003670     move     16                 to WS-Search-Needle-Len.                 
003680     perform  zz850-Header-Has.                                           
003690     if       not Search-Found                                            
003700              move "DATE" to WS-Search-Needle                             
003710              move 4      to WS-Search-Needle-Len                         
003720              perform zz850-Header-Has                                    
003730              if      Search-Found                                        
003740                      move "AMOUNT" to WS-Search-Needle                   
003750                      move 6        to WS-Search-Needle-Len               
003760                      perform zz850-Header-Has                            
003770                      if      Search-Found                                
003780                              set Layout-Simple to true                   
003790                              go to aa040-Exit                            
003800                      end-if                                              
003810              end-if                                                      
003820     end-if.                                                              
003830*                                                                         
003840     move     "TRANSACTION DATE" to WS-Search-Needle.                     
003850     move     16                 to WS-Search-Needle-Len.                 
003860     perform  zz850-Header-Has.                                           
003870     if       Search-Found                                                
003880              move "POSTED DATE" to WS-Search-Needle                      
003890              move 11             to WS-Search-Needle-Len                 
003900              perform zz850-Header-Has                                    
003910              if      Search-Found                                        
003920                      move "DEBIT" to WS-Search-Needle                    
003930                      move 5       to WS-Search-Needle-Len                
003940                      perform zz850-Header-Has                            
003950                      if      Search-Found                                
003960                              move "CREDIT" to WS-Search-Needle           
003970                              move 6        to WS-Search-Needle-Len       
003980                              perform zz850-Header-Has                    
003990                              if      Search-Found                        
004000                                      move "DESCRIPTION" to               
004010                                               WS-Search-Needle           
004020                                      move 11 to WS-Search-Needle-Len     
004030                                      perform zz850-Header-Has            
004040                                      if      Search-Found                
004050                                              set Layout-Debit-Credit     
004060                                                       to true            
004070                                              go to aa040-Exit            
004080                                      end-if                              
004090                              end-if                                      
004100                      end-if                                              
004110              end-if                                                      
004120     end-if.                                                              
004130*                                                                         
004140     move     "TRANSACTION DATE" to WS-Search-Needle.                     
004150     move     16                 to WS-Search-Needle-Len.                 
004160     perform  zz850-Header-Has.                                           
004170     if       not Search-Found                                            
004180              go to aa040-Exit                                            
004190     end-if.                                                              
004200     move     "POST DATE" to WS-Search-Needle.                            
004210     move     9           to WS-Search-Needle-Len.                        
004220     perform  zz850-Header-Has.                                           
004230     if       not Search-Found                                            
004240              go to aa040-Exit                                            
004250     end-if.                                                              
004260     move     "DESCRIPTION" to WS-Search-Needle.                          
004270     move     11            to WS-Search-Needle-Len.                      
004280     perform  zz850-Header-Has.                                           
004290     if       not Search-Found                                            
004300              go to aa040-Exit                                            
004310     end-if.                                                              
004320     move     "CATEGORY" to WS-Search-Needle.                             
004330     move     8          to WS-Search-Needle-Len.                         
004340     perform  zz850-Header-Has.                                           
004350     if       not Search-Found                                            
004360              go to aa040-Exit                                            
004370     end-if.                                                              
004380     move     "TYPE" to WS-Search-Needle.                                 
004390     move     4      to WS-Search-Needle-Len.                             
004400     perform  zz850-Header-Has.                                           
004410     if       not Search-Found                                            
004420              go to aa040-Exit                                            
004430     end-if.                                                              
004440     move     "AMOUNT" to WS-Search-Needle.                               
004450     move     6        to WS-Search-Needle-Len.                           
004460     perform  zz850-Header-Has.                                           
004470     if       not Search-Found                                            
004480              go to aa040-Exit                                            
004490     end-if.                                                              
004500     move     "MEMO" to WS-Search-Needle.                                 
004510     move     4      to WS-Search-Needle-Len.                             
004520     perform  zz850-Header-Has.                                           
004530     if       Search-Found                                                
004540              set Layout-Standard to true                                 
004550     end-if.                                                              
004560*                                                                         
004570 aa040-Exit.                                                              
004580     exit     section.                                                    
004590*                                                                         
004600 aa050-Process-One-Row         section.                                   
004610*************************************                                     
004620*                                                                         
004630     move     spaces to WS-Csv-Line.                                      
004640     read     CC-Input-File into WS-Csv-Line                              
004650              at end set Eof-Ccin to true                                 
004660     end-read.                                                            
004670     if       Eof-Ccin                                                    
004680              go to aa050-Exit                                            
004690     end-if.                                                              
004700     add      1 to WS-Rows-Total.                                         
004710*                                                                         
004720     perform  aa060-Split-Csv-Line.                                       
004730     perform  aa070-Normalize-Row.                                        
004740     if       WS-Row-Invalid                                              
004750              add 1 to WS-Rows-Skipped                                    
004760              go to aa050-Exit                                            
004770     end-if.                                                              
004780*                                                                         
004790     perform  aa080-Build-Trans-Id.                                       
004800     perform  aa090-Check-Duplicate.                                      
004810     if       Mid-Found                                                   
004820              add 1 to WS-Rows-Skipped                                    
004830              go to aa050-Exit                                            
004840     end-if.                                                              
004850*                                                                         
004860     perform  aa095-Write-Master-Row.                                     
004870     add      1 to WS-Rows-Inserted.                                      
004880*                                                                         
004890 aa050-Exit.                                                              
004900     exit     section.                                                    
004910*                                                                         
004920 aa060-Split-Csv-Line          section.                                   
004930*************************************                                     
004940*                                                                         
004950     move     spaces to WS-Csv-Field-Table.                               
004960     move     zero   to WS-Csv-Field-Count.                               
004970     unstring WS-Csv-Line delimited by ","                                
004980              into WS-Csv-Field (1) WS-Csv-Field (2) WS-Csv-Field (3)     
004990                   WS-Csv-Field (4) WS-Csv-Field (5) WS-Csv-Field (6)     
005000                   WS-Csv-Field (7) WS-Csv-Field (8)                      
005010              tallying in WS-Csv-Field-Count.                             
005020*                                                                         
005030 aa060-Exit.                                                              
005040     exit     section.                                                    
005050*                                                                         
005060 aa070-Normalize-Row           section.                                   
005070*************************************                                     
005080*                                                                         
005090     move     "N" to WS-Row-Invalid-Flag.                                 
005100     move     spaces to WS-Intermediate.                                  
005110*                                                                         
005120     if       Layout-Apple                                                
005130              perform aa071-Normalize-Apple                               
005140              go to aa075-Parse-Dates                                     
005150     end-if.                                                              
005160     if       Layout-Simple                                               
005170              perform aa072-Normalize-Simple                              
005180              go to aa075-Parse-Dates                                     
005190     end-if.                                                              
005200     if       Layout-Debit-Credit                                         
005210              perform aa073-Normalize-Debit-Credit                        
005220              go to aa075-Parse-Dates                                     
005230     end-if.                                                              
005240     perform  aa074-Normalize-Standard.                                   
005250*                                                                         
005260 aa075-Parse-Dates.                                                       
005270     perform  aa076-Parse-Trans-Date.                                     
005280     if       WS-Row-Invalid                                              
005290              go to aa070-Exit                                            
005300     end-if.                                                              
005310     perform  aa077-Parse-Post-Date.                                      
005320     if       WS-Row-Invalid                                              
005330              go to aa070-Exit                                            
005340     end-if.                                                              
005350     perform  aa078-Clean-And-Sign-Amount.                                
005360*                                                                         
005370 aa070-Exit.                                                              
005380     exit     section.                                                    
005390*                                                                         
005400 aa071-Normalize-Apple          section.                                  
005410***************************************                                   
005420*                                                                         
005430* Transaction Date, Clearing Date, Description, Merchant, Category,       
005440* Type, Amount (USD), Purchased By.                                       
005450*                                                                         
005460     move     WS-Csv-Field (1) to WS-Raw-Trans-Date.                      
005470     move     WS-Csv-Field (2) to WS-Raw-Post-Date.                       
005480     move     WS-Csv-Field (3) to WS-Int-Description.                     
005490     move     WS-Csv-Field (5) to WS-Int-Category.                        
005500     move     WS-Csv-Field (6) to WS-Int-Type.                            
005510     move     WS-Csv-Field (7) to WS-Raw-Amount.                          
005520     move     "F" to WS-Sign-Rule.                                        
005530     move     "N" to WS-Amount-Done.                                      
005540     perform  aa079-Build-Apple-Memo.                                     
005550*                                                                         
005560 aa071-Exit.                                                              
005570     exit     section.                                                    
005580*                                                                         
005590 aa072-Normalize-Simple         section.                                  
005600***************************************                                   
005610*                                                                         
005620* Date, Description, Amount, Category - Amex-style.  Type is              
005630* derived from the SIGN of the amount BEFORE it gets flipped.             
005640*                                                                         
005650     move     WS-Csv-Field (1) to WS-Raw-Trans-Date.                      
005660     move     WS-Csv-Field (1) to WS-Raw-Post-Date.                       
005670     move     WS-Csv-Field (2) to WS-Int-Description.                     
005680     move     WS-Csv-Field (4) to WS-Int-Category.                        
005690     move     spaces           to WS-Int-Memo.                            
005700*                                                                         
005710     move     WS-Csv-Field (3) to Ftu-Text-1.                             
005720     move     "CAMT"           to Ftu-Function.                           
005730     call     "FTUTIL" using FT-Util-Params.                              
005740     if       Ftu-Is-Invalid                                              
005750              move "Y" to WS-Row-Invalid-Flag                             
005760              move "Y" to WS-Amount-Done                                  
005770              go to aa072-Exit                                            
005780     end-if.                                                              
005790     if       Ftu-Result-Numeric > zero                                   
005800              move "CHARGE    " to WS-Int-Type                            
005810     else                                                                 
005820              move "PAYMENT   " to WS-Int-Type                            
005830     end-if.                                                              
005840     compute  WS-Int-Amount = Ftu-Result-Numeric * -1.                    
005850     move     "Y" to WS-Amount-Done.                                      
005860*                                                                         
005870 aa072-Exit.                                                              
005880     exit     section.                                                    
005890*                                                                         
005900 aa073-Normalize-Debit-Credit   section.                                  
005910***************************************                                   
005920*                                                                         
005930* Transaction Date, Posted Date, Card No., Description, Category,         
005940* Debit, Credit.  Whichever of Debit/Credit is populated wins.            
005950*                                                                         
005960     move     WS-Csv-Field (1) to WS-Raw-Trans-Date.                      
005970     move     WS-Csv-Field (2) to WS-Raw-Post-Date.                       
005980     move     WS-Csv-Field (4) to WS-Int-Description.                     
005990     move     WS-Csv-Field (5) to WS-Int-Category.                        
006000     move     spaces           to WS-Int-Type.                            
006010     move     zero             to WS-Int-Amount.                          
006020     move     "Y"              to WS-Amount-Done.                         
006030*                                                                         
006040     if       WS-Csv-Field (6) not = spaces                               
006050              move WS-Csv-Field (6) to Ftu-Text-1                         
006060              move "CAMT"           to Ftu-Function                       
006070              call "FTUTIL" using FT-Util-Params                          
006080              if    Ftu-Is-Invalid                                        
006090                    move "Y" to WS-Row-Invalid-Flag                       
006100              else                                                        
006110                    compute WS-Int-Amount = Ftu-Result-Numeric * -1       
006120                    move    "DEBIT     " to WS-Int-Type                   
006130              end-if                                                      
006140              go to aa073-Card-Memo                                       
006150     end-if.                                                              
006160     if       WS-Csv-Field (7) not = spaces                               
006170              move WS-Csv-Field (7) to Ftu-Text-1                         
006180              move "CAMT"           to Ftu-Function                       
006190              call "FTUTIL" using FT-Util-Params                          
006200              if    Ftu-Is-Invalid                                        
006210                    move "Y" to WS-Row-Invalid-Flag                       
006220              else                                                        
006230                    move Ftu-Result-Numeric to WS-Int-Amount              
006240                    move "CREDIT    "       to WS-Int-Type                
006250              end-if                                                      
006260     end-if.                                                              
006270*                                                                         
006280 aa073-Card-Memo.                                                         
006290     move     spaces to WS-Int-Memo.                                      
006300     if       WS-Csv-Field (3) not = spaces                               
006310              string "Card: "          delimited by size                  
006320                     WS-Csv-Field (3)  delimited by space                 
006330                     into WS-Int-Memo                                     
006340     end-if.                                                              
006350*                                                                         
006360 aa073-Exit.                                                              
006370     exit     section.                                                    
006380*                                                                         
006390 aa074-Normalize-Standard        section.                                 
006400****************************************                                  
006410*                                                                         
006420* transaction date, post date, description, category, type, amount,       
006430* memo - already canonical, taken as-is.                                  
006440*                                                                         
006450     move     WS-Csv-Field (1) to WS-Raw-Trans-Date.                      
006460     move     WS-Csv-Field (2) to WS-Raw-Post-Date.                       
006470     move     WS-Csv-Field (3) to WS-Int-Description.                     
006480     move     WS-Csv-Field (4) to WS-Int-Category.                        
006490     move     WS-Csv-Field (5) to WS-Int-Type.                            
006500     move     WS-Csv-Field (6) to WS-Raw-Amount.                          
006510     move     WS-Csv-Field (7) to WS-Int-Memo.                            
006520     move     "N" to WS-Sign-Rule.                                        
006530     move     "N" to WS-Amount-Done.                                      
006540*                                                                         
006550 aa074-Exit.                                                              
006560     exit     section.                                                    
006570*                                                                         
006580 aa076-Parse-Trans-Date          section.                                 
006590****************************************                                  
006600*                                                                         
006610     move     WS-Raw-Trans-Date to Ftu-Text-1.                            
006620     move     "PDAT"            to Ftu-Function.                          
006630     call     "FTUTIL" using FT-Util-Params.                              
006640     if       Ftu-Is-Invalid                                              
006650              move "Y" to WS-Row-Invalid-Flag                             
006660              go to aa076-Exit                                            
006670     end-if.                                                              
006680     move     Ftu-Result-Text (1:10) to WS-Int-Trans-Date.                
006690*                                                                         
006700 aa076-Exit.                                                              
006710     exit     section.                                                    
006720*                                                                         
006730 aa077-Parse-Post-Date           section.                                 
006740****************************************                                  
006750*                                                                         
006760     move     WS-Raw-Post-Date  to Ftu-Text-1.                            
006770     move     "PDAT"            to Ftu-Function.                          
006780     call     "FTUTIL" using FT-Util-Params.                              
006790     if       Ftu-Is-Invalid                                              
006800              move "Y" to WS-Row-Invalid-Flag                             
006810              go to aa077-Exit                                            
006820     end-if.                                                              
006830     move     Ftu-Result-Text (1:10) to WS-Int-Post-Date.                 
006840*                                                                         
006850 aa077-Exit.                                                              
006860     exit     section.                                                    
006870*                                                                         
006880 aa078-Clean-And-Sign-Amount     section.                                 
006890****************************************                                  
006900*                                                                         
006910     if       Amount-Already-Done                                         
006920              go to aa078-Exit                                            
006930     end-if.                                                              
006940     move     WS-Raw-Amount to Ftu-Text-1.                                
006950     move     "CAMT"        to Ftu-Function.                              
006960     call     "FTUTIL" using FT-Util-Params.                              
006970     if       Ftu-Is-Invalid                                              
006980              move "Y" to WS-Row-Invalid-Flag                             
006990              go to aa078-Exit                                            
007000     end-if.                                                              
007010     move     Ftu-Result-Numeric to WS-Int-Amount.                        
007020     if       WS-Sign-Rule = "F"                                          
007030              compute WS-Int-Amount = WS-Int-Amount * -1                  
007040     end-if.                                                              
007050*                                                                         
007060 aa078-Exit.                                                              
007070     exit     section.                                                    
007080*                                                                         
007090 aa079-Build-Apple-Memo          section.                                 
007100****************************************                                  
007110*                                                                         
007120* MEMO = "Merchant | Purchased By", empty parts omitted.  Known           
007130* limitation carried since 1990 - a multi-word merchant name              
007140* truncates at its first blank because we delimit by space here           
007150* rather than trimming properly; never worth the rewrite.                 
007160*                                                                         
007170     move     spaces to WS-Int-Memo.                                      
007180     if       WS-Csv-Field (4) not = spaces and                           
007190              WS-Csv-Field (8) not = spaces                               
007200              string WS-Csv-Field (4) delimited by space                  
007210                     " | "            delimited by size                   
007220                     WS-Csv-Field (8) delimited by space                  
007230                     into WS-Int-Memo                                     
007240              go to aa079-Exit                                            
007250     end-if.                                                              
007260     if       WS-Csv-Field (4) not = spaces                               
007270              move WS-Csv-Field (4) to WS-Int-Memo                        
007280              go to aa079-Exit                                            
007290     end-if.                                                              
007300     if       WS-Csv-Field (8) not = spaces                               
007310              move WS-Csv-Field (8) to WS-Int-Memo                        
007320     end-if.                                                              
007330*                                                                         
007340 aa079-Exit.                                                              
007350     exit     section.                                                    
007360*                                                                         
007370 aa080-Build-Trans-Id            section.                                 
007380****************************************                                  
007390*                                                                         
007400* Key = trans-date | post-date | UPPER(description) | amount |            
007410* account-id - Business Rule for the dedup id.                            
007420*                                                                         
007430* 23/07/26 mar - Description used to break the STRING at its first        
007440*                embedded space, so "WAL MART" and "WAL GREENS"           
007450*                both hashed on "WAL" alone; the full upper-cased         
007460*                description now goes into the key.  Audit finding        
007470*                CR-402.                                                  
007480*                                                                         
007490     move     WS-Int-Description to Ftu-Text-1.                           
007500     move     "UPPR"              to Ftu-Function.                        
007510     call     "FTUTIL" using FT-Util-Params.                              
007520     move     Ftu-Result-Text (1:60) to WS-Desc-Upper.                    
007530*                                                                         
007540     move     WS-Int-Amount to WS-Amount-Edit.                            
007550     move     spaces        to Ftu-Text-1.                                
007560     string   WS-Int-Trans-Date   delimited by size                       
007570              "|"                 delimited by size                       
007580              WS-Int-Post-Date    delimited by size                       
007590              "|"                 delimited by size                       
007600              WS-Desc-Upper       delimited by size                       
007610              "|"                 delimited by size                       
007620              WS-Amount-Edit      delimited by size                       
007630              "|"                 delimited by size                       
007640              WS-Parm-Account-Id  delimited by space                      
007650              into Ftu-Text-1.                                            
007660     move     "MKID" to Ftu-Function.                                     
007670     call     "FTUTIL" using FT-Util-Params.                              
007680     move     Ftu-Result-Text (1:36) to WS-New-Trans-Id.                  
007690*                                                                         
007700 aa080-Exit.                                                              
007710     exit     section.                                                    
007720*                                                                         
007730 aa090-Check-Duplicate           section.                                 
007740****************************************                                  
007750*                                                                         
007760     move     "N" to WS-Mid-Found.                                        
007770     if       WS-Master-Id-Count = zero                                   
007780              go to aa090-Exit                                            
007790     end-if.                                                              
007800     perform  aa091-Scan-One-Id                                           
007810              varying WS-Mid-Idx from 1 by 1                              
007820              until WS-Mid-Idx > WS-Master-Id-Count or Mid-Found.         
007830*                                                                         
007840 aa090-Exit.                                                              
007850     exit     section.                                                    
007860*                                                                         
007870 aa091-Scan-One-Id                section.                                
007880*****************************************                                 
007890     if       WS-Master-Id (WS-Mid-Idx) = WS-New-Trans-Id                 
007900              move "Y" to WS-Mid-Found                                    
007910     end-if.                                                              
007920 aa091-Exit.                                                              
007930     exit     section.                                                    
007940*                                                                         
007950 aa095-Write-Master-Row           section.                                
007960*****************************************                                 
007970*                                                                         
007980     move     spaces to FT-CC-Transaction-Record.                         
007990     move     WS-New-Trans-Id    to Cct-Trans-Id.                         
008000     move     WS-Int-Trans-Date  to Cct-Trans-Date.                       
008010     move     WS-Int-Post-Date   to Cct-Post-Date.                        
008020     move     WS-Int-Description to Cct-Description.                      
008030     move     WS-Int-Category    to Cct-Category.                         
008040     move     WS-Int-Type        to Cct-Txn-Type.                         
008050     move     WS-Int-Amount      to Cct-Amount.                           
008060     move     WS-Int-Memo        to Cct-Memo.                             
008070     move     WS-Parm-Account-Id to Cct-Account-Id.                       
008080     write    FT-CC-Transaction-Record.                                   
008090*                                                                         
008100     add      1 to WS-Master-Id-Count.                                    
008110     move     WS-New-Trans-Id to WS-Master-Id (WS-Master-Id-Count).       
008120*                                                                         
008130 aa095-Exit.                                                              
008140     exit     section.                                                    
008150*                                                                         
008160 zz850-Header-Has                 section.                                
008170*****************************************                                 
008180*                                                                         
008190* Y/N substring search of WS-Header-Upper for WS-Search-Needle -          
008200* header text can land anywhere in the line regardless of column          
008210* order so a straight scan beats trying to track positions.               
008220*                                                                         
008230     move     "N" to WS-Search-Found.                                     
008240     perform  zz851-Scan-One-Pos                                          
008250              varying WS-Search-Pos from 1 by 1                           
008260              until WS-Search-Pos > 280 or Search-Found.                  
008270*                                                                         
008280 zz850-Exit.                                                              
008290     exit     section.                                                    
008300*                                                                         
008310 zz851-Scan-One-Pos               section.                                
008320*****************************************                                 
008330     if       WS-Header-Upper (WS-Search-Pos:WS-Search-Needle-Len) =      
008340              WS-Search-Needle (1:WS-Search-Needle-Len)                   
008350              move "Y" to WS-Search-Found                                 
008360     end-if.                                                              
008370 zz851-Exit.                                                              
008380     exit     section.                                                    
008390*                                                                         
008400 zz880-Close-Files                 section.                               
008410******************************************                                
008420     close    CC-Input-File.                                              
008430     close    CC-Master-File.                                             
008440 zz880-Exit.                                                              
008450     exit     section.                                                    
008460*                                                                         
008470 zz900-Write-Import-History         section.                              
008480*******************************************                               
008490*                                                                         
008500* Status rules: failed if a fatal error stopped the file, or rows         
008510* were read but none inserted and none skipped; partial if any            
008520* rows were skipped; success otherwise.                                   
008530*                                                                         
008540     move     spaces to Ftu-Text-1.                                       
008550     string   "IMPORT"           delimited by size                        
008560              "|"                delimited by size                        
008570              WS-Parm-Filename   delimited by space                       
008580              "|"                delimited by size                        
008590              WS-Parm-Account-Id delimited by space                       
008600              into Ftu-Text-1.                                            
008610     move     "MKID" to Ftu-Function.                                     
008620     call     "FTUTIL" using FT-Util-Params.                              
008630*                                                                         
008640     move     spaces to FT-Import-History-Record.                         
008650     move     Ftu-Result-Text (1:36) to Imh-Import-Id.                    
008660     move     "credit_card " to Imh-Import-Type.                          
008670     move     WS-Parm-Account-Id to Imh-Account-Id.                       
008680     move     WS-Parm-Filename   to Imh-Filename.                         
008690     move     WS-Rows-Inserted   to Imh-Rows-Inserted.                    
008700     move     spaces to Imh-Error-Message.                                
008710*                                                                         
008720     if       Ws-Fatal-Error                                              
008730              move WS-Rows-Total to WS-Rows-Skipped                       
008740              move "failed    "  to Imh-Status                            
008750              move WS-Fatal-Text to Imh-Error-Message                     
008760              go to zz900-Finish                                          
008770     end-if.                                                              
008780     if       WS-Rows-Inserted = zero and WS-Rows-Skipped = zero          
008790              move "failed    " to Imh-Status                             
008800              go to zz900-Finish                                          
008810     end-if.                                                              
008820     if       WS-Rows-Skipped > zero                                      
008830              move "partial   " to Imh-Status                             
008840              go to zz900-Finish                                          
008850     end-if.                                                              
008860     move     "success   " to Imh-Status.                                 
008870*                                                                         
008880 zz900-Finish.                                                            
008890     move     WS-Rows-Total   to Imh-Rows-Total.                          
008900     move     WS-Rows-Skipped to Imh-Rows-Skipped.                        
008910     open     extend Import-History-File.                                 
008920     write    FT-Import-History-Record.                                   
008930     close    Import-History-File.                                        
008940     display  "FTCCIMP TOTAL=" WS-Rows-Total                              
008950              " INSERTED=" WS-Rows-Inserted                               
008960              " SKIPPED="  WS-Rows-Skipped                                
008970              " STATUS="   Imh-Status.                                    
008980*                                                                         
008990 zz900-Exit.                                                              
009000     exit     section.                                                    
009010*                                                                         
