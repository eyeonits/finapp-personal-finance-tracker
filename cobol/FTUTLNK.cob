000010*****************************************************                     
000020*                                                   *                     
000030*  Call Interface Block For FTUTIL Utility Module  *                      
000040*     Copied into the Working-Storage of every     *                      
000050*     caller and into the Linkage of FTUTIL itself *                      
000060*****************************************************                     
000070*                                                                         
000080* 09/01/26 vbc - Created, function-code dispatch modelled                 
000090*                on the maps04/maps09 Called-Module idea.                 
000100* 24/01/26 ktv - Added FILLER pad, per the shop's copybook-review         
000110*                checklist.                                               
000120*                                                                         
000130 01  FT-Util-Params.                                                      
000140     03  Ftu-Function          PIC X(4).                                  
000150         88  Ftu-Fn-Parse-Date     VALUE "PDAT".                          
000160         88  Ftu-Fn-Clean-Amt      VALUE "CAMT".                          
000170         88  Ftu-Fn-Make-Id        VALUE "MKID".                          
000180         88  Ftu-Fn-Trim           VALUE "TRIM".                          
000190         88  Ftu-Fn-Upper          VALUE "UPPR".                          
000200         88  Ftu-Fn-Add-Days       VALUE "ADDD".                          
000210         88  Ftu-Fn-Add-Months     VALUE "ADDM".                          
000220         88  Ftu-Fn-Weekday        VALUE "WDAY".                          
000230         88  Ftu-Fn-Days-Diff      VALUE "DDIF".                          
000240         88  Ftu-Fn-Round-2Dp      VALUE "RND2".                          
000250     03  Ftu-Text-1            PIC X(200).                                
000260     03  Ftu-Text-2            PIC X(200).                                
000270     03  Ftu-Numeric-1         PIC S9(9)V99  COMP-3.                      
000280     03  Ftu-Numeric-2         PIC S9(9)V99  COMP-3.                      
000290     03  Ftu-Result-Text       PIC X(200).                                
000300     03  Ftu-Result-Numeric    PIC S9(9)V99  COMP-3.                      
000310     03  Ftu-Valid-Flag        PIC X.                                     
000320         88  Ftu-Is-Valid          VALUE "Y".                             
000330         88  Ftu-Is-Invalid        VALUE "N".                             
000340     03  FILLER                PIC X(5).                                  
000350*                                                                         
