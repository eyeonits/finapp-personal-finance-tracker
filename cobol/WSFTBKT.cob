000010*****************************************************                     
000020*                                                   *                     
000030* Record Definition For Bank Transaction Master    *                      
000040*     Uses Bkt-Trans-Id as key                     *                      
000050*****************************************************                     
000060* File size 269 bytes padded to 300 by filler.                            
000070*                                                                         
000080* 04/01/26 vbc - Created.                                                 
000090* 21/01/26 vbc - Added Bkt-Check-No memo fold-in note.                    
000100*                                                                         
000110 01  FT-Bank-Transaction-Record.                                          
000120     03  Bkt-Trans-Id          PIC X(36).                                 
000130     03  Bkt-Posted-Date       PIC X(10).                                 
000140     03  Bkt-Posted-Date-R REDEFINES Bkt-Posted-Date.                     
000150         05  Bkt-Posted-Ccyy       PIC X(4).                              
000160         05  FILLER                PIC X.                                 
000170         05  Bkt-Posted-Mm         PIC X(2).                              
000180         05  FILLER                PIC X.                                 
000190         05  Bkt-Posted-Dd         PIC X(2).                              
000200     03  Bkt-Effective-Date    PIC X(10).                                 
000210     03  Bkt-Effective-Date-R  REDEFINES Bkt-Effective-Date.              
000220         05  Bkt-Effective-Ccyy    PIC X(4).                              
000230         05  FILLER                PIC X.                                 
000240         05  Bkt-Effective-Mm      PIC X(2).                              
000250         05  FILLER                PIC X.                                 
000260         05  Bkt-Effective-Dd      PIC X(2).                              
000270     03  Bkt-Description       PIC X(60).                                 
000280     03  Bkt-Transaction-Type  PIC X(10).                                 
000290         88  Bkt-Type-Debit        VALUE "Debit     ".                    
000300         88  Bkt-Type-Credit       VALUE "Credit    ".                    
000310         88  Bkt-Type-Check        VALUE "Check     ".                    
000320*                    deposits POSITIVE, withdrawals NEGATIVE - canonical. 
000330     03  Bkt-Amount            PIC S9(8)V99 COMP-3.                       
000340     03  Bkt-Running-Balance   PIC S9(8)V99 COMP-3.                       
000350     03  Bkt-Check-Number      PIC X(10).                                 
000360*                    memo carries "(Check #n)" appended by the importer   
000370*                    when Bkt-Check-Number is not blank - see FTBKIMP.    
000380     03  Bkt-Memo              PIC X(60).                                 
000390     03  Bkt-Account-Id        PIC X(20).                                 
000400     03  FILLER                PIC X(31).                                 
000410*                                                                         
