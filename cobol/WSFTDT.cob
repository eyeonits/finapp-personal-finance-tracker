000010*****************************************************                     
000020*                                                   *                     
000030*  Working Storage For ISO Date Parse / Format     *                      
000040*     Private work area for the FTUTIL utility     *                      
000050*     module (calendar math, hashing, cleansing)   *                      
000060*     Accepted input forms: YYYY-MM-DD, MM/DD/YYYY *                      
000070*         MM-DD-YYYY, YYYY/MM/DD.  Output is       *                      
000080*         always canonical YYYY-MM-DD.             *                      
000090*****************************************************                     
000100*                                                                         
000110* 04/01/26 vbc - Created, lifted the redefines idea from py000            
000120*                WS-UK / WS-USA / WS-Intl date-form block.                
000130* 12/01/26 vbc - Added Ft-Dash2-View for MM-DD-YYYY.                      
000140* 20/01/26 vbc - Folded FTUTIL's calendar-math and hash work              
000150*                areas in here rather than a second copybook.             
000160*                                                                         
000170 01  FT-Date-Work.                                                        
000180     03  Ft-Raw-Date           PIC X(10).                                 
000190     03  Ft-Iso-View       REDEFINES Ft-Raw-Date.                         
000200         05  Ft-Iso-Year           PIC X(4).                              
000210         05  FILLER                PIC X.                                 
000220         05  Ft-Iso-Month          PIC X(2).                              
000230         05  FILLER                PIC X.                                 
000240         05  Ft-Iso-Day            PIC X(2).                              
000250     03  Ft-Slash-View     REDEFINES Ft-Raw-Date.                         
000260         05  Ft-Slash-Month        PIC X(2).                              
000270         05  FILLER                PIC X.                                 
000280         05  Ft-Slash-Day          PIC X(2).                              
000290         05  FILLER                PIC X.                                 
000300         05  Ft-Slash-Year         PIC X(4).                              
000310     03  Ft-Dash2-View     REDEFINES Ft-Raw-Date.                         
000320         05  Ft-Dash2-Month        PIC X(2).                              
000330         05  FILLER                PIC X.                                 
000340         05  Ft-Dash2-Day          PIC X(2).                              
000350         05  FILLER                PIC X.                                 
000360         05  Ft-Dash2-Year         PIC X(4).                              
000370     03  Ft-Slash2-View    REDEFINES Ft-Raw-Date.                         
000380         05  Ft-Slash2-Year        PIC X(4).                              
000390         05  FILLER                PIC X.                                 
000400         05  Ft-Slash2-Month       PIC X(2).                              
000410         05  FILLER                PIC X.                                 
000420         05  Ft-Slash2-Day         PIC X(2).                              
000430*                                                                         
000440 01  Ft-Canon-Date             PIC X(10).                                 
000450 01  Ft-Canon-Date-R       REDEFINES Ft-Canon-Date.                       
000460     03  Ft-Canon-Year         PIC X(4).                                  
000470     03  FILLER                PIC X.                                     
000480     03  Ft-Canon-Month        PIC X(2).                                  
000490     03  FILLER                PIC X.                                     
000500     03  Ft-Canon-Day          PIC X(2).                                  
000510*                                                                         
000520 01  Ft-Date-Valid             PIC X       VALUE "N".                     
000530     88  Ft-Date-Is-Valid          VALUE "Y".                             
000540     88  Ft-Date-Is-Invalid        VALUE "N".                             
000550*                                                                         
000560 01  Ft-Date-Ccyymmdd          PIC 9(8)    COMP-3 VALUE ZERO.             
000570 01  Ft-Days-Between           PIC S9(6)   COMP-3 VALUE ZERO.             
000580 01  Ft-Weekday-No             PIC 9       COMP   VALUE ZERO.             
000590*                              1 = Monday .. 7 = Sunday, ISO weekday rule.
000600 01  Ft-Julian-Work            PIC 9(9)    COMP-3 VALUE ZERO.             
000610 01  Ft-Julian-Other           PIC 9(9)    COMP-3 VALUE ZERO.             
000620 01  Ft-Century-Work           PIC 9(3)    COMP   VALUE ZERO.             
000630*                                                                         
000640 01  Ft-Conv-Ymd.                                                         
000650     03  Ft-Conv-Year          PIC 9(4)    COMP-3 VALUE ZERO.             
000660     03  Ft-Conv-Month         PIC 9(2)    COMP-3 VALUE ZERO.             
000670     03  Ft-Conv-Day           PIC 9(2)    COMP-3 VALUE ZERO.             
000680 01  Ft-Conv-Julian            PIC 9(9)    COMP-3 VALUE ZERO.             
000690 01  Ft-Conv-A                 PIC 9(9)    COMP-3 VALUE ZERO.             
000700 01  Ft-Conv-B                 PIC 9(9)    COMP-3 VALUE ZERO.             
000710 01  Ft-Conv-C                 PIC 9(9)    COMP-3 VALUE ZERO.             
000720 01  Ft-Conv-D                 PIC 9(9)    COMP-3 VALUE ZERO.             
000730 01  Ft-Conv-E                 PIC 9(9)    COMP-3 VALUE ZERO.             
000740 01  Ft-Conv-M2                PIC 9(9)    COMP-3 VALUE ZERO.             
000750 01  Ft-Conv-Y2                PIC 9(9)    COMP-3 VALUE ZERO.             
000760 01  Ft-Conv-Discard           PIC 9(9)    COMP-3 VALUE ZERO.             
000770*                                                                         
000780* Amount-cleansing work area - strips currency punctuation from           
000790* a raw CC/Bank CSV amount field before it is edited numeric.             
000800*                                                                         
000810 01  Ft-Amt-Raw                PIC X(20).                                 
000820 01  Ft-Amt-Clean              PIC X(20).                                 
000830 01  Ft-Amt-Sub                PIC 9(2)    COMP   VALUE ZERO.             
000840 01  Ft-Amt-Out-Sub            PIC 9(2)    COMP   VALUE ZERO.             
000850 01  Ft-Amt-Char               PIC X.                                     
000860 01  Ft-Amt-Numeric            PIC S9(9)V99 COMP-3 VALUE ZERO.            
000870*                                                                         
000880* Trim / uppercase work area, used for header sniffing, the               
000890* deterministic-id key and description matching alike.                    
000900*                                                                         
000910 01  Ft-Gen-Field              PIC X(200).                                
000920 01  Ft-Gen-Lead-Spaces        PIC 9(3)    COMP   VALUE ZERO.             
000930*                                                                         
000940* Transaction-id hash work area.  Five independent running                
000950* accumulators walked over the same key string produce the                
000960* five groups of the pseudo-uuid; algorithm is ours, not the              
000970* callers' business - see Business Rule note on Cct-Trans-Id.             
000980*                                                                         
000990 01  Ft-Hash-Alphabet          PIC X(70)   VALUE                          
001000     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789.-".                  
001010 01  Ft-Hash-Alpha2            PIC X(20)   VALUE                          
001020     "abcdefghijklmnop rst".                                              
001030 01  Ft-Hash-Key-Len           PIC 9(4)    COMP   VALUE ZERO.             
001040 01  Ft-Hash-Key-Sub           PIC 9(4)    COMP   VALUE ZERO.             
001050 01  Ft-Hash-Char-Idx          PIC 9(3)    COMP   VALUE ZERO.             
001060 01  Ft-Hash-Cur-Char          PIC X.                                     
001070 01  Ft-Hash-Char-Value        PIC 9(3)    COMP   VALUE ZERO.             
001080 01  Ft-Hash-Temp              PIC 9(15)   COMP-3 VALUE ZERO.             
001090 01  Ft-Hash-1                 PIC 9(8)    COMP-3 VALUE ZERO.             
001100 01  Ft-Hash-2                 PIC 9(4)    COMP-3 VALUE ZERO.             
001110 01  Ft-Hash-3                 PIC 9(4)    COMP-3 VALUE ZERO.             
001120 01  Ft-Hash-4                 PIC 9(4)    COMP-3 VALUE ZERO.             
001130 01  Ft-Hash-5                 PIC 9(12)   COMP-3 VALUE ZERO.             
001140*                                                                         
001150*                                                                         
001160* Date-token work area for the delimiter-agnostic parse in                
001170* FTUTIL aa010-Parse-Date - handles all four accepted forms               
001180* with one UNSTRING plus a size test on the first token.                  
001190*                                                                         
001200 01  Ft-Tok-1                  PIC 9(4)    COMP-3 VALUE ZERO.             
001210 01  Ft-Tok-2                  PIC 9(4)    COMP-3 VALUE ZERO.             
001220 01  Ft-Tok-3                  PIC 9(4)    COMP-3 VALUE ZERO.             
001230 01  Ft-Tok-Count               PIC 9      COMP   VALUE ZERO.             
001240*                                                                         
001250 01  Ft-Days-In-Month-Init      PIC X(24)  VALUE                          
001260     "312831303130313130313031".                                          
001270 01  Ft-Days-In-Month-Tbl REDEFINES Ft-Days-In-Month-Init.                
001280     03  Ft-Days-In-Month       PIC 9(2)   OCCURS 12 TIMES.               
001290 01  Ft-Leap-Flag               PIC X      VALUE "N".                     
001300     88  Ft-Is-Leap-Year            VALUE "Y".                            
001310*                                                                         
