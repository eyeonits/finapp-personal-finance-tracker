000010*****************************************************************         
000020*                                                               *         
000030*                Bank Statement Loader                          *         
000040*      Reads a bank CSV export, builds the bank master, and     *         
000050*                 logs the import summary                       *         
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*========================                                                 
000110*                                                                         
000120      program-id.         ftbkimp.                                        
000130*                                                                         
000140    author.             K T Voss.                                         
000150                        For Applewood Computers Finance Division.         
000160*                                                                         
000170    installation.       Applewood Computers - Batch Services.             
000180*                                                                         
000190    date-written.       09/09/1989.                                       
000200*                                                                         
000210    date-compiled.                                                        
000220*                                                                         
000230    security.           Copyright (C) 1989-2026 & later, Applewood        
000240                        Computers Finance Division.  Distributed          
000250                        under the GNU General Public License.             
000260                        See the file COPYING for details.                 
000270*                                                                         
000280    remarks.            BANK-INGEST.  Reads one bank statement            
000290                        export (a single, fixed eight-column              
000300                        layout - Posted Date, Effective Date,             
000310                        Transaction, Amount, Balance, Description,        
000320                        Check#, Memo), normalizes every row to the        
000330                        BANK-TRANSACTION master layout, drops             
000340                        duplicates, and appends the survivors.            
000350                        Writes one IMPORT-HISTORY record per run.         
000360*                                                                         
000370    version.            See Prog-Name in ws.                              
000380*                                                                         
000390    called modules.     ftutil.                                           
000400*                                                                         
000410    error messages used.                                                  
000420  none - see the Status / Error-Message fields on Import-History.         
000430*                                                                         
000440* Changes:                                                                
000450* 09/09/89 ktv -        Created.                                          
000460* 11/07/94 mar -    .02 Table-search dedup against the loaded master      
000470*                       replaced the old sorted-merge rebuild, same       
000480*                       as done for the card loader.                      
000490* 30/11/98 mar - Y2K.03 Century-window review - dates always carry        
000500*                       a 4-digit year through this program, no           
000510*                       change required.                                  
000520* 14/02/03 ktv -    .04 Balance column now cleaned the same way as        
000530*                       Amount - a statement with a negative              
000540*                       balance in parentheses was crashing the           
000550*                       numeric move.                                     
000560* 16/04/24 rjf          Copyright notice update superseding all           
000570*                       previous notices.                                 
000580* 04/01/26 rjf - 2.00   Reworked onto FTUTIL for date/amount/id           
000590*                       handling, matching FTCCIMP.                       
000600* 20/01/26 mar -    .01 Account-id and source filename now come off       
000610*                       the parameter card instead of a hardcoded         
000620*                       literal (ticket FIN-118).                         
000630* 23/07/26 mar - CR-402.02 Blank Amount column now defaults to 0.00       
000640*                       instead of failing CAMT and dropping the          
000650*                       row.  Dedup key STRING no longer truncates        
000660*                       the description at its first space.               
000670*                                                                         
000680*                                                                         
000690************************************************************************* 
000700*                                                                         
000710* Copyright Notice.                                                       
000720* ****************                                                        
000730*                                                                         
000740* These files and programs are part of the Applewood Computers Finance    
000750* Batch Suite and are copyright (c) Applewood Computers, 1989-2026 and    
000760* later.                                                                  
000770*                                                                         
000780* This program is free software; you can redistribute it and/or modify    
000790* it under the terms of the GNU General Public License as published by    
000800* the Free Software Foundation; version 3 and later.                      
000810*                                                                         
000820* Distributed in the hope that it will be useful, but WITHOUT ANY         
000830* WARRANTY; without even the implied warranty of MERCHANTABILITY or       
000840* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public           
000850* License for more details.                                               
000860*                                                                         
000870************************************************************************* 
000880*                                                                         
000890 environment             division.                                        
000900*========================                                                 
000910*                                                                         
000920 configuration section.                                                   
000930 special-names.                                                           
000940     C01 is TOP-OF-FORM.                                                  
000950*                                                                         
000960 input-output            section.                                         
000970 file-control.                                                            
000980     select   Bank-Input-File    assign to "BKIN"                         
000990              organization       is line sequential                       
001000              file status        is WS-Bkin-Status.                       
001010     select   Bank-Master-File   assign to "BKMSTR"                       
001020              organization       is sequential                            
001030              file status        is WS-Bkmstr-Status.                     
001040     select   Import-History-File assign to "IMPHIST"                     
001050              organization       is sequential                            
001060              file status        is WS-Imphist-Status.                    
001070*                                                                         
001080 data                    division.                                        
001090 file section.                                                            
001100*                                                                         
001110 FD  Bank-Input-File.                                                     
001120 01  Bank-Input-Record          pic x(300).                               
001130*                                                                         
001140 FD  Bank-Master-File.                                                    
001150 copy "WSFTBKT.cob".                                                      
001160*                                                                         
001170 FD  Import-History-File.                                                 
001180 copy "WSFTIMH.cob".                                                      
001190*                                                                         
001200 working-storage section.                                                 
001210*----------------------                                                   
001220 77  Prog-Name           pic x(15) value "FTBKIMP (2.00)".                
001230*                                                                         
001240 copy "FTUTLNK.cob".                                                      
001250*                                                                         
001260 01  WS-File-Status.                                                      
001270     03  WS-Bkin-Status         pic xx.                                   
001280     03  WS-Bkmstr-Status       pic xx.                                   
001290     03  WS-Imphist-Status      pic xx.                                   
001300 01  WS-File-Status-R    redefines WS-File-Status.                        
001310     03  WS-All-Status          pic x(6).                                 
001320*                                                                         
001330 01  WS-Run-Parms.                                                        
001340     03  WS-Parm-Account-Id     pic x(20).                                
001350     03  WS-Parm-Filename       pic x(40).                                
001360*                                                                         
001370 01  WS-Csv-Line                pic x(300).                               
001380 01  WS-Csv-Line-Dump    redefines WS-Csv-Line.                           
001390     03  WS-Csv-Dump-Grp        pic x(60)  occurs 5 times.                
001400*                                                                         
001410 01  WS-Header-Upper             pic x(300).                              
001420*                                                                         
001430 01  WS-Csv-Field-Table.                                                  
001440     03  WS-Csv-Field            pic x(60)  occurs 8 times                
001450                                  indexed by WS-Fld-Idx.                  
001460 01  WS-Csv-Field-Count          pic 9(2)   comp value zero.              
001470*                                                                         
001480 01  WS-Eof-Flags.                                                        
001490     03  WS-Eof-Bkin             pic x      value "N".                    
001500         88  Eof-Bkin                value "Y".                           
001510     03  WS-Eof-Bkmstr           pic x      value "N".                    
001520         88  Eof-Bkmstr              value "Y".                           
001530*                                                                         
001540* Required-column table for the fatal "missing column" check - order      
001550* here also fixes the column order we read the data rows in.              
001560*                                                                         
001570 01  WS-Required-Cols.                                                    
001580     03  filler                  pic x(20) value "POSTED DATE".           
001590     03  filler                  pic x(20) value "EFFECTIVE DATE".        
001600     03  filler                  pic x(20) value "TRANSACTION".           
001610     03  filler                  pic x(20) value "AMOUNT".                
001620     03  filler                  pic x(20) value "BALANCE".               
001630     03  filler                  pic x(20) value "DESCRIPTION".           
001640     03  filler                  pic x(20) value "CHECK".                 
001650     03  filler                  pic x(20) value "MEMO".                  
001660 01  WS-Required-Cols-R  redefines WS-Required-Cols.                      
001670     03  WS-Required-Col        pic x(20) occurs 8 times                  
001680                                  indexed by WS-Req-Idx.                  
001690 01  WS-Required-Col-Len.                                                 
001700     03  filler                  pic 9(2) comp value 11.                  
001710     03  filler                  pic 9(2) comp value 14.                  
001720     03  filler                  pic 9(2) comp value 11.                  
001730     03  filler                  pic 9(2) comp value 6.                   
001740     03  filler                  pic 9(2) comp value 7.                   
001750     03  filler                  pic 9(2) comp value 11.                  
001760     03  filler                  pic 9(2) comp value 5.                   
001770     03  filler                  pic 9(2) comp value 4.                   
001780 01  WS-Required-Col-Len-R redefines WS-Required-Col-Len.                 
001790     03  WS-Req-Len              pic 9(2) comp occurs 8 times.            
001800*                                                                         
001810 01  WS-Search-Needle             pic x(20)  value spaces.                
001820 01  WS-Search-Needle-Len         pic 9(2)   comp   value zero.           
001830 01  WS-Search-Pos                pic 9(3)   comp   value zero.           
001840 01  WS-Search-Found              pic x      value "N".                   
001850     88  Search-Found                 value "Y".                          
001860*                                                                         
001870 01  WS-Row-Counters.                                                     
001880     03  WS-Rows-Total           pic 9(7)   comp-3  value zero.           
001890     03  WS-Rows-Inserted        pic 9(7)   comp-3  value zero.           
001900     03  WS-Rows-Skipped         pic 9(7)   comp-3  value zero.           
001910 01  WS-Row-Counters-Alt  redefines WS-Row-Counters.                      
001920     03  FILLER                  pic x(12).                               
001930*                                                                         
001940 01  WS-Fatal-Flag                pic x      value "N".                   
001950     88  Ws-Fatal-Error               value "Y".                          
001960 01  WS-Fatal-Text                pic x(80)  value spaces.                
001970*                                                                         
001980 01  WS-Master-Id-Count           pic 9(5)   comp   value zero.           
001990 01  WS-Master-Id-Table.                                                  
002000     03  WS-Master-Id            pic x(36)  occurs 20000 times            
002010                                  indexed by WS-Mid-Idx.                  
002020 01  WS-Mid-Found                 pic x      value "N".                   
002030     88  Mid-Found                    value "Y".                          
002040*                                                                         
002050 01  WS-Row-Invalid-Flag          pic x      value "N".                   
002060     88  WS-Row-Invalid               value "Y".                          
002070*                                                                         
002080 01  WS-Intermediate.                                                     
002090     03  WS-Int-Posted-Date        pic x(10).                             
002100     03  WS-Int-Effective-Date     pic x(10).                             
002110     03  WS-Int-Description        pic x(60).                             
002120     03  WS-Int-Type               pic x(10).                             
002130     03  WS-Int-Amount             pic s9(8)v99 comp-3.                   
002140     03  WS-Int-Balance            pic s9(8)v99 comp-3.                   
002150     03  WS-Int-Check-No           pic x(10).                             
002160     03  WS-Int-Memo               pic x(60).                             
002170*                                                                         
002180 01  WS-Raw-Posted-Date            pic x(20)  value spaces.               
002190 01  WS-Raw-Effective-Date         pic x(20)  value spaces.               
002200 01  WS-Raw-Amount                 pic x(20)  value spaces.               
002210 01  WS-Raw-Balance                pic x(20)  value spaces.               
002220*                                                                         
002230 01  WS-Desc-Upper                pic x(60)  value spaces.                
002240 01  WS-Amount-Edit                pic -9(8).99.                          
002250 01  WS-New-Trans-Id               pic x(36)  value spaces.               
002260*                                                                         
002270 procedure  division.                                                     
002280*====================                                                     
002290*                                                                         
002300 aa000-Main                  section.                                     
002310***********************************                                       
002320*                                                                         
002330     perform  aa005-Accept-Parms.                                         
002340     perform  aa010-Load-Master-Ids.                                      
002350     perform  aa020-Open-Input.                                           
002360     if       Ws-Fatal-Error                                              
002370              perform  zz900-Write-Import-History                         
002380              goback                                                      
002390     end-if.                                                              
002400*                                                                         
002410     perform  aa030-Read-Header.                                          
002420     perform  aa040-Check-Required-Cols.                                  
002430     if       Ws-Fatal-Error                                              
002440              perform  zz880-Close-Files                                  
002450              perform  zz900-Write-Import-History                         
002460              goback                                                      
002470     end-if.                                                              
002480*                                                                         
002490     perform  aa050-Process-One-Row until Eof-Bkin.                       
002500     perform  zz880-Close-Files.                                          
002510     perform  zz900-Write-Import-History.                                 
002520     goback.                                                              
002530*                                                                         
002540 aa000-Exit.  exit section.                                               
002550*                                                                         
002560 aa005-Accept-Parms          section.                                     
002570***********************************                                       
002580*                                                                         
002590     accept   WS-Run-Parms.                                               
002600*                                                                         
002610 aa005-Exit.                                                              
002620     exit     section.                                                    
002630*                                                                         
002640 aa010-Load-Master-Ids       section.                                     
002650***********************************                                       
002660*                                                                         
002670     move     zero to WS-Master-Id-Count.                                 
002680     open     input Bank-Master-File.                                     
002690     if       WS-Bkmstr-Status = "35"                                     
002700              move  "N" to WS-Eof-Bkmstr                                  
002710              close Bank-Master-File                                      
002720              go to aa010-Exit                                            
002730     end-if.                                                              
002740     if       WS-Bkmstr-Status not = "00"                                 
002750              go to aa010-Exit                                            
002760     end-if.                                                              
002770*                                                                         
002780     perform  aa011-Load-One-Id until Eof-Bkmstr.                         
002790     close    Bank-Master-File.                                           
002800*                                                                         
002810 aa010-Exit.                                                              
002820     exit     section.                                                    
002830*                                                                         
002840 aa011-Load-One-Id           section.                                     
002850***********************************                                       
002860*                                                                         
002870     read     Bank-Master-File next record                                
002880              at end set Eof-Bkmstr to true                               
002890              not at end                                                  
002900                   add 1 to WS-Master-Id-Count                            
002910                   move Bkt-Trans-Id to                                   
002920                        WS-Master-Id (WS-Master-Id-Count)                 
002930     end-read.                                                            
002940*                                                                         
002950 aa011-Exit.                                                              
002960     exit     section.                                                    
002970*                                                                         
002980 aa020-Open-Input            section.                                     
002990***********************************                                       
003000*                                                                         
003010     open     input Bank-Input-File.                                      
003020     if       WS-Bkin-Status not = "00"                                   
003030              move  "Y" to WS-Fatal-Flag                                  
003040              move  "cannot open bank input file" to WS-Fatal-Text        
003050              go to aa020-Exit                                            
003060     end-if.                                                              
003070*                                                                         
003080     open     extend Bank-Master-File.                                    
003090     if       WS-Bkmstr-Status = "00" or WS-Bkmstr-Status = "05"          
003100              go to aa020-Exit                                            
003110     end-if.                                                              
003120     move     "Y" to WS-Fatal-Flag.                                       
003130     move     "cannot open bank master file" to WS-Fatal-Text.            
003140*                                                                         
003150 aa020-Exit.                                                              
003160     exit     section.                                                    
003170*                                                                         
003180 aa030-Read-Header           section.                                     
003190***********************************                                       
003200*                                                                         
003210     move     spaces to WS-Csv-Line.                                      
003220     read     Bank-Input-File into WS-Csv-Line                            
003230              at end set Eof-Bkin to true                                 
003240     end-read.                                                            
003250     if       Eof-Bkin                                                    
003260              go to aa030-Exit                                            
003270     end-if.                                                              
003280     move     WS-Csv-Line to Ftu-Text-1.                                  
003290     move     "UPPR"      to Ftu-Function.                                
003300     call     "FTUTIL" using FT-Util-Params.                              
003310     move     Ftu-Result-Text (1:300) to WS-Header-Upper.                 
003320*                                                                         
003330 aa030-Exit.                                                              
003340     exit     section.                                                    
003350*                                                                         
003360 aa040-Check-Required-Cols    section.                                    
003370*************************************                                     
003380*                                                                         
003390* Missing column = fatal error naming the column - scan the header        
003400* once per entry in WS-Required-Cols, stop at the first miss.             
003410*                                                                         
003420     perform  aa041-Check-One-Col                                         
003430              varying WS-Req-Idx from 1 by 1                              
003440              until WS-Req-Idx > 8 or Ws-Fatal-Error.                     
003450*                                                                         
003460 aa040-Exit.                                                              
003470     exit     section.                                                    
003480*                                                                         
003490 aa041-Check-One-Col          section.                                    
003500*************************************                                     
003510*                                                                         
003520     move     WS-Required-Col (WS-Req-Idx) to WS-Search-Needle.           
003530     move     WS-Req-Len (WS-Req-Idx)      to WS-Search-Needle-Len.       
003540     perform  zz850-Header-Has.                                           
003550     if       not Search-Found                                            
003560              move "Y" to WS-Fatal-Flag                                   
003570              string "missing bank csv column: "                          
003580                     WS-Required-Col (WS-Req-Idx) delimited by space      
003590                     into WS-Fatal-Text                                   
003600     end-if.                                                              
003610*                                                                         
003620 aa041-Exit.                                                              
003630     exit     section.                                                    
003640*                                                                         
003650 aa050-Process-One-Row         section.                                   
003660*************************************                                     
003670*                                                                         
003680     move     spaces to WS-Csv-Line.                                      
003690     read     Bank-Input-File into WS-Csv-Line                            
003700              at end set Eof-Bkin to true                                 
003710     end-read.                                                            
003720     if       Eof-Bkin                                                    
003730              go to aa050-Exit                                            
003740     end-if.                                                              
003750     add      1 to WS-Rows-Total.                                         
003760*                                                                         
003770     perform  aa060-Split-Csv-Line.                                       
003780     perform  aa070-Normalize-Row.                                        
003790     if       WS-Row-Invalid                                              
003800              add 1 to WS-Rows-Skipped                                    
003810              go to aa050-Exit                                            
003820     end-if.                                                              
003830*                                                                         
003840     perform  aa080-Build-Trans-Id.                                       
003850     perform  aa090-Check-Duplicate.                                      
003860     if       Mid-Found                                                   
003870              add 1 to WS-Rows-Skipped                                    
003880              go to aa050-Exit                                            
003890     end-if.                                                              
003900*                                                                         
003910     perform  aa095-Write-Master-Row.                                     
003920     add      1 to WS-Rows-Inserted.                                      
003930*                                                                         
003940 aa050-Exit.                                                              
003950     exit     section.                                                    
003960*                                                                         
003970 aa060-Split-Csv-Line          section.                                   
003980*************************************                                     
003990*                                                                         
004000     move     spaces to WS-Csv-Field-Table.                               
004010     move     zero   to WS-Csv-Field-Count.                               
004020     unstring WS-Csv-Line delimited by ","                                
004030              into WS-Csv-Field (1) WS-Csv-Field (2) WS-Csv-Field (3)     
004040                   WS-Csv-Field (4) WS-Csv-Field (5) WS-Csv-Field (6)     
004050                   WS-Csv-Field (7) WS-Csv-Field (8)                      
004060              tallying in WS-Csv-Field-Count.                             
004070*                                                                         
004080 aa060-Exit.                                                              
004090     exit     section.                                                    
004100*                                                                         
004110 aa070-Normalize-Row           section.                                   
004120*************************************                                     
004130*                                                                         
004140* Posted Date, Effective Date, Transaction, Amount, Balance,              
004150* Description, Check#, Memo.                                              
004160*                                                                         
004170     move     "N" to WS-Row-Invalid-Flag.                                 
004180     move     spaces to WS-Intermediate.                                  
004190     move     WS-Csv-Field (1) to WS-Raw-Posted-Date.                     
004200     move     WS-Csv-Field (2) to WS-Raw-Effective-Date.                  
004210     move     WS-Csv-Field (3) to WS-Int-Type.                            
004220     move     WS-Csv-Field (4) to WS-Raw-Amount.                          
004230     move     WS-Csv-Field (5) to WS-Raw-Balance.                         
004240     move     WS-Csv-Field (6) to WS-Int-Description.                     
004250     move     WS-Csv-Field (7) to WS-Int-Check-No.                        
004260*                                                                         
004270     if       WS-Raw-Posted-Date = spaces and                             
004280              WS-Raw-Effective-Date = spaces                              
004290              move "Y" to WS-Row-Invalid-Flag                             
004300              go to aa070-Exit                                            
004310     end-if.                                                              
004320     perform  aa076-Resolve-Dates.                                        
004330     if       WS-Row-Invalid                                              
004340              go to aa070-Exit                                            
004350     end-if.                                                              
004360     perform  aa078-Clean-Amount-Balance.                                 
004370     if       WS-Row-Invalid                                              
004380              go to aa070-Exit                                            
004390     end-if.                                                              
004400     perform  aa079-Build-Memo.                                           
004410*                                                                         
004420 aa070-Exit.                                                              
004430     exit     section.                                                    
004440*                                                                         
004450 aa076-Resolve-Dates            section.                                  
004460***************************************                                   
004470*                                                                         
004480* transaction/posted date = posted (fallback effective); post/            
004490* effective date = effective (fallback posted).                           
004500*                                                                         
004510     if       WS-Raw-Posted-Date not = spaces                             
004520              move WS-Raw-Posted-Date to Ftu-Text-1                       
004530     else                                                                 
004540              move WS-Raw-Effective-Date to Ftu-Text-1                    
004550     end-if.                                                              
004560     move     "PDAT" to Ftu-Function.                                     
004570     call     "FTUTIL" using FT-Util-Params.                              
004580     if       Ftu-Is-Invalid                                              
004590              move "Y" to WS-Row-Invalid-Flag                             
004600              go to aa076-Exit                                            
004610     end-if.                                                              
004620     move     Ftu-Result-Text (1:10) to WS-Int-Posted-Date.               
004630*                                                                         
004640     if       WS-Raw-Effective-Date not = spaces                          
004650              move WS-Raw-Effective-Date to Ftu-Text-1                    
004660     else                                                                 
004670              move WS-Raw-Posted-Date to Ftu-Text-1                       
004680     end-if.                                                              
004690     move     "PDAT" to Ftu-Function.                                     
004700     call     "FTUTIL" using FT-Util-Params.                              
004710     if       Ftu-Is-Invalid                                              
004720              move "Y" to WS-Row-Invalid-Flag                             
004730              go to aa076-Exit                                            
004740     end-if.                                                              
004750     move     Ftu-Result-Text (1:10) to WS-Int-Effective-Date.            
004760*                                                                         
004770 aa076-Exit.                                                              
004780     exit     section.                                                    
004790*                                                                         
004800 aa078-Clean-Amount-Balance     section.                                  
004810***************************************                                   
004820*                                                                         
004830* 23/07/26 mar - A blank Amount column was falling into CAMT,             
004840*                coming back invalid, and taking the whole row down       
004850*                with it; the shop's own intake procedure treats a        
004860*                missing bank amount as 0.00, not a bad row.  Audit       
004870*                finding CR-402.                                          
004880*                                                                         
004890     if       WS-Raw-Amount = spaces                                      
004900              move zero to WS-Int-Amount                                  
004910              go to aa078-Balance-Step                                    
004920     end-if.                                                              
004930     move     WS-Raw-Amount to Ftu-Text-1.                                
004940     move     "CAMT"        to Ftu-Function.                              
004950     call     "FTUTIL" using FT-Util-Params.                              
004960     if       Ftu-Is-Invalid                                              
004970              move "Y" to WS-Row-Invalid-Flag                             
004980              go to aa078-Exit                                            
004990     end-if.                                                              
005000     move     Ftu-Result-Numeric to WS-Int-Amount.                        
005010*                                                                         
005020 aa078-Balance-Step.                                                      
005030     move     WS-Raw-Balance to Ftu-Text-1.                               
005040     move     "CAMT"         to Ftu-Function.                             
005050     call     "FTUTIL" using FT-Util-Params.                              
005060     if       Ftu-Is-Invalid                                              
005070              move zero to WS-Int-Balance                                 
005080              go to aa078-Exit                                            
005090     end-if.                                                              
005100     move     Ftu-Result-Numeric to WS-Int-Balance.                       
005110*                                                                         
005120 aa078-Exit.                                                              
005130     exit     section.                                                    
005140*                                                                         
005150 aa079-Build-Memo                section.                                 
005160****************************************                                  
005170*                                                                         
005180     move     WS-Csv-Field (8) to WS-Int-Memo.                            
005190     if       WS-Int-Check-No = spaces                                    
005200              go to aa079-Exit                                            
005210     end-if.                                                              
005220     string   WS-Csv-Field (8) delimited by space                         
005230              " (Check #"       delimited by size                         
005240              WS-Int-Check-No   delimited by space                        
005250              ")"                delimited by size                        
005260              into WS-Int-Memo.                                           
005270*                                                                         
005280 aa079-Exit.                                                              
005290     exit     section.                                                    
005300*                                                                         
005310 aa080-Build-Trans-Id            section.                                 
005320****************************************                                  
005330*                                                                         
005340* Key = posted/tx date | effective/post date | UPPER(description) |       
005350* amount | account-id.                                                    
005360*                                                                         
005370* 23/07/26 mar - Description used to break the STRING at its first        
005380*                embedded space, collapsing distinct multi-word           
005390*                descriptions onto the same key; the full upper-          
005400*                cased description now goes in.  Audit finding            
005410*                CR-402.                                                  
005420*                                                                         
005430     move     WS-Int-Description to Ftu-Text-1.                           
005440     move     "UPPR"              to Ftu-Function.                        
005450     call     "FTUTIL" using FT-Util-Params.                              
005460     move     Ftu-Result-Text (1:60) to WS-Desc-Upper.                    
005470*                                                                         
005480     move     WS-Int-Amount to WS-Amount-Edit.                            
005490     move     spaces        to Ftu-Text-1.                                
005500     string   WS-Int-Posted-Date    delimited by size                     
005510              "|"                   delimited by size                     
005520              WS-Int-Effective-Date delimited by size                     
005530              "|"                   delimited by size                     
005540              WS-Desc-Upper         delimited by size                     
005550              "|"                   delimited by size                     
005560              WS-Amount-Edit        delimited by size                     
005570              "|"                   delimited by size                     
005580              WS-Parm-Account-Id    delimited by space                    
005590              into Ftu-Text-1.                                            
005600     move     "MKID" to Ftu-Function.                                     
005610     call     "FTUTIL" using FT-Util-Params.                              
005620     move     Ftu-Result-Text (1:36) to WS-New-Trans-Id.                  
005630*                                                                         
005640 aa080-Exit.                                                              
005650     exit     section.                                                    
005660*                                                                         
005670 aa090-Check-Duplicate           section.                                 
005680****************************************                                  
005690*                                                                         
005700     move     "N" to WS-Mid-Found.                                        
005710     if       WS-Master-Id-Count = zero                                   
005720              go to aa090-Exit                                            
005730     end-if.                                                              
005740     perform  aa091-Scan-One-Id                                           
005750              varying WS-Mid-Idx from 1 by 1                              
005760              until WS-Mid-Idx > WS-Master-Id-Count or Mid-Found.         
005770*                                                                         
005780 aa090-Exit.                                                              
005790     exit     section.                                                    
005800*                                                                         
005810 aa091-Scan-One-Id                section.                                
005820*****************************************                                 
005830     if       WS-Master-Id (WS-Mid-Idx) = WS-New-Trans-Id                 
005840              move "Y" to WS-Mid-Found                                    
005850     end-if.                                                              
005860 aa091-Exit.                                                              
005870     exit     section.                                                    
005880*                                                                         
005890 aa095-Write-Master-Row           section.                                
005900*****************************************                                 
005910*                                                                         
005920     move     spaces to FT-Bank-Transaction-Record.                       
005930     move     WS-New-Trans-Id       to Bkt-Trans-Id.                      
005940     move     WS-Int-Posted-Date    to Bkt-Posted-Date.                   
005950     move     WS-Int-Effective-Date to Bkt-Effective-Date.                
005960     move     WS-Int-Description    to Bkt-Description.                   
005970     move     WS-Int-Type           to Bkt-Transaction-Type.              
005980     move     WS-Int-Amount         to Bkt-Amount.                        
005990     move     WS-Int-Balance        to Bkt-Running-Balance.               
006000     move     WS-Int-Check-No       to Bkt-Check-Number.                  
006010     move     WS-Int-Memo           to Bkt-Memo.                          
006020     move     WS-Parm-Account-Id    to Bkt-Account-Id.                    
006030     write    FT-Bank-Transaction-Record.                                 
006040*                                                                         
006050     add      1 to WS-Master-Id-Count.                                    
006060     move     WS-New-Trans-Id to WS-Master-Id (WS-Master-Id-Count).       
006070*                                                                         
006080 aa095-Exit.                                                              
006090     exit     section.                                                    
006100*                                                                         
006110 zz850-Header-Has                 section.                                
006120*****************************************                                 
006130*                                                                         
006140     move     "N" to WS-Search-Found.                                     
006150     perform  zz851-Scan-One-Pos                                          
006160              varying WS-Search-Pos from 1 by 1                           
006170              until WS-Search-Pos > 280 or Search-Found.                  
006180*                                                                         
006190 zz850-Exit.                                                              
006200     exit     section.                                                    
006210*                                                                         
006220 zz851-Scan-One-Pos               section.                                
006230*****************************************                                 
006240     if       WS-Header-Upper (WS-Search-Pos:WS-Search-Needle-Len) =      
006250              WS-Search-Needle (1:WS-Search-Needle-Len)                   
006260              move "Y" to WS-Search-Found                                 
006270     end-if.                                                              
006280 zz851-Exit.                                                              
006290     exit     section.                                                    
006300*                                                                         
006310 zz880-Close-Files                 section.                               
006320******************************************                                
006330     close    Bank-Input-File.                                            
006340     close    Bank-Master-File.                                           
006350 zz880-Exit.                                                              
006360     exit     section.                                                    
006370*                                                                         
006380 zz900-Write-Import-History         section.                              
006390*******************************************                               
006400*                                                                         
006410     move     spaces to Ftu-Text-1.                                       
006420     string   "IMPORT"           delimited by size                        
006430              "|"                delimited by size                        
006440              WS-Parm-Filename   delimited by space                       
006450              "|"                delimited by size                        
006460              WS-Parm-Account-Id delimited by space                       
006470              into Ftu-Text-1.                                            
006480     move     "MKID" to Ftu-Function.                                     
006490     call     "FTUTIL" using FT-Util-Params.                              
006500*                                                                         
006510     move     spaces to FT-Import-History-Record.                         
006520     move     Ftu-Result-Text (1:36) to Imh-Import-Id.                    
006530     move     "bank        "     to Imh-Import-Type.                      
006540     move     WS-Parm-Account-Id to Imh-Account-Id.                       
006550     move     WS-Parm-Filename   to Imh-Filename.                         
006560     move     WS-Rows-Inserted   to Imh-Rows-Inserted.                    
006570     move     spaces to Imh-Error-Message.                                
006580*                                                                         
006590     if       Ws-Fatal-Error                                              
006600              move WS-Rows-Total to WS-Rows-Skipped                       
006610              move "failed    "  to Imh-Status                            
006620              move WS-Fatal-Text to Imh-Error-Message                     
006630              go to zz900-Finish                                          
006640     end-if.                                                              
006650     if       WS-Rows-Inserted = zero and WS-Rows-Skipped = zero          
006660              move "failed    " to Imh-Status                             
006670              go to zz900-Finish                                          
006680     end-if.                                                              
006690     if       WS-Rows-Skipped > zero                                      
006700              move "partial   " to Imh-Status                             
006710              go to zz900-Finish                                          
006720     end-if.                                                              
006730     move     "success   " to Imh-Status.                                 
006740*                                                                         
006750 zz900-Finish.                                                            
006760     move     WS-Rows-Total   to Imh-Rows-Total.                          
006770     move     WS-Rows-Skipped to Imh-Rows-Skipped.                        
006780     open     extend Import-History-File.                                 
006790     write    FT-Import-History-Record.                                   
006800     close    Import-History-File.                                        
006810     display  "FTBKIMP TOTAL=" WS-Rows-Total                              
006820              " INSERTED=" WS-Rows-Inserted                               
006830              " SKIPPED="  WS-Rows-Skipped                                
006840              " STATUS="   Imh-Status.                                    
006850*                                                                         
006860 zz900-Exit.                                                              
006870     exit     section.                                                    
006880*                                                                         
