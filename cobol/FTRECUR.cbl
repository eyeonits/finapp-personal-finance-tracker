000010*****************************************************************         
000020*                                                               *         
000030*             Recurring Bill Schedule Generator                 *         
000040*        Rolls each active recurring payment forward and        *         
000050*             writes the due Payment-Record entries             *         
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*========================                                                 
000110*                                                                         
000120      program-id.         ftrecur.                                        
000130*                                                                         
000140    author.             M A Reyes.                                        
000150                        For Applewood Computers Finance Division.         
000160*                                                                         
000170    installation.       Applewood Computers - Batch Services.             
000180*                                                                         
000190    date-written.       21/03/1991.                                       
000200*                                                                         
000210    date-compiled.                                                        
000220*                                                                         
000230    security.           Copyright (C) 1991-2026 & later, Applewood        
000240                        Computers Finance Division.  Distributed          
000250                        under the GNU General Public License.             
000260                        See the file COPYING for details.                 
000270*                                                                         
000280    remarks.            RECUR-SCHED.  For every active recurring          
000290                        payment, rolls the due-date rule forward          
000300                        across the generation window and appends a        
000310                        `pending` Payment-Record for each due date        
000320                        not already on file.  Portfolio totals are        
000330                        computed and printed by FTDASH, not here -        
000340                        this run just extends the schedule.               
000350*                                                                         
000360    version.            See Prog-Name in ws.                              
000370*                                                                         
000380    called modules.     ftutil.                                           
000390*                                                                         
000400    error messages used.                                                  
000410  none - operator totals only, see the end-of-run display line.           
000420*                                                                         
000430* Changes:                                                                
000440* 21/03/91 mar -        Created.                                          
000450* 09/09/95 ktv -    .02 Due-day fallback to the start date's own          
000460                        day-of-month added - half the standing            
000470                        orders on file had never carried a due day.       
000480* 30/11/98 mar - Y2K.03 Century-window review - dates always carry        
000490*                       a 4-digit year through this program, no           
000500*                       change required.                                  
000510* 14/06/07 ktv -    .04 Weekly rule corrected - the old offset            
000520*                       calculation could go negative across a            
000530*                       Sunday boundary and skip a week.                  
000540* 16/04/24 rjf          Copyright notice update superseding all           
000550*                       previous notices.                                 
000560* 04/01/26 rjf - 2.00   Reworked onto FTUTIL for calendar math -          
000570*                       the month-end capping logic now lives in          
000580*                       one place for the whole batch suite.              
000590* 20/01/26 mar -    .01 Months-ahead now comes off the parameter          
000600*                       card (defaults to 3) instead of a literal         
000610*                       (ticket FIN-118).                                 
000620* 23/07/26 mar - CR-402.02 Master rows are now run past the Name/         
000630*                       Amount/Frequency/Due-Day/End-Date/Reminder-       
000640*                       Days validation before being scheduled -          
000650*                       a corrupt row used to generate anyway.            
000660*                                                                         
000670*                                                                         
000680************************************************************************* 
000690*                                                                         
000700* Copyright Notice.                                                       
000710* ****************                                                        
000720*                                                                         
000730* These files and programs are part of the Applewood Computers Finance    
000740* Batch Suite and are copyright (c) Applewood Computers, 1991-2026 and    
000750* later.                                                                  
000760*                                                                         
000770* This program is free software; you can redistribute it and/or modify    
000780* it under the terms of the GNU General Public License as published by    
000790* the Free Software Foundation; version 3 and later.                      
000800*                                                                         
000810* Distributed in the hope that it will be useful, but WITHOUT ANY         
000820* WARRANTY; without even the implied warranty of MERCHANTABILITY or       
000830* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public           
000840* License for more details.                                               
000850*                                                                         
000860************************************************************************* 
000870*                                                                         
000880 environment             division.                                        
000890*========================                                                 
000900*                                                                         
000910 configuration section.                                                   
000920 special-names.                                                           
000930     C01 is TOP-OF-FORM.                                                  
000940*                                                                         
000950 input-output            section.                                         
000960 file-control.                                                            
000970     select   Recurring-File      assign to "RECPAY"                      
000980              organization        is sequential                           
000990              file status         is WS-Recur-Status.                     
001000     select   Payment-Record-File assign to "PAYREC"                      
001010              organization        is sequential                           
001020              file status         is WS-Pmr-Status.                       
001030*                                                                         
001040 data                    division.                                        
001050 file section.                                                            
001060*                                                                         
001070 FD  Recurring-File.                                                      
001080 copy "WSFTRCP.cob".                                                      
001090*                                                                         
001100 FD  Payment-Record-File.                                                 
001110 copy "WSFTPMR.cob".                                                      
001120*                                                                         
001130 working-storage section.                                                 
001140*----------------------                                                   
001150 77  Prog-Name           pic x(15) value "FTRECUR (2.00)".                
001160*                                                                         
001170 copy "FTUTLNK.cob".                                                      
001180*                                                                         
001190 01  WS-File-Status.                                                      
001200     03  WS-Recur-Status        pic xx.                                   
001210     03  WS-Pmr-Status          pic xx.                                   
001220 01  WS-File-Status-R    redefines WS-File-Status.                        
001230     03  WS-All-Status          pic x(4).                                 
001240*                                                                         
001250 01  WS-Run-Parms.                                                        
001260     03  WS-Parm-Months-Ahead   pic 9(2).                                 
001270*                                                                         
001280 01  WS-Eof-Flags.                                                        
001290     03  WS-Eof-Recur           pic x      value "N".                     
001300         88  Eof-Recur              value "Y".                            
001310     03  WS-Eof-Pmr             pic x      value "N".                     
001320         88  Eof-Pmr                value "Y".                            
001330*                                                                         
001340 01  WS-Months-Ahead             pic 9(2)   comp   value 3.               
001350*                                                                         
001360 01  WS-Today-Raw                pic 9(8).                                
001370 01  WS-Today-Raw-R      redefines WS-Today-Raw.                          
001380     03  WS-Today-Ccyy           pic 9(4).                                
001390     03  WS-Today-Mm             pic 9(2).                                
001400     03  WS-Today-Dd             pic 9(2).                                
001410 01  WS-Today-Iso                pic x(10).                               
001420 01  WS-Today-Iso-R      redefines WS-Today-Iso.                          
001430     03  WS-Ti-Ccyy              pic x(4).                                
001440     03  FILLER                  pic x.                                   
001450     03  WS-Ti-Mm                pic x(2).                                
001460     03  FILLER                  pic x.                                   
001470     03  WS-Ti-Dd                pic x(2).                                
001480*                                                                         
001490 01  WS-Existing-Count            pic 9(5)   comp   value zero.           
001500 01  WS-Existing-Table.                                                   
001510     03  WS-Existing-Entry       occurs 20000 times                       
001520                                  indexed by WS-Ex-Idx.                   
001530         05  WS-Ex-Payment-Id        pic x(36).                           
001540         05  WS-Ex-Due-Date          pic x(10).                           
001550 01  WS-Ex-Found                 pic x      value "N".                    
001560     88  Ex-Found                   value "Y".                            
001570*                                                                         
001580 01  WS-Gen-Start                pic x(10).                               
001590 01  WS-Gen-End                  pic x(10).                               
001600 01  WS-Due-Day                  pic 9(2)   comp-3 value zero.            
001610 01  WS-Cur-Date                 pic x(10).                               
001620 01  WS-Cur-Date-R        redefines WS-Cur-Date.                          
001630     03  WS-Cd-Ccyy               pic x(4).                               
001640     03  FILLER                   pic x.                                  
001650     03  WS-Cd-Mm                 pic x(2).                               
001660     03  FILLER                   pic x.                                  
001670     03  WS-Cd-Dd                 pic x(2).                               
001680 01  WS-Period-Months            pic 9(2)   comp   value zero.            
001690 01  WS-Weekday-S                pic 9      comp   value zero.            
001700 01  WS-Offset-Days               pic s9(3) comp   value zero.            
001710 01  WS-Cap-Day                   pic 9(2)  comp-3 value zero.            
001720 01  WS-Cap-Day-Edit              pic 99.                                 
001730*                                                                         
001740 01  WS-New-Record-Id             pic x(36) value spaces.                 
001750*                                                                         
001760 01  WS-Rows-Payments             pic 9(5)  comp-3 value zero.            
001770 01  WS-Rows-Payments-Invalid     pic 9(5)  comp-3 value zero.            
001780 01  WS-Rows-Records-Written      pic 9(7)  comp-3 value zero.            
001790 01  WS-Rows-Records-Skipped      pic 9(7)  comp-3 value zero.            
001800*                                                                         
001810 01  WS-Payment-Valid-Flag        pic x     value "Y".                    
001820     88  WS-Payment-Valid             value "Y".                          
001830     88  WS-Payment-Invalid           value "N".                          
001840*                                                                         
001850 procedure  division.                                                     
001860*====================                                                     
001870*                                                                         
001880 aa000-Main                  section.                                     
001890***********************************                                       
001900*                                                                         
001910     perform  aa005-Accept-Parms.                                         
001920     perform  aa008-Get-Today.                                            
001930     perform  aa010-Load-Existing-Records.                                
001940     perform  aa020-Open-Files.                                           
001950     perform  aa030-Process-One-Payment until Eof-Recur.                  
001960     perform  zz880-Close-Files.                                          
001970     display  "FTRECUR PAYMENTS=" WS-Rows-Payments                        
001980              " INVALID=" WS-Rows-Payments-Invalid                        
001990              " RECORDS-WRITTEN=" WS-Rows-Records-Written                 
002000              " RECORDS-SKIPPED=" WS-Rows-Records-Skipped.                
002010     goback.                                                              
002020*                                                                         
002030 aa000-Exit.  exit section.                                               
002040*                                                                         
002050 aa005-Accept-Parms          section.                                     
002060***********************************                                       
002070*                                                                         
002080     move     spaces to WS-Run-Parms.                                     
002090     accept   WS-Run-Parms.                                               
002100     if       WS-Parm-Months-Ahead = zero                                 
002110              move 3 to WS-Months-Ahead                                   
002120     else                                                                 
002130              move WS-Parm-Months-Ahead to WS-Months-Ahead                
002140     end-if.                                                              
002150*                                                                         
002160 aa005-Exit.                                                              
002170     exit     section.                                                    
002180*                                                                         
002190 aa008-Get-Today             section.                                     
002200***********************************                                       
002210*                                                                         
002220     accept   WS-Today-Raw from date YYYYMMDD.                            
002230     move     WS-Today-Ccyy to WS-Ti-Ccyy.                                
002240     move     "-" to WS-Today-Iso (5:1).                                  
002250     move     WS-Today-Mm to WS-Ti-Mm.                                    
002260     move     "-" to WS-Today-Iso (8:1).                                  
002270     move     WS-Today-Dd to WS-Ti-Dd.                                    
002280*                                                                         
002290 aa008-Exit.                                                              
002300     exit     section.                                                    
002310*                                                                         
002320 aa010-Load-Existing-Records section.                                     
002330***********************************                                       
002340*                                                                         
002350     move     zero to WS-Existing-Count.                                  
002360     open     input Payment-Record-File.                                  
002370     if       WS-Pmr-Status = "35"                                        
002380              move  "N" to WS-Eof-Pmr                                     
002390              close Payment-Record-File                                   
002400              go to aa010-Exit                                            
002410     end-if.                                                              
002420     if       WS-Pmr-Status not = "00"                                    
002430              go to aa010-Exit                                            
002440     end-if.                                                              
002450*                                                                         
002460     perform  aa011-Load-One-Record until Eof-Pmr.                        
002470     close    Payment-Record-File.                                        
002480*                                                                         
002490 aa010-Exit.                                                              
002500     exit     section.                                                    
002510*                                                                         
002520 aa011-Load-One-Record       section.                                     
002530***********************************                                       
002540*                                                                         
002550     read     Payment-Record-File next record                             
002560              at end set Eof-Pmr to true                                  
002570              not at end                                                  
002580                   add 1 to WS-Existing-Count                             
002590                   move Pmr-Payment-Id to                                 
002600                        WS-Ex-Payment-Id (WS-Existing-Count)              
002610                   move Pmr-Due-Date to                                   
002620                        WS-Ex-Due-Date (WS-Existing-Count)                
002630     end-read.                                                            
002640*                                                                         
002650 aa011-Exit.                                                              
002660     exit     section.                                                    
002670*                                                                         
002680 aa020-Open-Files            section.                                     
002690***********************************                                       
002700*                                                                         
002710     open     input Recurring-File.                                       
002720     open     extend Payment-Record-File.                                 
002730     if       WS-Pmr-Status = "05"                                        
002740              continue                                                    
002750     end-if.                                                              
002760*                                                                         
002770 aa020-Exit.                                                              
002780     exit     section.                                                    
002790*                                                                         
002800 aa030-Process-One-Payment   section.                                     
002810***********************************                                       
002820*                                                                         
002830* 23/07/26 mar - A corrupt master row (blank name, non-positive           
002840*                amount, bad frequency, out-of-range due day, end         
002850*                date ahead of start date) used to sail straight          
002860*                through and get scheduled; it is now run past            
002870*                aa025 first and counted off, not generated.  Audit       
002880*                finding CR-402.                                          
002890*                                                                         
002900     read     Recurring-File next record                                  
002910              at end set Eof-Recur to true                                
002920     end-read.                                                            
002930     if       Eof-Recur                                                   
002940              go to aa030-Exit                                            
002950     end-if.                                                              
002960     add      1 to WS-Rows-Payments.                                      
002970     if       Rcp-Inactive                                                
002980              go to aa030-Exit                                            
002990     end-if.                                                              
003000*                                                                         
003010     perform  aa025-Validate-Payment.                                     
003020     if       WS-Payment-Invalid                                          
003030              add 1 to WS-Rows-Payments-Invalid                           
003040              go to aa030-Exit                                            
003050     end-if.                                                              
003060*                                                                         
003070     perform  aa040-Compute-Window.                                       
003080     if       WS-Gen-Start > WS-Gen-End                                   
003090              go to aa030-Exit                                            
003100     end-if.                                                              
003110*                                                                         
003120     perform  aa050-Resolve-Due-Day.                                      
003130     if       Rcp-Freq-Weekly                                             
003140              perform aa060-Generate-Weekly                               
003150     else                                                                 
003160              perform aa070-Generate-Monthly                              
003170     end-if.                                                              
003180*                                                                         
003190 aa030-Exit.                                                              
003200     exit     section.                                                    
003210*                                                                         
003220 aa025-Validate-Payment      section.                                     
003230***********************************                                       
003240*                                                                         
003250* Recurring payment validation - Name non-blank, Amount positive,         
003260* Frequency one of the four enumerated values, Due-Day in range for       
003270* the frequency (weekly 1-7, else 1-31), End-Date (if present) not        
003280* before Start-Date, Reminder-Days not negative.                          
003290*                                                                         
003300     set      WS-Payment-Valid to true.                                   
003310*                                                                         
003320     if       Rcp-Name = spaces                                           
003330              set  WS-Payment-Invalid to true                             
003340              go to aa025-Exit                                            
003350     end-if.                                                              
003360     if       Rcp-Amount not > zero                                       
003370              set  WS-Payment-Invalid to true                             
003380              go to aa025-Exit                                            
003390     end-if.                                                              
003400     if       not Rcp-Freq-Weekly   and                                   
003410              not Rcp-Freq-Monthly  and                                   
003420              not Rcp-Freq-Quarterly and                                  
003430              not Rcp-Freq-Yearly                                         
003440              set  WS-Payment-Invalid to true                             
003450              go to aa025-Exit                                            
003460     end-if.                                                              
003470*                                                                         
003480     if       Rcp-Freq-Weekly                                             
003490              if   Rcp-Due-Day < 1 or Rcp-Due-Day > 7                     
003500                       set WS-Payment-Invalid to true                     
003510                       go to aa025-Exit                                   
003520              end-if                                                      
003530     else                                                                 
003540              if   Rcp-Due-Day < 1 or Rcp-Due-Day > 31                    
003550                       set WS-Payment-Invalid to true                     
003560                       go to aa025-Exit                                   
003570              end-if                                                      
003580     end-if.                                                              
003590*                                                                         
003600     if       Rcp-End-Date not = spaces and                               
003610              Rcp-End-Date < Rcp-Start-Date                               
003620              set  WS-Payment-Invalid to true                             
003630              go to aa025-Exit                                            
003640     end-if.                                                              
003650     if       Rcp-Reminder-Days < zero                                    
003660              set  WS-Payment-Invalid to true                             
003670     end-if.                                                              
003680*                                                                         
003690 aa025-Exit.                                                              
003700     exit     section.                                                    
003710*                                                                         
003720 aa040-Compute-Window        section.                                     
003730***********************************                                       
003740*                                                                         
003750* Gen-Start = max(today, start-date).  Gen-End = today + months-          
003760* ahead months, capped at the payment's end date if earlier.              
003770* ISO dates compare correctly as plain text.                              
003780*                                                                         
003790     if       Rcp-Start-Date > WS-Today-Iso                               
003800              move Rcp-Start-Date to WS-Gen-Start                         
003810     else                                                                 
003820              move WS-Today-Iso   to WS-Gen-Start                         
003830     end-if.                                                              
003840*                                                                         
003850     move     WS-Today-Iso    to Ftu-Text-1.                              
003860     move     WS-Months-Ahead to Ftu-Numeric-1.                           
003870     move     "ADDM"          to Ftu-Function.                            
003880     call     "FTUTIL" using FT-Util-Params.                              
003890     move     Ftu-Result-Text (1:10) to WS-Gen-End.                       
003900*                                                                         
003910     if       Rcp-End-Date not = spaces and                               
003920              Rcp-End-Date < WS-Gen-End                                   
003930              move Rcp-End-Date to WS-Gen-End                             
003940     end-if.                                                              
003950*                                                                         
003960 aa040-Exit.                                                              
003970     exit     section.                                                    
003980*                                                                         
003990 aa050-Resolve-Due-Day        section.                                    
004000*************************************                                     
004010*                                                                         
004020     if       Rcp-Due-Day > zero                                          
004030              move Rcp-Due-Day to WS-Due-Day                              
004040              go to aa050-Exit                                            
004050     end-if.                                                              
004060     move     Rcp-Start-Dd to WS-Due-Day.                                 
004070*                                                                         
004080 aa050-Exit.                                                              
004090     exit     section.                                                    
004100*                                                                         
004110 aa060-Generate-Weekly         section.                                   
004120**************************************                                    
004130*                                                                         
004140* First due = Gen-Start + ((D - weekday(Gen-Start)) mod 7) days;          
004150* subsequent dates step by 7.  Weekday Monday=1 .. Sunday=7.              
004160*                                                                         
004170     move     WS-Gen-Start to Ftu-Text-1.                                 
004180     move     "WDAY"        to Ftu-Function.                              
004190     call     "FTUTIL" using FT-Util-Params.                              
004200     move     Ftu-Result-Numeric to WS-Weekday-S.                         
004210*                                                                         
004220     compute  WS-Offset-Days = WS-Due-Day - WS-Weekday-S.                 
004230     if       WS-Offset-Days < 0                                          
004240              add 7 to WS-Offset-Days                                     
004250     end-if.                                                              
004260*                                                                         
004270     move     WS-Gen-Start to Ftu-Text-1.                                 
004280     move     WS-Offset-Days to Ftu-Numeric-1.                            
004290     move     "ADDD" to Ftu-Function.                                     
004300     call     "FTUTIL" using FT-Util-Params.                              
004310     move     Ftu-Result-Text (1:10) to WS-Cur-Date.                      
004320*                                                                         
004330     perform  aa080-Emit-One-Due-Date until WS-Cur-Date > WS-Gen-End.     
004340*                                                                         
004350 aa060-Exit.                                                              
004360     exit     section.                                                    
004370*                                                                         
004380 aa070-Generate-Monthly        section.                                   
004390**************************************                                    
004400*                                                                         
004410* First candidate = Gen-Start with day-of-month = min(D,28); if           
004420* that is before Gen-Start, advance one period.  Period is 1/3/12         
004430* months for monthly/quarterly/yearly; subsequent dates advance by        
004440* the same period, day-of-month preserved by FTUTIL's cap logic.          
004450*                                                                         
004460     if       WS-Due-Day > 28                                             
004470              move 28 to WS-Cap-Day                                       
004480     else                                                                 
004490              move WS-Due-Day to WS-Cap-Day                               
004500     end-if.                                                              
004510     if       Rcp-Freq-Monthly                                            
004520              move 1  to WS-Period-Months                                 
004530     end-if.                                                              
004540     if       Rcp-Freq-Quarterly                                          
004550              move 3  to WS-Period-Months                                 
004560     end-if.                                                              
004570     if       Rcp-Freq-Yearly                                             
004580              move 12 to WS-Period-Months                                 
004590     end-if.                                                              
004600*                                                                         
004610     move     WS-Gen-Start (1:8) to WS-Cur-Date (1:8).                    
004620     move     WS-Gen-Start (9:2) to WS-Cur-Date (9:2).                    
004630     move     WS-Cap-Day to WS-Cap-Day-Edit.                              
004640     move     WS-Cap-Day-Edit to WS-Cd-Dd.                                
004650*                                                                         
004660     if       WS-Cur-Date >= WS-Gen-Start                                 
004670              go to aa070-Loop                                            
004680     end-if.                                                              
004690     move     WS-Cur-Date to Ftu-Text-1.                                  
004700     move     WS-Period-Months to Ftu-Numeric-1.                          
004710     move     "ADDM" to Ftu-Function.                                     
004720     call     "FTUTIL" using FT-Util-Params.                              
004730     move     Ftu-Result-Text (1:10) to WS-Cur-Date.                      
004740*                                                                         
004750 aa070-Loop.                                                              
004760     perform  aa085-Emit-Then-Advance until WS-Cur-Date > WS-Gen-End.     
004770*                                                                         
004780 aa070-Exit.                                                              
004790     exit     section.                                                    
004800*                                                                         
004810 aa080-Emit-One-Due-Date       section.                                   
004820**************************************                                    
004830*                                                                         
004840     perform  aa090-Write-If-New.                                         
004850     move     WS-Cur-Date to Ftu-Text-1.                                  
004860     move     7           to Ftu-Numeric-1.                               
004870     move     "ADDD"      to Ftu-Function.                                
004880     call     "FTUTIL" using FT-Util-Params.                              
004890     move     Ftu-Result-Text (1:10) to WS-Cur-Date.                      
004900*                                                                         
004910 aa080-Exit.                                                              
004920     exit     section.                                                    
004930*                                                                         
004940 aa085-Emit-Then-Advance       section.                                   
004950**************************************                                    
004960*                                                                         
004970     perform  aa090-Write-If-New.                                         
004980     move     WS-Cur-Date to Ftu-Text-1.                                  
004990     move     WS-Period-Months to Ftu-Numeric-1.                          
005000     move     "ADDM" to Ftu-Function.                                     
005010     call     "FTUTIL" using FT-Util-Params.                              
005020     move     Ftu-Result-Text (1:10) to WS-Cur-Date.                      
005030*                                                                         
005040 aa085-Exit.                                                              
005050     exit     section.                                                    
005060*                                                                         
005070 aa090-Write-If-New            section.                                   
005080**************************************                                    
005090*                                                                         
005100     move     "N" to WS-Ex-Found.                                         
005110     if       WS-Existing-Count = zero                                    
005120              go to aa090-Write                                           
005130     end-if.                                                              
005140     perform  aa091-Scan-One-Existing                                     
005150              varying WS-Ex-Idx from 1 by 1                               
005160              until WS-Ex-Idx > WS-Existing-Count or Ex-Found.            
005170     if       Ex-Found                                                    
005180              add 1 to WS-Rows-Records-Skipped                            
005190              go to aa090-Exit                                            
005200     end-if.                                                              
005210*                                                                         
005220 aa090-Write.                                                             
005230     move     spaces to Ftu-Text-1.                                       
005240     string   Rcp-Payment-Id delimited by size                            
005250              "|"            delimited by size                            
005260              WS-Cur-Date    delimited by size                            
005270              into Ftu-Text-1.                                            
005280     move     "MKID" to Ftu-Function.                                     
005290     call     "FTUTIL" using FT-Util-Params.                              
005300     move     Ftu-Result-Text (1:36) to WS-New-Record-Id.                 
005310*                                                                         
005320     move     spaces to FT-Payment-Record.                                
005330     move     WS-New-Record-Id to Pmr-Record-Id.                          
005340     move     Rcp-Payment-Id   to Pmr-Payment-Id.                         
005350     move     WS-Cur-Date      to Pmr-Due-Date.                           
005360     move     spaces           to Pmr-Paid-Date.                          
005370     move     Rcp-Amount       to Pmr-Amount-Due.                         
005380     move     zero             to Pmr-Amount-Paid.                        
005390     move     "pending   "     to Pmr-Status.                             
005400     write    FT-Payment-Record.                                          
005410*                                                                         
005420     add      1 to WS-Existing-Count.                                     
005430     move     Rcp-Payment-Id to WS-Ex-Payment-Id (WS-Existing-Count).     
005440     move     WS-Cur-Date    to WS-Ex-Due-Date (WS-Existing-Count).       
005450     add      1 to WS-Rows-Records-Written.                               
005460*                                                                         
005470 aa090-Exit.                                                              
005480     exit     section.                                                    
005490*                                                                         
005500 aa091-Scan-One-Existing       section.                                   
005510**************************************                                    
005520     if       WS-Ex-Payment-Id (WS-Ex-Idx) = Rcp-Payment-Id and           
005530              WS-Ex-Due-Date (WS-Ex-Idx) = WS-Cur-Date                    
005540              move "Y" to WS-Ex-Found                                     
005550     end-if.                                                              
005560 aa091-Exit.                                                              
005570     exit     section.                                                    
005580*                                                                         
005590 zz880-Close-Files             section.                                   
005600**************************************                                    
005610     close    Recurring-File.                                             
005620     close    Payment-Record-File.                                        
005630 zz880-Exit.                                                              
005640     exit     section.                                                    
005650*                                                                         
