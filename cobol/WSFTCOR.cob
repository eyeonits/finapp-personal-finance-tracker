000010*****************************************************                     
000020*                                                   *                     
000030*  Working Storage For A Correlated-Payment Line   *                      
000040*     Built by FTDASH aa050, not a stored file     *                      
000050*****************************************************                     
000060*                                                                         
000070* 08/01/26 vbc - Created.                                                 
000080* 24/01/26 ktv - Added FILLER pad, per the shop's copybook-review         
000090*                checklist.                                               
000100*                                                                         
000110 01  FT-Correlated-Payment.                                               
000120     03  Cor-Amount            PIC S9(8)V99  COMP-3.                      
000130     03  Cor-Cc-Date           PIC X(10).                                 
000140     03  Cor-Cc-Desc           PIC X(60).                                 
000150     03  Cor-Bank-Date         PIC X(10).                                 
000160     03  Cor-Bank-Desc         PIC X(60).                                 
000170     03  Cor-Bank-Type         PIC X(10).                                 
000180     03  Cor-Date-Diff         PIC 9(2)      COMP-3.                      
000190     03  FILLER                PIC X(5).                                  
000200*                                                                         
