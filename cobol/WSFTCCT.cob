000010*****************************************************                     
000020*                                                   *                     
000030* Record Definition For CC Transaction Master File *                      
000040*     Uses Cct-Trans-Id as key                     *                      
000050*****************************************************                     
000060* File size 279 bytes padded to 300 by filler.                            
000070*                                                                         
000080* 04/01/26 vbc - Created.                                                 
000090* 19/01/26 vbc - Added 88-levels for common Txn-Type values.              
000100*                                                                         
000110 01  FT-CC-Transaction-Record.                                            
000120     03  Cct-Trans-Id          PIC X(36).                                 
000130     03  Cct-Trans-Date        PIC X(10).                                 
000140     03  Cct-Trans-Date-R REDEFINES Cct-Trans-Date.                       
000150         05  Cct-Trans-Date-Ccyy   PIC X(4).                              
000160         05  FILLER                PIC X.                                 
000170         05  Cct-Trans-Date-Mm     PIC X(2).                              
000180         05  FILLER                PIC X.                                 
000190         05  Cct-Trans-Date-Dd     PIC X(2).                              
000200     03  Cct-Post-Date         PIC X(10).                                 
000210     03  Cct-Post-Date-R  REDEFINES Cct-Post-Date.                        
000220         05  Cct-Post-Date-Ccyy    PIC X(4).                              
000230         05  FILLER                PIC X.                                 
000240         05  Cct-Post-Date-Mm      PIC X(2).                              
000250         05  FILLER                PIC X.                                 
000260         05  Cct-Post-Date-Dd      PIC X(2).                              
000270     03  Cct-Description       PIC X(60).                                 
000280     03  Cct-Category          PIC X(30).                                 
000290     03  Cct-Txn-Type          PIC X(10).                                 
000300         88  Cct-Type-Charge       VALUE "CHARGE    ".                    
000310         88  Cct-Type-Payment      VALUE "PAYMENT   ".                    
000320         88  Cct-Type-Debit        VALUE "DEBIT     ".                    
000330         88  Cct-Type-Credit       VALUE "CREDIT    ".                    
000340     03  Cct-Amount            PIC S9(8)V99 COMP-3.                       
000350         88  Cct-Is-Spend          VALUE -99999999.99 THRU -.01.          
000360         88  Cct-Is-Income         VALUE .01 THRU 99999999.99.            
000370     03  Cct-Memo              PIC X(60).                                 
000380     03  Cct-Account-Id        PIC X(20).                                 
000390     03  FILLER                PIC X(21).                                 
000400*                                                                         
